000100******************************************************************
000200* CONMSTR  --  CONSULTATION SLOT MASTER RECORD                   *
000300*              (SEQUENTIAL, KEYED BY CON-ID ON ASCENDING LOAD)   *
000400*              ONE RECORD PER BOOKABLE APPOINTMENT SLOT         *
000500******************************************************************
000600* CHANGE LOG                                                     *
000700*  07/22/91  TGD  ORIGINAL LAYOUT FOR THE APPOINTMENT ENGINE      *
000800*  11/02/93  TGD  ADDED CON-SLOTS-USED SO OCCUPANCY CAN BE        *
000900*                 COMPUTED WITHOUT RE-READING BOOKING-FILE       *
001000*  06/09/98  RKM  Y2K - CON-DATETIME / CON-CREATE-DATE ALREADY   *
001100*                 CCYYMMDD-BASED, NO CHANGE REQUIRED             *
001150*  09/03/02  RKM  REQ 5209 - REVIEWED WITH APTEDIT/APTSRCH DURING *
001160*                 THE CODING-STANDARD PASS, NO LAYOUT CHANGE      *
001200******************************************************************
001300 01  CONMSTR-REC.
001400     05  CON-ID                   PIC 9(06).
001500     05  CON-CODE                 PIC X(10).
001600     05  CON-DATETIME             PIC 9(14).
001700     05  CON-SPECIALTY            PIC X(10).
001800     05  CON-DOCTOR               PIC X(40).
001900     05  CON-VALUE                PIC S9(07)V99.
002000     05  CON-SLOTS                PIC 9(03).
002100     05  CON-SLOTS-USED           PIC 9(03).
002200     05  CON-STATUS               PIC X(10).
002300         88  CON-AVAILABLE             VALUE "DISPONIVEL".
002400         88  CON-CANCELLED             VALUE "CANCELADA ".
002500         88  CON-COMPLETED             VALUE "REALIZADA ".
002600     05  CON-CREATE-DATE          PIC 9(08).
002700     05  FILLER                   PIC X(37) VALUE SPACES.
002800 
002900* REDEFINES - SLOT DATE/TIME BROKEN OUT FOR THE CHECK-IN WINDOW
003000* AND DASHBOARD-FLAG ARITHMETIC IN DTECHK
003100 01  CONMSTR-DTTM-VIEW REDEFINES CONMSTR-REC.
003200     05  FILLER                   PIC X(16).
003300     05  CON-DT-CCYY              PIC 9(04).
003400     05  CON-DT-MO                PIC 9(02).
003500     05  CON-DT-DD                PIC 9(02).
003600     05  CON-DT-HH                PIC 9(02).
003700     05  CON-DT-MI                PIC 9(02).
003800     05  CON-DT-SS                PIC 9(02).
003900     05  FILLER                   PIC X(120).
004000 
004100* REDEFINES - CREATE DATE BROKEN OUT FOR AGING / CONTROL BREAKS
004200 01  CONMSTR-CREDT-VIEW REDEFINES CONMSTR-REC.
004300     05  FILLER                   PIC X(105).
004400     05  CON-CR-CCYY              PIC 9(04).
004500     05  CON-CR-MO                PIC 9(02).
004600     05  CON-CR-DD                PIC 9(02).
004700     05  FILLER                   PIC X(37).
