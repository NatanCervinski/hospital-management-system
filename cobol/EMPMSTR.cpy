000100******************************************************************
000200* EMPMSTR  --  EMPLOYEE MASTER RECORD  (VSAM, KEY = EMP-ID)       *
000300*              DOCTORS AND NON-DOCTOR STAFF SHARE THIS LAYOUT;   *
000400*              EMP-CRM BLANK MEANS NOT A DOCTOR                 *
000500******************************************************************
000600* CHANGE LOG                                                     *
000700*  09/30/90  TGD  ORIGINAL MASTER LAYOUT                          *
000800*  07/22/91  TGD  ADDED EMP-PWD-HASH / EMP-SALT FOR THE NEW       *
000900*                 SELF-REGISTRATION CREDENTIAL STEP              *
001000*  06/09/98  RKM  Y2K - EMP-REG-DATE / EMP-INACT-DATE ALREADY    *
001100*                 CCYYMMDD, NO CHANGE NEEDED                    *
001150*  04/18/01  RKM  REQ 5209 - REVIEWED WITH PATEDIT/PATUPDT DURING *
001160*                 THE CODING-STANDARD PASS, NO LAYOUT CHANGE      *
001200******************************************************************
001300 01  EMPMSTR-REC.
001400     05  EMP-ID                   PIC 9(06).
001500     05  EMP-CPF                  PIC X(11).
001600     05  EMP-NAME                 PIC X(40).
001700     05  EMP-EMAIL                PIC X(40).
001800     05  EMP-PHONE                PIC X(15).
001900     05  EMP-SPECIALTY            PIC X(10).
002000     05  EMP-CRM                  PIC X(20).
002100         88  EMP-CRM-BLANK             VALUE SPACES.
002200     05  EMP-STATUS               PIC X(01).
002300         88  EMP-IS-ACTIVE             VALUE "A".
002400         88  EMP-IS-INACTIVE           VALUE "I".
002500     05  EMP-REG-DATE             PIC 9(08).
002600     05  EMP-INACT-DATE           PIC 9(08).
002700     05  EMP-PWD-HASH             PIC X(64).
002800     05  EMP-SALT                 PIC X(16).
002900     05  FILLER                   PIC X(61) VALUE SPACES.
003000 
003100* REDEFINES - NAME SPLIT FOR THE PRINTED EMPLOYEE ROSTER
003200 01  EMPMSTR-NAME-VIEW REDEFINES EMPMSTR-REC.
003300     05  FILLER                   PIC X(17).
003400     05  EMP-NAME-LAST            PIC X(20).
003500     05  EMP-NAME-FIRST           PIC X(20).
003600     05  FILLER                   PIC X(243).
003700 
003800* REDEFINES - REGISTRATION DATE BROKEN OUT
003900 01  EMPMSTR-REGDT-VIEW REDEFINES EMPMSTR-REC.
004000     05  FILLER                   PIC X(143).
004100     05  EMP-REG-CCYY             PIC 9(04).
004200     05  EMP-REG-MO               PIC 9(02).
004300     05  EMP-REG-DD               PIC 9(02).
004400     05  FILLER                   PIC X(149).
004500 
004600* REDEFINES - INACTIVATION DATE BROKEN OUT
004700 01  EMPMSTR-INACTDT-VIEW REDEFINES EMPMSTR-REC.
004800     05  FILLER                   PIC X(151).
004900     05  EMP-INACT-CCYY           PIC 9(04).
005000     05  EMP-INACT-MO             PIC 9(02).
005100     05  EMP-INACT-DD             PIC 9(02).
005200     05  FILLER                   PIC X(141).
