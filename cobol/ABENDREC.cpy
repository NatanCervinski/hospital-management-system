000100******************************************************************
000200* ABENDREC  --  DIAGNOSTIC / ABEND RECORD                        *
000300*               WRITTEN TO SYSOUT WHEN A JOB STEP HAS TO STOP    *
000400*               SHORT OF A CLEAN END OF JOB                      *
000500******************************************************************
000600* CHANGE LOG                                                     *
000700*  03/14/89  JS   ORIGINAL COPYBOOK FOR THE RQS BATCH SUITE      *
000800*  11/02/93  TGD  ADDED ABEND-PGM-ID SO SYSOUT SHOWS WHICH STEP  *
000900*                 OF THE RQSEDIT/RQSUPDT/RQSLIST CHAIN FAILED    *
001000*  06/09/98  RKM  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,    *
001100*                 NO CHANGE REQUIRED                            *
001150*  04/18/01  RKM  REQ 5209 - REVIEWED WITH THE REST OF THE RQS   *
001160*                 BATCH SUITE DURING THE CODING-STANDARD PASS,   *
001170*                 NO LAYOUT CHANGE REQUIRED                      *
001200******************************************************************
001300 01  ABEND-REC.
001400     05  ABEND-PGM-ID            PIC X(08).
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600     05  PARA-NAME               PIC X(30).
001700     05  FILLER                  PIC X(01) VALUE SPACE.
001800     05  ABEND-REASON            PIC X(50).
001900     05  FILLER                  PIC X(01) VALUE SPACE.
002000     05  EXPECTED-VAL            PIC X(15).
002100     05  FILLER                  PIC X(01) VALUE SPACE.
002200     05  ACTUAL-VAL              PIC X(15).
002300     05  FILLER                  PIC X(08) VALUE SPACES.
002400 
002500 01  ABEND-CONSTANTS.
002600     05  ZERO-VAL                PIC S9(1) COMP VALUE 0.
002700     05  ONE-VAL                 PIC S9(1) COMP VALUE 1.
