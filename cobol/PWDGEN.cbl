000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PWDGEN.
000400 AUTHOR. TOM DUNNE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/22/91.
000700 DATE-COMPILED. 07/22/91.
000800 SECURITY. CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    SUBPROGRAM CALLED ONCE PER NEW PATIENT (REQ TYPE 01) OR NEW
001300*    EMPLOYEE (REQ TYPE 09) TO BUILD THE TEMPORARY LOGON
001400*    CREDENTIAL (RULE 9) AND ITS SALTED ONE-WAY DIGEST (RULE 10).
001500*
001600*    THIS SHOP HAS NO SHA-256 LIBRARY ROUTINE ON THE 390 - THE
001700*    "DIGEST" BELOW IS A HOUSE-WRITTEN CHECKSUM/FOLD ROUTINE
001800*    BUILT FROM DIVIDE/REMAINDER ARITHMETIC OVER THE HEX-DIGIT
001900*    TABLE, NOT A CRYPTOGRAPHIC HASH.  DO NOT REUSE PWDGEN LOGIC
002000*    FOR ANYTHING THAT NEEDS REAL CRYPTOGRAPHIC STRENGTH.
002100*
002200******************************************************************
002300*CHANGE LOG
002400*  07/22/91  TGD  ORIGINAL - SELF-REGISTRATION CREDENTIAL STEP
002500*  11/02/93  TGD  SEEDED THE DIGEST WITH THE REQUEST TIMESTAMP
002600*                  AS WELL AS THE OWNER ID, PER AUDIT FINDING
002700*                  93-114 (TWO PATIENTS REGISTERED IN THE SAME
002800*                  SECOND GOT THE SAME TEMP PASSWORD)
002900*  06/09/98  RKM  Y2K - PWD-SEED-TS CARRIES A 4-DIGIT YEAR, NO
003000*                  CHANGE REQUIRED
003050*  04/18/01  RKM  REQ 5209 - WS-TIME-OF-DAY AND WS-DIGEST-SUB
003060*                  PULLED OUT TO 77-LEVELS PER SHOP CODING
003070*                  STANDARD - NO LOGIC CHANGE, SAME FIELDS
003100******************************************************************
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800 
003900 DATA DIVISION.
004000 FILE SECTION.
004100 
004200 WORKING-STORAGE SECTION.
004300 01  HEX-DIGIT-VALUES.
004400     05  FILLER  PIC X(16) VALUE "0123456789ABCDEF".
004500 
004600 01  HEX-DIGIT-TABLE REDEFINES HEX-DIGIT-VALUES.
004700     05  HEX-DIGIT OCCURS 16 TIMES
004800                   INDEXED BY HEX-IDX       PIC X(01).
004900 
005000 01  WORK-FIELDS.
005200     05  WS-SEED-DIGITS             PIC 9(20).
005300     05  WS-SEED-DIGITS-R REDEFINES WS-SEED-DIGITS.
005400         10  WS-SEED-DIGIT OCCURS 20 TIMES  PIC 9(01).
005500     05  WS-SALT-NUMERIC.
005600         10  WS-SALT-DIGIT OCCURS 16 TIMES  PIC 9(02).
005700     05  WS-RUNNING-TOTAL           PIC 9(08) COMP.
005800     05  WS-FOLD-QUOT               PIC 9(08) COMP.
005900     05  WS-FOLD-REM                PIC 9(04) COMP.
005950     05  WS-SEED-SUB                PIC 9(02) COMP.
005970
005980****** REQ 5209 - STANDALONE PER SHOP CODING STANDARD, NOT PART
005990****** OF ANY GROUP
006000 77  WS-TIME-OF-DAY                 PIC 9(8) COMP.
006100 77  WS-DIGEST-SUB                  PIC 9(02) COMP.
006200
006300 01  PWDGEN-CONSTANTS.
006400     05  HASH-LENGTH                PIC 9(02) COMP VALUE 64.
006500     05  SALT-LENGTH                PIC 9(02) COMP VALUE 16.
006600 
006700 LINKAGE SECTION.
006800 01  PWD-SEED-ID                    PIC 9(6).
006900 01  PWD-SEED-TS                    PIC 9(14).
007000 01  PWD-OUT-TEMP                   PIC 9(4).
007100 01  PWD-OUT-SALT                   PIC X(16).
007200 01  PWD-OUT-HASH                   PIC X(64).
007300 01  RETURN-CD                      PIC S9(4) COMP.
007400 
007500 PROCEDURE DIVISION USING PWD-SEED-ID, PWD-SEED-TS,
007600                           PWD-OUT-TEMP, PWD-OUT-SALT,
007700                           PWD-OUT-HASH, RETURN-CD.
007800     MOVE ZERO TO RETURN-CD.
007900     ACCEPT WS-TIME-OF-DAY FROM TIME.
008000     PERFORM 050-SPREAD-SEED-DIGITS THRU 050-EXIT.
008100     PERFORM 100-BUILD-TEMP-PASSWORD THRU 100-EXIT.
008200     PERFORM 200-BUILD-SALT THRU 200-EXIT.
008300     PERFORM 300-BUILD-HASH THRU 300-EXIT.
008400     GOBACK.
008500 
008600 050-SPREAD-SEED-DIGITS.
008700******** LAY THE OWNER ID AND REQUEST TIMESTAMP OUT AS 20
008800******** SEPARATE DIGITS FOR THE FOLD ROUTINES BELOW - ID
008900******** OCCUPIES THE HIGH-ORDER 6 DIGITS, TIMESTAMP THE
009000******** LOW-ORDER 14
009100     COMPUTE WS-SEED-DIGITS =
009200         (PWD-SEED-ID * 100000000000000) + PWD-SEED-TS.
009300 050-EXIT.
009400     EXIT.
009500 
009600 100-BUILD-TEMP-PASSWORD.
009700******** RULE 9 - RANDOM 4-DIGIT, LEFT-ZERO-FILLED TEMP PASSWORD
009800     COMPUTE WS-RUNNING-TOTAL =
009900         (PWD-SEED-ID * 7) + (PWD-SEED-TS * 3) + WS-TIME-OF-DAY.
010000     DIVIDE WS-RUNNING-TOTAL BY 10000 GIVING WS-FOLD-QUOT
010100            REMAINDER PWD-OUT-TEMP.
010200 100-EXIT.
010300     EXIT.
010400 
010500 200-BUILD-SALT.
010600******** SALT IS 16 HEX-ALPHABET CHARACTERS DERIVED FROM THE
010700******** SPREAD SEED DIGITS, ONE DIGIT PER SALT POSITION
010800     MOVE 1 TO WS-SEED-SUB.
010900     PERFORM 250-SALT-CHAR THRU 250-EXIT
011000             VARYING WS-DIGEST-SUB FROM 1 BY 1
011100             UNTIL WS-DIGEST-SUB > SALT-LENGTH.
011200 200-EXIT.
011300     EXIT.
011400 
011500 250-SALT-CHAR.
011600     IF WS-SEED-SUB > 20
011700         MOVE 1 TO WS-SEED-SUB.
011800     COMPUTE WS-RUNNING-TOTAL =
011900         (WS-SEED-DIGIT(WS-SEED-SUB) * (WS-DIGEST-SUB + 3)) + 1.
012000     DIVIDE WS-RUNNING-TOTAL BY 16 GIVING WS-FOLD-QUOT
012100            REMAINDER WS-FOLD-REM.
012200     MOVE WS-FOLD-REM TO WS-SALT-DIGIT(WS-DIGEST-SUB).
012300     SET HEX-IDX TO WS-FOLD-REM.
012400     SET HEX-IDX UP BY 1.
012500     MOVE HEX-DIGIT(HEX-IDX) TO PWD-OUT-SALT(WS-DIGEST-SUB:1).
012600     ADD 1 TO WS-SEED-SUB.
012700 250-EXIT.
012800     EXIT.
012900 
013000 300-BUILD-HASH.
013100******** RULE 10 - ONE-WAY DIGEST OF TEMP PASSWORD + SALT,
013200******** FOLDED OVER THE HEX ALPHABET TO 64 CHARACTERS
013300     MOVE ZERO TO WS-RUNNING-TOTAL.
013400     MOVE 1 TO WS-SEED-SUB.
013500     PERFORM 350-HASH-CHAR THRU 350-EXIT
013600             VARYING WS-DIGEST-SUB FROM 1 BY 1
013700             UNTIL WS-DIGEST-SUB > HASH-LENGTH.
013800 300-EXIT.
013900     EXIT.
014000 
014100 350-HASH-CHAR.
014200     IF WS-SEED-SUB > 16
014300         MOVE 1 TO WS-SEED-SUB.
014400     COMPUTE WS-RUNNING-TOTAL =
014500         WS-RUNNING-TOTAL + PWD-OUT-TEMP +
014600         WS-SALT-DIGIT(WS-SEED-SUB) + (WS-DIGEST-SUB * 17).
014700     DIVIDE WS-RUNNING-TOTAL BY 16 GIVING WS-FOLD-QUOT
014800            REMAINDER WS-FOLD-REM.
014900     SET HEX-IDX TO WS-FOLD-REM.
015000     SET HEX-IDX UP BY 1.
015100     MOVE HEX-DIGIT(HEX-IDX) TO PWD-OUT-HASH(WS-DIGEST-SUB:1).
015200     ADD 1 TO WS-SEED-SUB.
015300 350-EXIT.
015400     EXIT.
