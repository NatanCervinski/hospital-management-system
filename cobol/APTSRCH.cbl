000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APTSRCH.
000400 AUTHOR. TOM DUNNE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/93.
000700 DATE-COMPILED. 11/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          READS THE CONSULTATION SLOT MASTER AND, FOR EVERY
001300*          SLOT, LOOKS UP ITS SPECIALTY CODE AGAINST THE 13-ENTRY
001400*          CATALOGUE (RULE 23), CALCULATES THE CURRENT OCCUPANCY
001500*          RATE (RULE 21), AND FLAGS SLOTS THAT FALL INSIDE THE
001600*          48-HOUR DASHBOARD WINDOW (CALL DTECHK, FUNCTION "D").
001700*          THE ANNOTATED EXTRACT (CONEXT-FILE) FEEDS RQSLIST'S
001800*          PROCESSING REPORT.  THIS STEP DOES NOT CHANGE ANY
001900*          MASTER - IT IS A READ-ONLY SEARCH/REPORT PASS.
002000*
002100******************************************************************
002200        INPUT FILE (VSAM)        -   DDS0001.CONMSTR
002300        OUTPUT FILE              -   DDS0001.CONEXT
002400        DUMP FILE                -   SYSOUT
002500******************************************************************
002600*CHANGE LOG
002700*  11/02/93  TGD  ORIGINAL - APPOINTMENT ENGINE RELEASE.  REPLACES
002800*                  PATSRCH, WHICH SEARCHED THE EQUIPMENT TABLE
002900*                  AGAINST THE DAILY TREATMENT EXTRACT
003000*  03/02/95  JS   REQ 3014 - OCCUPANCY RATE ADDED TO THE EXTRACT
003100*                  RECORD SO RQSLIST NO LONGER HAS TO RE-DERIVE IT
003200*  06/09/98  RKM  Y2K REVIEW - WS-RUN-TIMESTAMP BUILT FROM THE
003300*                  4-DIGIT ACCEPT-FROM-DATE YEAR, VERIFIED AGAINST
003400*                  12/31/99 AND 01/01/00 TEST DECKS
003500*  03/02/99  JS   REQ 4471 - DASHBOARD FLAG NOW CALLS DTECHK
003600*                  (FUNCTION "D") INSTEAD OF THE IN-LINE COMPARE
003700*                  THAT REQ 3014 ORIGINALLY SHIPPED WITH
003750*  04/18/01  RKM  REQ 5209 - WS-DATE PULLED OUT TO A 77-LEVEL
003760*                  PER SHOP CODING STANDARD - NO LOGIC CHANGE,
003770*                  SAME FIELD, SAME VALUES
003800******************************************************************
003900 
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200 
005300     SELECT CONSULTA-FILE
005400            ASSIGN       TO CONMSTR
005500            ORGANIZATION IS INDEXED
005600            ACCESS MODE  IS SEQUENTIAL
005700            RECORD KEY   IS CON-ID
005800            FILE STATUS  IS CFCODE.
005900 
006000     SELECT CONEXT-FILE
006100     ASSIGN TO UT-S-CONEXT
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS EFCODE.
006400 
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(130).
007400 
007500 FD  CONSULTA-FILE
007600     RECORD CONTAINS 150 CHARACTERS
007700     DATA RECORD IS CONMSTR-REC.
007800 COPY CONMSTR.
007900 
008000****** EXTRACT RECORD PASSED ON TO RQSLIST - ORIGINAL SLOT
008100****** FIELDS PLUS THE SPECIALTY NAME, OCCUPANCY RATE AND
008200****** DASHBOARD FLAG THIS STEP COMPUTES
008300 FD  CONEXT-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 150 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS CONEXT-REC.
008900 01  CONEXT-REC.
009000     05  CX-CON-ID                PIC 9(06).
009100     05  CX-CON-CODE              PIC X(10).
009200     05  CX-CON-DATETIME          PIC 9(14).
009300     05  CX-CON-SPECIALTY         PIC X(10).
009400     05  CX-SPECIALTY-NAME        PIC X(25).
009500     05  CX-CON-DOCTOR            PIC X(40).
009600     05  CX-CON-VALUE             PIC S9(07)V99.
009700     05  CX-CON-SLOTS             PIC 9(03).
009800     05  CX-CON-SLOTS-USED        PIC 9(03).
009900     05  CX-CON-STATUS            PIC X(10).
010000     05  CX-OCCUPANCY-RATE        PIC S9(1)V9(4).
010100     05  CX-DASHBOARD-SW          PIC X(01).
010200         88  CX-ON-DASHBOARD          VALUE "Y".
010300     05  CX-SPECIALTY-INVALID-SW  PIC X(01).
010400         88  CX-SPECIALTY-UNKNOWN     VALUE "Y".
010500     05  FILLER                   PIC X(11) VALUE SPACES.
010600 
010700 WORKING-STORAGE SECTION.
010800 01  FILE-STATUS-CODES.
010900     05  CFCODE                   PIC X(2).
011000         88  NO-MORE-CONMSTR          VALUE "10".
011100     05  EFCODE                   PIC X(2).
011200 
011300 COPY SPCTAB.
011400 
011500* LINKAGE IMAGE FOR CALL "DTECHK" - MIRRORS DTECHK'S OWN
011600* LINKAGE SECTION EXACTLY
011700 01  WS-DTECHK-FUNCTION-SW         PIC X.
011800 01  WS-DTECHK-SLOT-DATETIME       PIC 9(14).
011900 01  WS-DTECHK-REQUEST-TS          PIC 9(14).
012000 01  WS-DTECHK-RESULT-SW           PIC X.
012100     88  WS-DTECHK-IN-WINDOW           VALUE "Y".
012200 01  WS-DTECHK-RETURN-CD           PIC S9(4) COMP.
012300 
012400 01  WS-RUN-TIMESTAMP.
012500     05  WS-RUN-CCYYMMDD          PIC 9(08).
012600     05  WS-RUN-HHMISS            PIC 9(06) VALUE ZERO.
012700 
012750****** REQ 5209 - STANDALONE PER SHOP CODING STANDARD, NOT PART
012760****** OF ANY GROUP
012900 77  WS-DATE                      PIC 9(8) COMP.
013000
013100 01  FLAGS-AND-SWITCHES.
013200     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
013300         88  NO-MORE-DATA             VALUE "N".
013400 
013500 01  COUNTERS-AND-ACCUMULATORS.
013600     05  RECORDS-READ             PIC 9(7) COMP.
013700     05  RECORDS-WRITTEN          PIC 9(7) COMP.
013800     05  SLOTS-ON-DASHBOARD       PIC 9(7) COMP.
013900     05  SLOTS-UNKNOWN-SPECIALTY  PIC 9(7) COMP.
014000 
014100 01  RETURN-CD                    PIC S9(4) COMP.
014200 
014300 COPY ABENDREC.
014400 
014500 PROCEDURE DIVISION.
014600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014700     PERFORM 100-MAINLINE THRU 100-EXIT
014800             UNTIL NO-MORE-DATA.
014900     PERFORM 999-CLEANUP THRU 999-EXIT.
015000     MOVE ZERO TO RETURN-CODE.
015100     GOBACK.
015200 
015300 000-HOUSEKEEPING.
015400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015500     DISPLAY "******** BEGIN JOB APTSRCH ********".
015600     ACCEPT WS-DATE FROM DATE YYYYMMDD.
015700     MOVE WS-DATE TO WS-RUN-CCYYMMDD.
015800     STRING WS-RUN-CCYYMMDD WS-RUN-HHMISS DELIMITED BY SIZE
015900             INTO WS-DTECHK-REQUEST-TS.
016000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016100     PERFORM 900-READ-CONMSTR THRU 900-EXIT.
016200 000-EXIT.
016300     EXIT.
016400 
016500 100-MAINLINE.
016600     MOVE "100-MAINLINE" TO PARA-NAME.
016700     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
016800     PERFORM 250-CALC-OCCUPANCY THRU 250-EXIT.
016900     PERFORM 260-CALC-DASHBOARD THRU 260-EXIT.
017000     PERFORM 700-WRITE-CONEXT THRU 700-EXIT.
017100     PERFORM 900-READ-CONMSTR THRU 900-EXIT.
017200 100-EXIT.
017300     EXIT.
017400 
017500 200-SEARCH-RTN.
017600******** RULE 23 - SLOT SPECIALTY MUST BE ONE OF THE 13
017700******** CATALOGUE CODES.  LOOKUP USES THE SEARCH VERB AGAINST
017800******** THE VALUE-LOADED SPC-TABLE, NOT AN IN-MEMORY SCAN
017900******** BUILT FROM A FILE - THE CATALOGUE NEVER CHANGES
018000     MOVE "200-SEARCH-RTN" TO PARA-NAME.
018100     MOVE "N" TO CX-SPECIALTY-INVALID-SW.
018200     SET SPC-IDX TO 1.
018300     SEARCH SPC-ENTRY
018400         AT END
018500             MOVE "Y" TO CX-SPECIALTY-INVALID-SW
018600             MOVE SPACES TO CX-SPECIALTY-NAME
018700             ADD 1 TO SLOTS-UNKNOWN-SPECIALTY
018800         WHEN SPC-CODE (SPC-IDX) = CON-SPECIALTY
018900             MOVE SPC-NAME (SPC-IDX) TO CX-SPECIALTY-NAME
019000     END-SEARCH.
019100 200-EXIT.
019200     EXIT.
019300 
019400 250-CALC-OCCUPANCY.
019500******** RULE 21 - SLOTS USED / SLOTS TOTAL, ZERO WHEN SLOTS
019600******** TOTAL IS ZERO
019700     MOVE "250-CALC-OCCUPANCY" TO PARA-NAME.
019800     IF CON-SLOTS = ZERO
019900         MOVE ZERO TO CX-OCCUPANCY-RATE
020000     ELSE
020100         COMPUTE CX-OCCUPANCY-RATE ROUNDED =
020200                 CON-SLOTS-USED / CON-SLOTS.
020300 250-EXIT.
020400     EXIT.
020500 
020600 260-CALC-DASHBOARD.
020700******** DASHBOARD FLAG - SLOT DATETIME WITHIN 48 HOURS AFTER
020800******** THE RUN TIMESTAMP.  CALL DTECHK, FUNCTION "D"
020900     MOVE "260-CALC-DASHBOARD" TO PARA-NAME.
021000     MOVE "D" TO WS-DTECHK-FUNCTION-SW.
021100     MOVE CON-DATETIME TO WS-DTECHK-SLOT-DATETIME.
021200     CALL "DTECHK" USING WS-DTECHK-FUNCTION-SW,
021300                          WS-DTECHK-SLOT-DATETIME,
021400                          WS-DTECHK-REQUEST-TS,
021500                          WS-DTECHK-RESULT-SW,
021600                          WS-DTECHK-RETURN-CD.
021700     IF WS-DTECHK-RETURN-CD NOT = ZERO
021800         MOVE "** NON-ZERO RETURN-CODE FROM DTECHK"
021900                 TO ABEND-REASON
022000         GO TO 1000-ABEND-RTN.
022100 
022200     IF WS-DTECHK-IN-WINDOW
022300         MOVE "Y" TO CX-DASHBOARD-SW
022400         ADD 1 TO SLOTS-ON-DASHBOARD
022500     ELSE
022600         MOVE "N" TO CX-DASHBOARD-SW.
022700 260-EXIT.
022800     EXIT.
022900 
023000 700-WRITE-CONEXT.
023100     MOVE "700-WRITE-CONEXT" TO PARA-NAME.
023200     MOVE CON-ID          TO CX-CON-ID.
023300     MOVE CON-CODE        TO CX-CON-CODE.
023400     MOVE CON-DATETIME    TO CX-CON-DATETIME.
023500     MOVE CON-SPECIALTY   TO CX-CON-SPECIALTY.
023600     MOVE CON-DOCTOR      TO CX-CON-DOCTOR.
023700     MOVE CON-VALUE       TO CX-CON-VALUE.
023800     MOVE CON-SLOTS       TO CX-CON-SLOTS.
023900     MOVE CON-SLOTS-USED  TO CX-CON-SLOTS-USED.
024000     MOVE CON-STATUS      TO CX-CON-STATUS.
024100     WRITE CONEXT-REC.
024200     ADD 1 TO RECORDS-WRITTEN.
024300 700-EXIT.
024400     EXIT.
024500 
024600 800-OPEN-FILES.
024700     MOVE "800-OPEN-FILES" TO PARA-NAME.
024800     OPEN INPUT CONSULTA-FILE.
024900     OPEN OUTPUT CONEXT-FILE, SYSOUT.
025000 800-EXIT.
025100     EXIT.
025200 
025300 850-CLOSE-FILES.
025400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
025500     CLOSE CONSULTA-FILE, CONEXT-FILE, SYSOUT.
025600 850-EXIT.
025700     EXIT.
025800 
025900 900-READ-CONMSTR.
026000     READ CONSULTA-FILE
026100         AT END MOVE "N" TO MORE-DATA-SW
026200         GO TO 900-EXIT
026300     END-READ.
026400     ADD 1 TO RECORDS-READ.
026500 900-EXIT.
026600     EXIT.
026700 
026800 999-CLEANUP.
026900     MOVE "999-CLEANUP" TO PARA-NAME.
027000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027100     DISPLAY "** SLOTS READ / WRITTEN **".
027200     DISPLAY RECORDS-READ.
027300     DISPLAY RECORDS-WRITTEN.
027400     DISPLAY "** SLOTS ON 48-HOUR DASHBOARD **".
027500     DISPLAY SLOTS-ON-DASHBOARD.
027600     DISPLAY "** SLOTS WITH UNKNOWN SPECIALTY **".
027700     DISPLAY SLOTS-UNKNOWN-SPECIALTY.
027800     DISPLAY "******** NORMAL END OF JOB APTSRCH ********".
027900 999-EXIT.
028000     EXIT.
028100 
028200 1000-ABEND-RTN.
028300     WRITE SYSOUT-REC FROM ABEND-REC.
028400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028500     DISPLAY "*** ABNORMAL END OF JOB - APTSRCH ***" UPON CONSOLE.
028600     DIVIDE ZERO-VAL INTO ONE-VAL.
