000100******************************************************************
000200* SPCTAB  --  SPECIALTY CATALOGUE TABLE                          *
000300*             FIXED 13-ENTRY TABLE OF VALID SPECIALTY CODES,     *
000400*             LOADED INTO WORKING-STORAGE AT CATALOGUE-SEARCH     *
000500*             TIME - NOT A DISK FILE                              *
000600******************************************************************
000700* CHANGE LOG                                                     *
000800*  07/22/91  TGD  ORIGINAL 13-SPECIALTY TABLE                     *
000900*  11/02/93  TGD  SWITCHED FROM SEQUENTIAL MATCH TO SEARCH VERB   *
001000*                 AFTER CATALOGUE-SEARCH TIMING COMPLAINTS        *
001050*  02/11/03  RKM  REQ 5209 - REVIEWED WITH APTSRCH DURING THE     *
001060*                 CODING-STANDARD PASS, NO ENTRY CHANGE REQUIRED  *
001100******************************************************************
001200 01  SPC-TABLE-VALUES.
001300     05  FILLER  PIC X(35) VALUE "CARD      CARDIOLOGIA".
001400     05  FILLER  PIC X(35) VALUE "DERM      DERMATOLOGIA".
001500     05  FILLER  PIC X(35) VALUE "PED       PEDIATRIA".
001600     05  FILLER  PIC X(35) VALUE "GINE      GINECOLOGIA".
001700     05  FILLER  PIC X(35) VALUE "ORTO      ORTOPEDIA".
001800     05  FILLER  PIC X(35) VALUE "NEURO     NEUROLOGIA".
001900     05  FILLER  PIC X(35) VALUE "OFTAL     OFTALMOLOGIA".
002000     05  FILLER  PIC X(35) VALUE "PSIQ      PSIQUIATRIA".
002100     05  FILLER  PIC X(35) VALUE "ENDO      ENDOCRINOLOGIA".
002200     05  FILLER  PIC X(35) VALUE "GASTRO    GASTROENTEROLOGIA".
002300     05  FILLER  PIC X(35) VALUE "PNEUMO    PNEUMOLOGIA".
002400     05  FILLER  PIC X(35) VALUE "URO       UROLOGIA".
002500     05  FILLER  PIC X(35) VALUE "OTORRINO  OTORRINOLARINGOLOGIA".
002600 
002700* REDEFINES - THE 13 FILLERS ABOVE AS A SEARCHABLE TABLE
002800 01  SPC-TABLE REDEFINES SPC-TABLE-VALUES.
002900     05  SPC-ENTRY OCCURS 13 TIMES
003000                   INDEXED BY SPC-IDX.
003100         10  SPC-CODE             PIC X(10).
003200         10  SPC-NAME             PIC X(25).
003300 
003400 01  SPC-TABLE-CONSTANTS.
003500     05  SPC-TABLE-SIZE           PIC S9(4) COMP VALUE +13.
