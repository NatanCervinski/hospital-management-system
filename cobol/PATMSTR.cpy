000100******************************************************************
000200* PATMSTR  --  PATIENT MASTER RECORD  (VSAM, KEY = PAT-ID)        *
000300*              CARRIES THE LOYALTY-POINTS BALANCE AND ADDRESS    *
000400*              FOR EVERY REGISTERED PATIENT                     *
000500******************************************************************
000600* CHANGE LOG                                                     *
000700*  03/14/89  JS   ORIGINAL MASTER LAYOUT                          *
000800*  09/30/90  TGD  ADDED PAT-REG-DATE REDEFINES BY YY/MO/DD FOR    *
000900*                 THE AGING REPORTS                              *
001000*  07/22/91  TGD  ADDED PAT-POINTS-BAL, PAT-ACTIVE - POINTS       *
001100*                 ACCOUNT WENT LIVE THIS RELEASE                 *
001200*  06/09/98  RKM  Y2K - PAT-REG-DATE WAS ALREADY CCYYMMDD, NO     *
001300*                 CHANGE NEEDED.  VERIFIED AGAINST TEST DECK     *
001400*  03/02/99  JS   REQ 4471 - ADDED PAT-PWD-HASH / PAT-SALT - THE  *
001500*                 PATIENT PORTAL LOGON NEEDED THE SAME SALTED     *
001600*                 DIGEST THE EMPLOYEE MASTER ALREADY CARRIED      *
001650*  04/18/01  RKM  REQ 5209 - REVIEWED WITH PATEDIT/PATUPDT DURING *
001660*                 THE CODING-STANDARD PASS, NO LAYOUT CHANGE      *
001700******************************************************************
001800 01  PATMSTR-REC.
001900     05  PAT-ID                   PIC 9(06).
002000     05  PAT-USER-ID              PIC 9(06).
002100     05  PAT-CPF                  PIC X(11).
002200     05  PAT-NAME                 PIC X(40).
002300     05  PAT-EMAIL                PIC X(40).
002400     05  PAT-CEP                  PIC X(08).
002500     05  PAT-STREET               PIC X(30).
002600     05  PAT-NUMBER               PIC X(08).
002700     05  PAT-DISTRICT             PIC X(20).
002800     05  PAT-CITY                 PIC X(20).
002900     05  PAT-UF                   PIC X(02).
003000     05  PAT-POINTS-BAL           PIC S9(07)V99.
003100     05  PAT-REG-DATE             PIC 9(08).
003200     05  PAT-ACTIVE               PIC X(01).
003300         88  PAT-IS-ACTIVE             VALUE "A".
003400         88  PAT-IS-INACTIVE           VALUE "I".
003500     05  PAT-PWD-HASH             PIC X(64).
003600     05  PAT-SALT                 PIC X(16).
003700     05  FILLER                   PIC X(10) VALUE SPACES.
003800 
003900* REDEFINES - NAME SPLIT FOR PRINT LINES THAT CANNOT CARRY THE
004000* WHOLE 40-BYTE NAME FIELD
004100 01  PATMSTR-NAME-VIEW REDEFINES PATMSTR-REC.
004200     05  FILLER                   PIC X(23).
004300     05  PAT-NAME-LAST            PIC X(20).
004400     05  PAT-NAME-FIRST           PIC X(20).
004500     05  FILLER                   PIC X(236).
004600 
004700* REDEFINES - REGISTRATION DATE BROKEN OUT FOR CONTROL-BREAK AND
004800* AGING LOGIC
004900 01  PATMSTR-DATE-VIEW REDEFINES PATMSTR-REC.
005000     05  FILLER                   PIC X(200).
005100     05  PAT-REG-CCYY             PIC 9(04).
005200     05  PAT-REG-MO               PIC 9(02).
005300     05  PAT-REG-DD               PIC 9(02).
005400     05  FILLER                   PIC X(91).
