000100******************************************************************
000200* BKGMSTR  --  BOOKING MASTER RECORD                             *
000300*              (SEQUENTIAL, ONE RECORD PER APPOINTMENT BOOKING)  *
000400******************************************************************
000500* CHANGE LOG                                                     *
000600*  07/22/91  TGD  ORIGINAL LAYOUT FOR THE APPOINTMENT ENGINE      *
000700*  11/02/93  TGD  ADDED BKG-CHECKIN-TS / BKG-CONFIRM-TS FOR THE   *
000800*                 CHECK-IN AND ATTENDANCE-CONFIRMATION STEPS     *
000900*  06/09/98  RKM  Y2K - ALL THREE TIMESTAMPS ALREADY CARRY A      *
001000*                 4-DIGIT YEAR, NO CHANGE REQUIRED               *
001050*  09/03/02  RKM  REQ 5209 - REVIEWED WITH APTEDIT/APTUPDT DURING *
001060*                 THE CODING-STANDARD PASS, NO LAYOUT CHANGE      *
001100******************************************************************
001200 01  BKGMSTR-REC.
001300     05  BKG-ID                   PIC 9(06).
001400     05  BKG-CODE                 PIC X(16).
001500     05  BKG-PAT-ID               PIC 9(06).
001600     05  BKG-CON-ID               PIC 9(06).
001700     05  BKG-POINTS-USED          PIC S9(07)V99.
001800     05  BKG-VALUE-PAID           PIC S9(07)V99.
001900     05  BKG-STATUS               PIC X(10).
002000         88  BKG-IS-CREATED            VALUE "CRIADO    ".
002100         88  BKG-IS-CHECKIN            VALUE "CHECK-IN  ".
002200         88  BKG-IS-ATTENDED           VALUE "COMPARECEU".
002300         88  BKG-IS-NOSHOW              VALUE "FALTOU    ".
002400         88  BKG-IS-COMPLETED          VALUE "REALIZADO ".
002500         88  BKG-IS-CANCELLED          VALUE "CANCELADO ".
002600     05  BKG-BOOK-TS              PIC 9(14).
002700     05  BKG-CHECKIN-TS           PIC 9(14).
002800     05  BKG-CONFIRM-TS           PIC 9(14).
002900     05  FILLER                   PIC X(36) VALUE SPACES.
003000 
003100* REDEFINES - BOOKING TIMESTAMP BROKEN OUT
003200 01  BKGMSTR-BOOKTS-VIEW REDEFINES BKGMSTR-REC.
003300     05  FILLER                   PIC X(62).
003400     05  BKG-BK-CCYY              PIC 9(04).
003500     05  BKG-BK-MO                PIC 9(02).
003600     05  BKG-BK-DD                PIC 9(02).
003700     05  BKG-BK-HH                PIC 9(02).
003800     05  BKG-BK-MI                PIC 9(02).
003900     05  BKG-BK-SS                PIC 9(02).
004000     05  FILLER                   PIC X(64).
004100 
004200* REDEFINES - CHECK-IN TIMESTAMP BROKEN OUT FOR THE 48-HOUR
004300* WINDOW TEST IN DTECHK
004400 01  BKGMSTR-CKINTS-VIEW REDEFINES BKGMSTR-REC.
004500     05  FILLER                   PIC X(76).
004600     05  BKG-CI-CCYY              PIC 9(04).
004700     05  BKG-CI-MO                PIC 9(02).
004800     05  BKG-CI-DD                PIC 9(02).
004900     05  BKG-CI-HH                PIC 9(02).
005000     05  BKG-CI-MI                PIC 9(02).
005100     05  BKG-CI-SS                PIC 9(02).
005200     05  FILLER                   PIC X(50).
