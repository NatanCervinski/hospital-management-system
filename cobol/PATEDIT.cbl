000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/22/91.
000700 DATE-COMPILED. 07/22/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE REQUEST-FILE PRODUCED BY THE
001300*          ONLINE PATIENT PORTAL AND THE FRONT-DESK SELF-CHECK-IN
001400*          KIOSKS.  IT HANDLES THE PATIENT/POINTS/EMPLOYEE SIDE OF
001500*          THE RULE ENGINE ONLY - REQUEST TYPES 01, 02, 09, 10, 11.
001600*          APPOINTMENT/BOOKING TYPES (03-08) ARE EDITED BY APTEDIT.
001700*
001800*          THE PATIENT AND EMPLOYEE MASTERS ARE LOADED INTO TABLES
001900*          UP FRONT SO CPF/E-MAIL UNIQUENESS CAN BE CHECKED BY A
002000*          LINEAR SCAN WITHOUT A VSAM KEY ON EITHER FIELD.  ROWS
002100*          ACCEPTED IN THIS RUN ARE ADDED TO THE IN-MEMORY TABLE
002200*          SO A SECOND REQUEST LATER IN THE SAME FILE CANNOT SLIP
002300*          A DUPLICATE CPF PAST THE EDIT.
002400*
002500******************************************************************
002600        INPUT FILE              -   DDS0001.REQFILE
002700        VSAM MASTER (QSAM COPY) -   DDS0001.PATMSTR
002800        VSAM MASTER (QSAM COPY) -   DDS0001.EMPMSTR
002900        OUTPUT FILE PRODUCED    -   DDS0001.PATGOOD
003000        OUTPUT ERROR FILE       -   DDS0001.PATERR
003100        DUMP FILE               -   SYSOUT
003200******************************************************************
003300*CHANGE LOG
003400*  07/22/91  TGD  ORIGINAL - REPLACES DALYEDIT FOR THE POINTS
003500*                  ENGINE RELEASE.  IN-PATIENT ROOM-CHARGE EDITS
003600*                  REMOVED, PATIENT/POINTS/EMPLOYEE EDITS ADDED
003700*  11/02/93  TGD  REQ 2203 - ADDED TYPE-09 (REGISTER EMPLOYEE)
003800*                  EDIT, ADDED THE EMPLOYEE TABLE LOAD
003900*  03/02/95  JS   REQ 3014 - ADD/DEDUCT POINTS (TYPES 10/11) SPLIT
004000*                  OUT OF THE BUY-POINTS EDIT AFTER A BATCH RUN
004100*                  LET A NEGATIVE ADJUSTMENT THROUGH
004200*  06/09/98  RKM  Y2K REVIEW - PAT-REG-DATE AND REQ-TIMESTAMP ARE
004300*                  BOTH CENTURY-AWARE, VERIFIED AGAINST 12/31/99
004400*                  AND 01/01/00 TEST DECKS, NO CHANGE REQUIRED
004500*  03/02/99  JS   REQ 4471 - DUPLICATE-IN-BATCH CHECK ADDED AFTER
004600*                  TWO TYPE-01 REQUESTS FOR THE SAME CPF IN ONE
004700*                  FILE BOTH PASSED THE EDIT
004750*  04/18/01  RKM  REQ 5209 - WS-DATE AND RECORDS-IN-ERROR PULLED
004760*                  OUT TO 77-LEVELS PER SHOP CODING STANDARD -
004770*                  NO LOGIC CHANGE, SAME FIELDS, SAME VALUES
004800******************************************************************
004900 
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200 
006300     SELECT REQUEST-FILE
006400     ASSIGN TO UT-S-REQFILE
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS RQCODE.
006700 
006800     SELECT PATIENT-MASTER
006900     ASSIGN TO UT-S-PATMSTR
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS PMCODE.
007200 
007300     SELECT EMPLOYEE-MASTER
007400     ASSIGN TO UT-S-EMPMSTR
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS EMCODE.
007700 
007800     SELECT PATGOOD-FILE
007900     ASSIGN TO UT-S-PATGOOD
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS GFCODE.
008200 
008300     SELECT PATERR-FILE
008400     ASSIGN TO UT-S-PATERR
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS EFCODE.
008700 
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700 
009800****** ONE RECORD PER RULE-ENGINE REQUEST - LAYOUT IS REQREC
009900 FD  REQUEST-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 156 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RQS-REQUEST-REC.
010500 COPY REQREC.
010600 
010700****** QSAM COPY OF THE PATIENT MASTER, ORDERED BY PAT-ID
010800 FD  PATIENT-MASTER
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 299 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS PATMSTR-REC.
011400 COPY PATMSTR.
011500 
011600****** QSAM COPY OF THE EMPLOYEE MASTER, ORDERED BY EMP-ID
011700 FD  EMPLOYEE-MASTER
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 300 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS EMPMSTR-REC.
012300 COPY EMPMSTR.
012400 
012500****** GOOD REQUESTS PASS THROUGH UNCHANGED FOR PATUPDT TO APPLY
012600 FD  PATGOOD-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 156 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS PATGOOD-REC.
013200 01  PATGOOD-REC                  PIC X(156).
013300 
013400 FD  PATERR-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 206 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS PATERR-REC.
014000 01  PATERR-REC.
014100     05  PE-ERR-MSG               PIC X(50).
014200     05  PE-REQUEST-DATA          PIC X(156).
014300 
014400 WORKING-STORAGE SECTION.
014500 01  FILE-STATUS-CODES.
014600     05  RQCODE                   PIC X(2).
014700         88  NO-MORE-REQUESTS         VALUE "10".
014800     05  PMCODE                   PIC X(2).
014900         88  NO-MORE-PATMSTR           VALUE "10".
015000     05  EMCODE                   PIC X(2).
015100         88  NO-MORE-EMPMSTR           VALUE "10".
015200     05  GFCODE                   PIC X(2).
015300     05  EFCODE                   PIC X(2).
015400 
015500* IN-MEMORY PATIENT TABLE - LOADED FROM PATIENT-MASTER AT START,
015600* GROWN AS NEW PATIENTS ARE ACCEPTED DURING THIS RUN
015700 01  PAT-TABLE-AREA.
015800     05  PAT-TABLE-ENTRY OCCURS 9999 TIMES
015900                         INDEXED BY PAT-IDX.
016000         10  PT-ID                PIC 9(06).
016100         10  PT-CPF               PIC X(11).
016200         10  PT-EMAIL             PIC X(40).
016300         10  PT-POINTS-BAL        PIC S9(07)V99.
016400         10  PT-ACTIVE            PIC X(01).
016500 
016600* IN-MEMORY EMPLOYEE TABLE - SAME IDEA, KEYED BY EMP-ID
016700 01  EMP-TABLE-AREA.
016800     05  EMP-TABLE-ENTRY OCCURS 2000 TIMES
016900                         INDEXED BY EMP-IDX.
017000         10  ET-ID                PIC 9(06).
017100         10  ET-CPF               PIC X(11).
017200         10  ET-EMAIL             PIC X(40).
017300 
017400 01  TABLE-CONSTANTS.
017500     05  PAT-TABLE-COUNT          PIC 9(4) COMP VALUE 0.
017600     05  EMP-TABLE-COUNT          PIC 9(4) COMP VALUE 0.
017700     05  PAT-TABLE-MAX            PIC 9(4) COMP VALUE 9999.
017800     05  EMP-TABLE-MAX            PIC 9(4) COMP VALUE 2000.
017900 
018000 01  MISC-WS-FLDS.
018100     05  WS-NAME-POS              PIC 9(2) COMP.
018200     05  WS-FOUND-PAT-IDX         PIC 9(4) COMP.
018300     05  RETURN-CD                PIC S9(4) COMP.
018400 
018500 01  FLAGS-AND-SWITCHES.
018600     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
018700         88  NO-MORE-DATA             VALUE "N".
018800     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
018900         88  RECORD-ERROR-FOUND       VALUE "Y".
019000         88  VALID-RECORD              VALUE "N".
019100     05  DUP-FOUND-SW             PIC X(01) VALUE "N".
019200         88  DUP-FOUND                 VALUE "Y".
019300     05  PAT-FOUND-SW             PIC X(01) VALUE "N".
019400         88  PAT-FOUND                 VALUE "Y".
019500 
019600 01  COUNTERS-AND-ACCUMULATORS.
019700     05  RECORDS-READ             PIC 9(7) COMP.
019800     05  RECORDS-WRITTEN          PIC 9(7) COMP.
019900
019920****** REQ 5209 - STANDALONE PER SHOP CODING STANDARD, NOT PART
019940****** OF ANY GROUP
019960 77  RECORDS-IN-ERROR             PIC 9(7) COMP.
019980 77  WS-DATE                      PIC 9(8) COMP.
020100
020200 COPY ABENDREC.
020300 
020400 PROCEDURE DIVISION.
020500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020600     PERFORM 100-MAINLINE THRU 100-EXIT
020700             UNTIL NO-MORE-DATA.
020800     PERFORM 999-CLEANUP THRU 999-EXIT.
020900     MOVE ZERO TO RETURN-CODE.
021000     GOBACK.
021100 
021200 000-HOUSEKEEPING.
021300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021400     DISPLAY "******** BEGIN JOB PATEDIT ********".
021500     ACCEPT WS-DATE FROM DATE YYYYMMDD.
021600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021700     PERFORM 050-LOAD-PAT-TABLE THRU 050-EXIT
021800             VARYING PAT-IDX FROM 1 BY 1
021900             UNTIL NO-MORE-PATMSTR.
022000     PERFORM 060-LOAD-EMP-TABLE THRU 060-EXIT
022100             VARYING EMP-IDX FROM 1 BY 1
022200             UNTIL NO-MORE-EMPMSTR.
022300     PERFORM 900-READ-REQUEST THRU 900-EXIT.
022400 000-EXIT.
022500     EXIT.
022600 
022700 050-LOAD-PAT-TABLE.
022800     READ PATIENT-MASTER
022900         AT END
023000         GO TO 050-EXIT
023100     END-READ.
023200     ADD 1 TO PAT-TABLE-COUNT.
023300     MOVE PAT-ID         TO PT-ID(PAT-TABLE-COUNT).
023400     MOVE PAT-CPF        TO PT-CPF(PAT-TABLE-COUNT).
023500     MOVE PAT-EMAIL      TO PT-EMAIL(PAT-TABLE-COUNT).
023600     MOVE PAT-POINTS-BAL TO PT-POINTS-BAL(PAT-TABLE-COUNT).
023700     MOVE PAT-ACTIVE     TO PT-ACTIVE(PAT-TABLE-COUNT).
023800 050-EXIT.
023900     EXIT.
024000 
024100 060-LOAD-EMP-TABLE.
024200     READ EMPLOYEE-MASTER
024300         AT END
024400         GO TO 060-EXIT
024500     END-READ.
024600     ADD 1 TO EMP-TABLE-COUNT.
024700     MOVE EMP-ID    TO ET-ID(EMP-TABLE-COUNT).
024800     MOVE EMP-CPF   TO ET-CPF(EMP-TABLE-COUNT).
024900     MOVE EMP-EMAIL TO ET-EMAIL(EMP-TABLE-COUNT).
025000 060-EXIT.
025100     EXIT.
025200 
025300 100-MAINLINE.
025400     MOVE "100-MAINLINE" TO PARA-NAME.
025500     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
025600     IF RECORD-ERROR-FOUND
025700         ADD 1 TO RECORDS-IN-ERROR
025800         PERFORM 710-WRITE-PATERR THRU 710-EXIT
025900     ELSE
026000         ADD 1 TO RECORDS-WRITTEN
026100         PERFORM 700-WRITE-PATGOOD THRU 700-EXIT.
026200     PERFORM 900-READ-REQUEST THRU 900-EXIT.
026300 100-EXIT.
026400     EXIT.
026500 
026600 300-FIELD-EDITS.
026700     MOVE "300-FIELD-EDITS" TO PARA-NAME.
026800     MOVE "N" TO ERROR-FOUND-SW.
026900     MOVE SPACES TO PE-ERR-MSG.
027000     IF REQ-REGISTER-PATIENT
027100         PERFORM 320-CHECK-PATIENT-TYPE01 THRU 320-EXIT
027200     ELSE IF REQ-BUY-POINTS
027300         PERFORM 330-CHECK-POINTS-TYPE02 THRU 330-EXIT
027400     ELSE IF REQ-REGISTER-EMPLOYEE
027500         PERFORM 360-CHECK-EMPLOYEE-TYPE09 THRU 360-EXIT
027600     ELSE IF REQ-DEDUCT-POINTS
027700         PERFORM 340-CHECK-DEDUCT-TYPE10 THRU 340-EXIT
027800     ELSE IF REQ-ADD-POINTS
027900         PERFORM 345-CHECK-ADD-TYPE11 THRU 345-EXIT
028000     ELSE
028100         MOVE "*** REQ-TYPE NOT VALID FOR PATEDIT" TO PE-ERR-MSG
028200         MOVE "Y" TO ERROR-FOUND-SW.
028300 300-EXIT.
028400     EXIT.
028500 
028600 320-CHECK-PATIENT-TYPE01.
028700******** RULE 8 - NAME 3-40 CHARACTERS (FIELD WIDTH CAPS AT 40,
028800******** ONLY THE MINIMUM HAS TO BE CHECKED HERE).  THIS SHOP'S
028900******** COMPILER LEVEL HAS NO FUNCTION LENGTH, SO THE TRIMMED
029000******** LENGTH IS FOUND BY SCANNING BACKWARD FOR THE LAST
029100******** NON-BLANK CHARACTER
029200     MOVE "320-CHECK-PATIENT-TYPE01" TO PARA-NAME.
029300     MOVE 40 TO WS-NAME-POS.
029400     PERFORM 321-SCAN-NAME-LENGTH THRU 321-EXIT
029500             VARYING WS-NAME-POS FROM 40 BY -1
029600             UNTIL WS-NAME-POS = 0
029700                OR REQ-NAME(WS-NAME-POS:1) NOT = SPACE.
029800     IF WS-NAME-POS < 3
029900         MOVE "*** PATIENT NAME TOO SHORT - MINIMUM 3 CHARACTERS"
030000                 TO PE-ERR-MSG
030100         MOVE "Y" TO ERROR-FOUND-SW
030200         GO TO 320-EXIT.
030300 
030400******** RULE 7 - CEP IS EXACTLY 8 NUMERIC DIGITS
030500     IF REQ-CEP NOT NUMERIC
030600         MOVE "*** CEP MUST BE 8 NUMERIC DIGITS" TO PE-ERR-MSG
030700         MOVE "Y" TO ERROR-FOUND-SW
030800         GO TO 320-EXIT.
030900 
031000     IF REQ-CPF NOT NUMERIC
031100         MOVE "*** CPF MUST BE NUMERIC" TO PE-ERR-MSG
031200         MOVE "Y" TO ERROR-FOUND-SW
031300         GO TO 320-EXIT.
031400 
031500******** RULE 6 - CPF AND E-MAIL MUST BE UNIQUE
031600     MOVE "N" TO DUP-FOUND-SW.
031700     PERFORM 325-SCAN-PAT-TABLE THRU 325-EXIT
031800             VARYING PAT-IDX FROM 1 BY 1
031900             UNTIL PAT-IDX > PAT-TABLE-COUNT OR DUP-FOUND.
032000     IF DUP-FOUND
032100         MOVE "*** CPF OR E-MAIL ALREADY REGISTERED"
032200                 TO PE-ERR-MSG
032300         MOVE "Y" TO ERROR-FOUND-SW
032400         GO TO 320-EXIT.
032500 
032600     IF PAT-TABLE-COUNT NOT < PAT-TABLE-MAX
032700         MOVE "*** PATIENT TABLE FULL" TO PE-ERR-MSG
032800         MOVE "Y" TO ERROR-FOUND-SW
032900         GO TO 320-EXIT.
033000 
033100     PERFORM 328-ADD-PAT-TABLE-ROW THRU 328-EXIT.
033200 320-EXIT.
033300     EXIT.
033400 
033500 321-SCAN-NAME-LENGTH.
033600******** BODY INTENTIONALLY EMPTY - ALL THE WORK IS IN THE
033700******** VARYING/UNTIL CLAUSE ABOVE
033800 321-EXIT.
033900     EXIT.
034000 
034100 325-SCAN-PAT-TABLE.
034200     IF PT-CPF(PAT-IDX) = REQ-CPF
034300        OR PT-EMAIL(PAT-IDX) = REQ-EMAIL
034400         MOVE "Y" TO DUP-FOUND-SW.
034500 325-EXIT.
034600     EXIT.
034700 
034800 328-ADD-PAT-TABLE-ROW.
034900******** REQ 4471 - ADD THE ACCEPTED PATIENT TO THE TABLE NOW SO
035000******** A LATER DUPLICATE REQUEST IN THE SAME FILE IS CAUGHT
035100     ADD 1 TO PAT-TABLE-COUNT.
035200     MOVE ZERO        TO PT-ID(PAT-TABLE-COUNT).
035300     MOVE REQ-CPF     TO PT-CPF(PAT-TABLE-COUNT).
035400     MOVE REQ-EMAIL   TO PT-EMAIL(PAT-TABLE-COUNT).
035500     MOVE ZERO        TO PT-POINTS-BAL(PAT-TABLE-COUNT).
035600     MOVE "A"         TO PT-ACTIVE(PAT-TABLE-COUNT).
035700 328-EXIT.
035800     EXIT.
035900 
036000 330-CHECK-POINTS-TYPE02.
036100******** RULE 2 - AMOUNT MUST BE POSITIVE.  THE POINT-PRICE
036200******** TRUNCATION AND THE "RESULT <= 0" REJECT ARE ENFORCED BY
036300******** PTSCALC WHEN PATUPDT APPLIES THIS REQUEST
036400     MOVE "330-CHECK-POINTS-TYPE02" TO PARA-NAME.
036500     PERFORM 310-FIND-PATIENT THRU 310-EXIT.
036600     IF NOT PAT-FOUND
036700         GO TO 330-EXIT.
036800     IF REQ-AMOUNT NOT > ZERO
036900         MOVE "*** PURCHASE AMOUNT MUST BE POSITIVE"
037000                 TO PE-ERR-MSG
037100         MOVE "Y" TO ERROR-FOUND-SW.
037200 330-EXIT.
037300     EXIT.
037400 
037500 340-CHECK-DEDUCT-TYPE10.
037600******** RULE 3 - AMOUNT MUST BE POSITIVE, BALANCE MUST COVER IT
037700     MOVE "340-CHECK-DEDUCT-TYPE10" TO PARA-NAME.
037800     PERFORM 310-FIND-PATIENT THRU 310-EXIT.
037900     IF NOT PAT-FOUND
038000         GO TO 340-EXIT.
038100     IF REQ-AMOUNT NOT > ZERO
038200         MOVE "*** DEDUCT AMOUNT MUST BE POSITIVE"
038300                 TO PE-ERR-MSG
038400         MOVE "Y" TO ERROR-FOUND-SW
038500         GO TO 340-EXIT.
038600     IF PT-POINTS-BAL(WS-FOUND-PAT-IDX) < REQ-AMOUNT
038700         MOVE "*** SALDO INSUFICIENTE" TO PE-ERR-MSG
038800         MOVE "Y" TO ERROR-FOUND-SW.
038900 340-EXIT.
039000     EXIT.
039100 
039200 345-CHECK-ADD-TYPE11.
039300******** RULE 4 - AMOUNT MUST BE POSITIVE
039400     MOVE "345-CHECK-ADD-TYPE11" TO PARA-NAME.
039500     PERFORM 310-FIND-PATIENT THRU 310-EXIT.
039600     IF NOT PAT-FOUND
039700         GO TO 345-EXIT.
039800     IF REQ-AMOUNT NOT > ZERO
039900         MOVE "*** ADD AMOUNT MUST BE POSITIVE" TO PE-ERR-MSG
040000         MOVE "Y" TO ERROR-FOUND-SW.
040100 345-EXIT.
040200     EXIT.
040300 
040400 310-FIND-PATIENT.
040500     MOVE "N" TO PAT-FOUND-SW.
040600     PERFORM 315-SCAN-FOR-PATIENT THRU 315-EXIT
040700             VARYING PAT-IDX FROM 1 BY 1
040800             UNTIL PAT-IDX > PAT-TABLE-COUNT OR PAT-FOUND.
040900     IF NOT PAT-FOUND
041000         MOVE "*** PATIENT NOT FOUND ON MASTER FILE"
041100                 TO PE-ERR-MSG
041200         MOVE "Y" TO ERROR-FOUND-SW.
041300 310-EXIT.
041400     EXIT.
041500 
041600 315-SCAN-FOR-PATIENT.
041700     IF PT-ID(PAT-IDX) = REQ-PAT-ID
041800         MOVE "Y" TO PAT-FOUND-SW
041900         MOVE PAT-IDX TO WS-FOUND-PAT-IDX.
042000 315-EXIT.
042100     EXIT.
042200 
042300 360-CHECK-EMPLOYEE-TYPE09.
042400******** RULE 6-STYLE UNIQUENESS, APPLIED TO THE EMPLOYEE MASTER
042500     MOVE "360-CHECK-EMPLOYEE-TYPE09" TO PARA-NAME.
042600     IF REQ-CPF NOT NUMERIC
042700         MOVE "*** CPF MUST BE NUMERIC" TO PE-ERR-MSG
042800         MOVE "Y" TO ERROR-FOUND-SW
042900         GO TO 360-EXIT.
043000 
043100     MOVE "N" TO DUP-FOUND-SW.
043200     PERFORM 365-SCAN-EMP-TABLE THRU 365-EXIT
043300             VARYING EMP-IDX FROM 1 BY 1
043400             UNTIL EMP-IDX > EMP-TABLE-COUNT OR DUP-FOUND.
043500     IF DUP-FOUND
043600         MOVE "*** CPF OR E-MAIL ALREADY REGISTERED"
043700                 TO PE-ERR-MSG
043800         MOVE "Y" TO ERROR-FOUND-SW
043900         GO TO 360-EXIT.
044000 
044100     IF EMP-TABLE-COUNT NOT < EMP-TABLE-MAX
044200         MOVE "*** EMPLOYEE TABLE FULL" TO PE-ERR-MSG
044300         MOVE "Y" TO ERROR-FOUND-SW
044400         GO TO 360-EXIT.
044500 
044600     ADD 1 TO EMP-TABLE-COUNT.
044700     MOVE ZERO      TO ET-ID(EMP-TABLE-COUNT).
044800     MOVE REQ-CPF   TO ET-CPF(EMP-TABLE-COUNT).
044900     MOVE REQ-EMAIL TO ET-EMAIL(EMP-TABLE-COUNT).
045000 360-EXIT.
045100     EXIT.
045200 
045300 365-SCAN-EMP-TABLE.
045400     IF ET-CPF(EMP-IDX) = REQ-CPF
045500        OR ET-EMAIL(EMP-IDX) = REQ-EMAIL
045600         MOVE "Y" TO DUP-FOUND-SW.
045700 365-EXIT.
045800     EXIT.
045900 
046000 700-WRITE-PATGOOD.
046100     MOVE RQS-REQUEST-REC TO PATGOOD-REC.
046200     WRITE PATGOOD-REC.
046300 700-EXIT.
046400     EXIT.
046500 
046600 710-WRITE-PATERR.
046700     MOVE RQS-REQUEST-REC TO PE-REQUEST-DATA.
046800     WRITE PATERR-REC.
046900 710-EXIT.
047000     EXIT.
047100 
047200 800-OPEN-FILES.
047300     MOVE "800-OPEN-FILES" TO PARA-NAME.
047400     OPEN INPUT REQUEST-FILE, PATIENT-MASTER, EMPLOYEE-MASTER.
047500     OPEN OUTPUT PATGOOD-FILE, PATERR-FILE, SYSOUT.
047600 800-EXIT.
047700     EXIT.
047800 
047900 850-CLOSE-FILES.
048000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
048100     CLOSE REQUEST-FILE, PATIENT-MASTER, EMPLOYEE-MASTER,
048200           PATGOOD-FILE, PATERR-FILE, SYSOUT.
048300 850-EXIT.
048400     EXIT.
048500 
048600 900-READ-REQUEST.
048700     READ REQUEST-FILE
048800         AT END MOVE "N" TO MORE-DATA-SW
048900         GO TO 900-EXIT
049000     END-READ.
049100     ADD 1 TO RECORDS-READ.
049200 900-EXIT.
049300     EXIT.
049400 
049500 999-CLEANUP.
049600     MOVE "999-CLEANUP" TO PARA-NAME.
049700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049800     DISPLAY "** REQUESTS READ **".
049900     DISPLAY RECORDS-READ.
050000     DISPLAY "** REQUESTS ACCEPTED **".
050100     DISPLAY RECORDS-WRITTEN.
050200     DISPLAY "** REQUESTS REJECTED **".
050300     DISPLAY RECORDS-IN-ERROR.
050400     DISPLAY "******** NORMAL END OF JOB PATEDIT ********".
050500 999-EXIT.
050600     EXIT.
050700 
050800 1000-ABEND-RTN.
050900     WRITE SYSOUT-REC FROM ABEND-REC.
051000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051100     DISPLAY "*** ABNORMAL END OF JOB - PATEDIT ***" UPON CONSOLE.
051200     DIVIDE ZERO-VAL INTO ONE-VAL.
