000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PTSCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/22/91.
000700 DATE-COMPILED. 07/22/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    SUBPROGRAM CALLED BY THE PATIENT/POINTS AND APPOINTMENT
001300*    BATCH SUITE TO DO ALL LOYALTY-POINTS MONEY ARITHMETIC IN
001400*    ONE PLACE.  TWO FUNCTIONS, SELECTED BY PTS-CALC-TYPE-SW -
001500*
001600*      "P" - POINTS-PURCHASE.  GIVEN THE REAIS TENDERED, RETURN
001700*            THE POINTS BOUGHT AT 5.00 REAIS PER POINT, TRUNCATED
001800*            DOWN TO 2 DECIMALS.
001900*      "B" - BOOKING-DISCOUNT.  GIVEN POINTS THE PATIENT WANTS
002000*            TO SPEND AND THE SLOT VALUE, RETURN THE DISCOUNT
002100*            (POINTS * 5.00) AND THE CASH STILL DUE, FLOORED
002200*            AT ZERO.
002300*
002400******************************************************************
002500*CHANGE LOG
002600*  07/22/91  TGD  ORIGINAL - REPLACES CLCLBCST FOR THE POINTS
002700*                  ENGINE RELEASE
002800*  11/02/93  TGD  ADDED BOOKING-DISCOUNT FUNCTION FOR THE NEW
002900*                  APPOINTMENT BOOKING STEP
003000*  06/09/98  RKM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003100*                  NO CHANGE REQUIRED
003200*  03/02/99  JS   REQ 4471 - REJECT PURCHASE WHEN POINTS TRUNCATE
003300*                  DOWN TO ZERO (MINIMUM 5.00 REAIS)
003350*  04/18/01  RKM  REQ 5209 - TEMP-POINTS/TEMP-DISCOUNT/TEMP-
003360*                  CASH-DUE PULLED OUT TO 77-LEVELS PER SHOP
003370*                  CODING STANDARD - NO LOGIC CHANGE
003400******************************************************************
003500 
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100 
004200 DATA DIVISION.
004300 FILE SECTION.
004400 
004500 WORKING-STORAGE SECTION.
004570****** REQ 5209 - STANDALONE PER SHOP CODING STANDARD, NOT PART
004580****** OF ANY GROUP
004700 77  TEMP-POINTS                    PIC S9(7)V99 COMP-3.
004800 77  TEMP-DISCOUNT                  PIC S9(7)V99 COMP-3.
004900 77  TEMP-CASH-DUE                  PIC S9(7)V99 COMP-3.
005000 
005100 01  PTSCALC-CONSTANTS.
005200     05  POINT-PRICE                PIC 9(3)V99 COMP-3
005300                                     VALUE 5.00.
005400     05  ZERO-AMOUNT                PIC S9(7)V99 COMP-3 VALUE 0.
005500 
005600 LINKAGE SECTION.
005700 01  PTSCALC-REC.
005800     05  PTS-CALC-TYPE-SW           PIC X.
005900         88  PTS-CALC-PURCHASE          VALUE "P".
006000         88  PTS-CALC-BOOKING           VALUE "B".
006100     05  PTS-IN-AMOUNT              PIC S9(7)V99 COMP-3.
006200     05  PTS-IN-POINTS-USED         PIC S9(7)V99 COMP-3.
006300     05  PTS-IN-SLOT-VALUE          PIC S9(7)V99 COMP-3.
006400     05  PTS-OUT-POINTS             PIC S9(7)V99 COMP-3.
006500     05  PTS-OUT-DISCOUNT           PIC S9(7)V99 COMP-3.
006600     05  PTS-OUT-CASH-DUE           PIC S9(7)V99 COMP-3.
006700 
006800 01  RETURN-CD                      PIC S9(4) COMP.
006900 
007000 PROCEDURE DIVISION USING PTSCALC-REC, RETURN-CD.
007100     MOVE ZERO TO RETURN-CD.
007200     IF PTS-CALC-PURCHASE
007300         PERFORM 100-CALC-POINTS-PURCHASE THRU 100-EXIT
007400     ELSE IF PTS-CALC-BOOKING
007500         PERFORM 200-CALC-BOOKING-DISCOUNT THRU 200-EXIT
007600     ELSE
007700         MOVE -1 TO RETURN-CD.
007800 
007900     GOBACK.
008000 
008100 100-CALC-POINTS-PURCHASE.
008200******** RULE 2 - POINTS = MONEY / 5.00, TRUNCATED TO 2 DECIMALS
008300     IF PTS-IN-AMOUNT NOT > ZERO-AMOUNT
008400         MOVE -1 TO RETURN-CD
008500         GO TO 100-EXIT.
008600 
008700*    COMPUTE WITHOUT ROUNDED TRUNCATES - DO NOT ADD ROUNDED HERE
008800     COMPUTE TEMP-POINTS = PTS-IN-AMOUNT / POINT-PRICE.
008900     MOVE TEMP-POINTS TO PTS-OUT-POINTS.
009000 
009100     IF PTS-OUT-POINTS NOT > ZERO-AMOUNT
009200         MOVE -1 TO RETURN-CD.
009300 100-EXIT.
009400     EXIT.
009500 
009600 200-CALC-BOOKING-DISCOUNT.
009700******** RULE 14 - DISCOUNT = POINTS USED * 5.00, CASH FLOORED
009800******** AT ZERO
009900     COMPUTE TEMP-DISCOUNT = PTS-IN-POINTS-USED * POINT-PRICE.
010000     MOVE TEMP-DISCOUNT TO PTS-OUT-DISCOUNT.
010100 
010200     COMPUTE TEMP-CASH-DUE = PTS-IN-SLOT-VALUE - TEMP-DISCOUNT.
010300     IF TEMP-CASH-DUE < ZERO-AMOUNT
010400         MOVE ZERO-AMOUNT TO TEMP-CASH-DUE.
010500     MOVE TEMP-CASH-DUE TO PTS-OUT-CASH-DUE.
010600 200-EXIT.
010700     EXIT.
