000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APTEDIT.
000400 AUTHOR. TOM DUNNE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/93.
000700 DATE-COMPILED. 11/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE REQUEST-FILE PRODUCED BY THE
001300*          ONLINE BOOKING SCREENS AND THE FRONT-DESK CHECK-IN
001400*          KIOSKS.  IT HANDLES THE APPOINTMENT/BOOKING SIDE OF
001500*          THE RULE ENGINE ONLY - REQUEST TYPES 03 THRU 08.
001600*          PATIENT/POINTS/EMPLOYEE TYPES (01,02,09,10,11) ARE
001700*          EDITED BY PATEDIT.
001800*
001900*          THE CONSULTA AND BOOKING MASTERS ARE LOADED INTO
002000*          TABLES UP FRONT SO THE SLOT AND BOOKING LOOKUPS CAN
002100*          BE DONE BY A LINEAR SCAN ON CON-ID/BKG-ID WITHOUT A
002200*          SECOND PASS OF EITHER FILE.  THE PATIENT-BALANCE LEG
002300*          OF THE BOOKING RULE (RULE 15) IS NOT CHECKED HERE -
002400*          IT IS ENFORCED BY APTUPDT AT APPLY TIME THE SAME WAY
002500*          PATEDIT LEAVES THE POINTS-PURCHASE CALCULATION TO
002600*          PATUPDT'S CALL TO PTSCALC.
002700*
002800******************************************************************
002900        INPUT FILE              -   DDS0001.REQFILE
003000        QSAM COPY OF CONSULTA   -   DDS0001.CONFILE
003100        QSAM COPY OF BOOKING    -   DDS0001.BKGFILE
003200        OUTPUT FILE PRODUCED    -   DDS0001.APTGOOD
003300        OUTPUT ERROR FILE       -   DDS0001.APTERR
003400        DUMP FILE               -   SYSOUT
003500******************************************************************
003600*CHANGE LOG
003700*  11/02/93  TGD  ORIGINAL - APPOINTMENT ENGINE RELEASE.  REPLACES
003800*                  TRMTSRCH, WHICH EDITED IN-PATIENT TREATMENT
003900*                  RECORDS AGAINST THE LAB-TEST TABLE
004000*  03/02/95  JS   REQ 3014 - CANCEL-SLOT (TYPE 07) EDIT ADDED,
004100*                  OCCUPANCY-RATE CHECK AGAINST THE 50% CEILING
004200*  06/09/98  RKM  Y2K REVIEW - CON-DATETIME AND REQ-TIMESTAMP ARE
004300*                  BOTH CENTURY-AWARE, VERIFIED AGAINST 12/31/99
004400*                  AND 01/01/00 TEST DECKS, NO CHANGE REQUIRED
004500*  03/02/99  JS   REQ 4471 - CHECK-IN WINDOW EDIT (TYPE 05) NOW
004600*                  CALLS DTECHK INSTEAD OF THE IN-LINE DATE MATH
004700*                  THAT SHIPPED WITH THE ORIGINAL RELEASE
004750*  04/18/01  RKM  REQ 5209 - WS-DATE AND RECORDS-IN-ERROR PULLED
004760*                  OUT TO 77-LEVELS PER SHOP CODING STANDARD -
004770*                  NO LOGIC CHANGE, SAME FIELDS, SAME VALUES
004800******************************************************************
004900 
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200 
006300     SELECT REQUEST-FILE
006400     ASSIGN TO UT-S-REQFILE
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS RQCODE.
006700 
006800     SELECT CONSULTA-FILE
006900     ASSIGN TO UT-S-CONFILE
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS CFCODE.
007200 
007300     SELECT BOOKING-FILE
007400     ASSIGN TO UT-S-BKGFILE
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS BFCODE.
007700 
007800     SELECT APTGOOD-FILE
007900     ASSIGN TO UT-S-APTGOOD
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS GFCODE.
008200 
008300     SELECT APTERR-FILE
008400     ASSIGN TO UT-S-APTERR
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS EFCODE.
008700 
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700 
009800****** ONE RECORD PER RULE-ENGINE REQUEST - LAYOUT IS REQREC
009900 FD  REQUEST-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 156 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RQS-REQUEST-REC.
010500 COPY REQREC.
010600 
010700****** QSAM COPY OF THE CONSULTA MASTER, ORDERED BY CON-ID
010800 FD  CONSULTA-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 150 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS CONMSTR-REC.
011400 COPY CONMSTR.
011500 
011600****** QSAM COPY OF THE BOOKING MASTER, ORDERED BY BKG-ID
011700 FD  BOOKING-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 140 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS BKGMSTR-REC.
012300 COPY BKGMSTR.
012400 
012500****** GOOD REQUESTS PASS THROUGH UNCHANGED FOR APTUPDT TO APPLY
012600 FD  APTGOOD-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 156 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS APTGOOD-REC.
013200 01  APTGOOD-REC                  PIC X(156).
013300 
013400 FD  APTERR-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 206 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS APTERR-REC.
014000 01  APTERR-REC.
014100     05  AE-ERR-MSG               PIC X(50).
014200     05  AE-REQUEST-DATA          PIC X(156).
014300 
014400 WORKING-STORAGE SECTION.
014500 01  FILE-STATUS-CODES.
014600     05  RQCODE                   PIC X(2).
014700         88  NO-MORE-REQUESTS         VALUE "10".
014800     05  CFCODE                   PIC X(2).
014900         88  NO-MORE-CONMSTR           VALUE "10".
015000     05  BFCODE                   PIC X(2).
015100         88  NO-MORE-BKGMSTR           VALUE "10".
015200     05  GFCODE                   PIC X(2).
015300     05  EFCODE                   PIC X(2).
015400 
015500* IN-MEMORY CONSULTA TABLE - LOADED FROM CONSULTA-FILE AT START.
015600* ENOUGH OF THE SLOT IS CARRIED HERE TO EDIT BOOK/CHECKIN/CANCEL
015700* WITHOUT RE-READING CONSULTA-FILE FOR EACH REQUEST
015800 01  CON-TABLE-AREA.
015900     05  CON-TABLE-ENTRY OCCURS 9999 TIMES
016000                         INDEXED BY CON-IDX.
016100         10  CT-ID                PIC 9(06).
016200         10  CT-DATETIME          PIC 9(14).
016300         10  CT-SLOTS             PIC 9(03).
016400         10  CT-SLOTS-USED        PIC 9(03).
016500         10  CT-STATUS            PIC X(10).
016600 
016700* IN-MEMORY BOOKING TABLE - SAME IDEA, KEYED BY BKG-ID
016800 01  BKG-TABLE-AREA.
016900     05  BKG-TABLE-ENTRY OCCURS 9999 TIMES
017000                         INDEXED BY BKG-IDX.
017100         10  BT-ID                PIC 9(06).
017200         10  BT-CON-ID            PIC 9(06).
017300         10  BT-STATUS            PIC X(10).
017400 
017500 01  TABLE-CONSTANTS.
017600     05  CON-TABLE-COUNT          PIC 9(4) COMP VALUE 0.
017700     05  BKG-TABLE-COUNT          PIC 9(4) COMP VALUE 0.
017800     05  CON-TABLE-MAX            PIC 9(4) COMP VALUE 9999.
017900 
018000* LINKAGE IMAGE FOR THE CALL TO DTECHK - MUST MATCH DTECHK'S OWN
018100* LINKAGE SECTION FIELD FOR FIELD
018200 01  WS-DTECHK-FUNCTION-SW        PIC X(01).
018300 01  WS-DTECHK-SLOT-DATETIME      PIC 9(14).
018400 01  WS-DTECHK-REQUEST-TS         PIC 9(14).
018500 01  WS-DTECHK-RESULT-SW          PIC X(01).
018600     88  WS-DTECHK-IN-WINDOW          VALUE "Y".
018700 01  WS-DTECHK-RETURN-CD          PIC S9(4) COMP.
018800 
018900 01  MISC-WS-FLDS.
019000     05  WS-FOUND-CON-IDX         PIC 9(4) COMP.
019100     05  WS-FOUND-BKG-IDX         PIC 9(4) COMP.
019200     05  WS-OCCUPANCY-RATE        PIC S9(1)V9(4) COMP-3.
019300     05  RETURN-CD                PIC S9(4) COMP.
019400 
019500 01  FLAGS-AND-SWITCHES.
019600     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
019700         88  NO-MORE-DATA             VALUE "N".
019800     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
019900         88  RECORD-ERROR-FOUND       VALUE "Y".
020000         88  VALID-RECORD              VALUE "N".
020100     05  CON-FOUND-SW             PIC X(01) VALUE "N".
020200         88  CON-FOUND                 VALUE "Y".
020300     05  BKG-FOUND-SW             PIC X(01) VALUE "N".
020400         88  BKG-FOUND                 VALUE "Y".
020500 
020600 01  COUNTERS-AND-ACCUMULATORS.
020700     05  RECORDS-READ             PIC 9(7) COMP.
020800     05  RECORDS-WRITTEN          PIC 9(7) COMP.
020850
020870****** REQ 5209 - STANDALONE PER SHOP CODING STANDARD, NOT PART
020880****** OF ANY GROUP
020890 77  RECORDS-IN-ERROR             PIC 9(7) COMP.
021000 77  WS-DATE                      PIC 9(8) COMP.
021100
021200 COPY ABENDREC.
021300 
021400 PROCEDURE DIVISION.
021500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021600     PERFORM 100-MAINLINE THRU 100-EXIT
021700             UNTIL NO-MORE-DATA.
021800     PERFORM 999-CLEANUP THRU 999-EXIT.
021900     MOVE ZERO TO RETURN-CODE.
022000     GOBACK.
022100 
022200 000-HOUSEKEEPING.
022300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022400     DISPLAY "******** BEGIN JOB APTEDIT ********".
022500     ACCEPT WS-DATE FROM DATE YYYYMMDD.
022600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022700     PERFORM 050-LOAD-CON-TABLE THRU 050-EXIT
022800             VARYING CON-IDX FROM 1 BY 1
022900             UNTIL NO-MORE-CONMSTR.
023000     PERFORM 060-LOAD-BKG-TABLE THRU 060-EXIT
023100             VARYING BKG-IDX FROM 1 BY 1
023200             UNTIL NO-MORE-BKGMSTR.
023300     PERFORM 900-READ-REQUEST THRU 900-EXIT.
023400 000-EXIT.
023500     EXIT.
023600 
023700 050-LOAD-CON-TABLE.
023800     READ CONSULTA-FILE
023900         AT END
024000         GO TO 050-EXIT
024100     END-READ.
024200     ADD 1 TO CON-TABLE-COUNT.
024300     MOVE CON-ID          TO CT-ID(CON-TABLE-COUNT).
024400     MOVE CON-DATETIME    TO CT-DATETIME(CON-TABLE-COUNT).
024500     MOVE CON-SLOTS       TO CT-SLOTS(CON-TABLE-COUNT).
024600     MOVE CON-SLOTS-USED  TO CT-SLOTS-USED(CON-TABLE-COUNT).
024700     MOVE CON-STATUS      TO CT-STATUS(CON-TABLE-COUNT).
024800 050-EXIT.
024900     EXIT.
025000 
025100 060-LOAD-BKG-TABLE.
025200     READ BOOKING-FILE
025300         AT END
025400         GO TO 060-EXIT
025500     END-READ.
025600     ADD 1 TO BKG-TABLE-COUNT.
025700     MOVE BKG-ID     TO BT-ID(BKG-TABLE-COUNT).
025800     MOVE BKG-CON-ID TO BT-CON-ID(BKG-TABLE-COUNT).
025900     MOVE BKG-STATUS TO BT-STATUS(BKG-TABLE-COUNT).
026000 060-EXIT.
026100     EXIT.
026200 
026300 100-MAINLINE.
026400     MOVE "100-MAINLINE" TO PARA-NAME.
026500     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
026600     IF RECORD-ERROR-FOUND
026700         ADD 1 TO RECORDS-IN-ERROR
026800         PERFORM 710-WRITE-APTERR THRU 710-EXIT
026900     ELSE
027000         ADD 1 TO RECORDS-WRITTEN
027100         PERFORM 700-WRITE-APTGOOD THRU 700-EXIT.
027200     PERFORM 900-READ-REQUEST THRU 900-EXIT.
027300 100-EXIT.
027400     EXIT.
027500 
027600 300-FIELD-EDITS.
027700     MOVE "300-FIELD-EDITS" TO PARA-NAME.
027800     MOVE "N" TO ERROR-FOUND-SW.
027900     MOVE SPACES TO AE-ERR-MSG.
028000     IF REQ-BOOK-SLOT
028100         PERFORM 320-CHECK-BOOK-TYPE03 THRU 320-EXIT
028200     ELSE IF REQ-CANCEL-BOOKING
028300         PERFORM 330-CHECK-CANCEL-TYPE04 THRU 330-EXIT
028400     ELSE IF REQ-CHECK-IN
028500         PERFORM 340-CHECK-CHECKIN-TYPE05 THRU 340-EXIT
028600     ELSE IF REQ-CONFIRM-ATTEND
028700         PERFORM 350-CHECK-CONFIRM-TYPE06 THRU 350-EXIT
028800     ELSE IF REQ-CANCEL-SLOT
028900         PERFORM 360-CHECK-CANCELSLOT-TYPE07 THRU 360-EXIT
029000     ELSE IF REQ-COMPLETE-SLOT
029100         PERFORM 370-CHECK-COMPLETE-TYPE08 THRU 370-EXIT
029200     ELSE
029300         MOVE "*** REQ-TYPE NOT VALID FOR APTEDIT" TO AE-ERR-MSG
029400         MOVE "Y" TO ERROR-FOUND-SW.
029500 300-EXIT.
029600     EXIT.
029700 
029800 320-CHECK-BOOK-TYPE03.
029900******** RULE 15 - SLOT MUST EXIST, BE DISPONIVEL, AND HAVE A
030000******** FREE VACANCY (RULE 22).  THE POINTS-NOT-OVER-BALANCE
030100******** LEG OF RULE 15 IS CHECKED BY APTUPDT AGAINST THE LIVE
030200******** PATIENT MASTER AT APPLY TIME
030300     MOVE "320-CHECK-BOOK-TYPE03" TO PARA-NAME.
030400     PERFORM 310-FIND-SLOT THRU 310-EXIT.
030500     IF NOT CON-FOUND
030600         GO TO 320-EXIT.
030700     IF CT-STATUS(WS-FOUND-CON-IDX) NOT = "DISPONIVEL"
030800         MOVE "*** SLOT IS NOT AVAILABLE FOR BOOKING"
030900                 TO AE-ERR-MSG
031000         MOVE "Y" TO ERROR-FOUND-SW
031100         GO TO 320-EXIT.
031200     IF CT-SLOTS-USED(WS-FOUND-CON-IDX)
031300             NOT < CT-SLOTS(WS-FOUND-CON-IDX)
031400         MOVE "*** SLOT HAS NO VACANCIES LEFT" TO AE-ERR-MSG
031500         MOVE "Y" TO ERROR-FOUND-SW
031600         GO TO 320-EXIT.
031700     IF REQ-AMOUNT < ZERO
031800         MOVE "*** POINTS REQUESTED MAY NOT BE NEGATIVE"
031900                 TO AE-ERR-MSG
032000         MOVE "Y" TO ERROR-FOUND-SW.
032100 320-EXIT.
032200     EXIT.
032300 
032400 330-CHECK-CANCEL-TYPE04.
032500******** RULE 18 - PATIENT CANCELLATION ONLY FROM CRIADO OR
032600******** CHECK-IN
032700     MOVE "330-CHECK-CANCEL-TYPE04" TO PARA-NAME.
032800     PERFORM 380-FIND-BOOKING THRU 380-EXIT.
032900     IF NOT BKG-FOUND
033000         GO TO 330-EXIT.
033100     IF BT-STATUS(WS-FOUND-BKG-IDX) NOT = "CRIADO    "
033200        AND BT-STATUS(WS-FOUND-BKG-IDX) NOT = "CHECK-IN  "
033300         MOVE "*** BOOKING CANNOT BE CANCELLED FROM ITS"
033400              & " CURRENT STATUS" TO AE-ERR-MSG
033500         MOVE "Y" TO ERROR-FOUND-SW.
033600 330-EXIT.
033700     EXIT.
033800 
033900 340-CHECK-CHECKIN-TYPE05.
034000******** RULE 16 - BOOKING MUST BE CRIADO AND THE REQUEST TIME
034100******** MUST FALL IN [SLOT TIME - 48H, SLOT TIME)
034200     MOVE "340-CHECK-CHECKIN-TYPE05" TO PARA-NAME.
034300     PERFORM 380-FIND-BOOKING THRU 380-EXIT.
034400     IF NOT BKG-FOUND
034500         GO TO 340-EXIT.
034600     IF BT-STATUS(WS-FOUND-BKG-IDX) NOT = "CRIADO    "
034700         MOVE "*** BOOKING MUST BE CRIADO TO CHECK IN"
034800                 TO AE-ERR-MSG
034900         MOVE "Y" TO ERROR-FOUND-SW
035000         GO TO 340-EXIT.
035100 
035200     PERFORM 310-FIND-SLOT THRU 310-EXIT.
035300     IF NOT CON-FOUND
035400         GO TO 340-EXIT.
035500 
035600     MOVE "C" TO WS-DTECHK-FUNCTION-SW.
035700     MOVE CT-DATETIME(WS-FOUND-CON-IDX) TO WS-DTECHK-SLOT-DATETIME.
035800     MOVE REQ-TIMESTAMP TO WS-DTECHK-REQUEST-TS.
035900     CALL "DTECHK" USING WS-DTECHK-FUNCTION-SW,
036000                          WS-DTECHK-SLOT-DATETIME,
036100                          WS-DTECHK-REQUEST-TS,
036200                          WS-DTECHK-RESULT-SW,
036300                          WS-DTECHK-RETURN-CD.
036400     IF WS-DTECHK-RETURN-CD NOT = ZERO
036500         MOVE "** NON-ZERO RETURN-CODE FROM DTECHK"
036600                 TO ABEND-REASON
036700         GO TO 1000-ABEND-RTN.
036800 
036900     IF NOT WS-DTECHK-IN-WINDOW
037000         MOVE "*** OUTSIDE THE 48-HOUR CHECK-IN WINDOW"
037100                 TO AE-ERR-MSG
037200         MOVE "Y" TO ERROR-FOUND-SW.
037300 340-EXIT.
037400     EXIT.
037500 
037600 350-CHECK-CONFIRM-TYPE06.
037700******** RULE 17 - ATTENDANCE CONFIRMATION ONLY FROM CHECK-IN
037800     MOVE "350-CHECK-CONFIRM-TYPE06" TO PARA-NAME.
037900     PERFORM 380-FIND-BOOKING THRU 380-EXIT.
038000     IF NOT BKG-FOUND
038100         GO TO 350-EXIT.
038200     IF BT-STATUS(WS-FOUND-BKG-IDX) NOT = "CHECK-IN  "
038300         MOVE "*** BOOKING MUST BE CHECKED IN TO CONFIRM"
038400                 TO AE-ERR-MSG
038500         MOVE "Y" TO ERROR-FOUND-SW.
038600 350-EXIT.
038700     EXIT.
038800 
038900 360-CHECK-CANCELSLOT-TYPE07.
039000******** RULE 19 - HOSPITAL CANCELLATION ONLY WHEN DISPONIVEL
039100******** AND OCCUPANCY RATE IS UNDER 50%
039200     MOVE "360-CHECK-CANCELSLOT-TYPE07" TO PARA-NAME.
039300     PERFORM 310-FIND-SLOT THRU 310-EXIT.
039400     IF NOT CON-FOUND
039500         GO TO 360-EXIT.
039600     IF CT-STATUS(WS-FOUND-CON-IDX) NOT = "DISPONIVEL"
039700         MOVE "*** SLOT MUST BE DISPONIVEL TO CANCEL"
039800                 TO AE-ERR-MSG
039900         MOVE "Y" TO ERROR-FOUND-SW
040000         GO TO 360-EXIT.
040100 
040200     IF CT-SLOTS(WS-FOUND-CON-IDX) = ZERO
040300         MOVE ZERO TO WS-OCCUPANCY-RATE
040400     ELSE
040500         COMPUTE WS-OCCUPANCY-RATE ROUNDED =
040600             CT-SLOTS-USED(WS-FOUND-CON-IDX) /
040700             CT-SLOTS(WS-FOUND-CON-IDX).
040800 
040900     IF WS-OCCUPANCY-RATE NOT < 0.50
041000         MOVE "*** OCCUPANCY RATE IS NOT BELOW 50 PERCENT"
041100                 TO AE-ERR-MSG
041200         MOVE "Y" TO ERROR-FOUND-SW.
041300 360-EXIT.
041400     EXIT.
041500 
041600 370-CHECK-COMPLETE-TYPE08.
041700******** RULE 20 - SLOT COMPLETION.  A SLOT ALREADY CANCELADA OR
041800******** REALIZADA CANNOT BE COMPLETED AGAIN
041900     MOVE "370-CHECK-COMPLETE-TYPE08" TO PARA-NAME.
042000     PERFORM 310-FIND-SLOT THRU 310-EXIT.
042100     IF NOT CON-FOUND
042200         GO TO 370-EXIT.
042300     IF CT-STATUS(WS-FOUND-CON-IDX) NOT = "DISPONIVEL"
042400         MOVE "*** SLOT CANNOT BE COMPLETED FROM ITS"
042500              & " CURRENT STATUS" TO AE-ERR-MSG
042600         MOVE "Y" TO ERROR-FOUND-SW.
042700 370-EXIT.
042800     EXIT.
042900 
043000 310-FIND-SLOT.
043100     MOVE "N" TO CON-FOUND-SW.
043200     PERFORM 315-SCAN-FOR-SLOT THRU 315-EXIT
043300             VARYING CON-IDX FROM 1 BY 1
043400             UNTIL CON-IDX > CON-TABLE-COUNT OR CON-FOUND.
043500     IF NOT CON-FOUND
043600         MOVE "*** SLOT NOT FOUND ON CONSULTA MASTER"
043700                 TO AE-ERR-MSG
043800         MOVE "Y" TO ERROR-FOUND-SW.
043900 310-EXIT.
044000     EXIT.
044100 
044200 315-SCAN-FOR-SLOT.
044300     IF CT-ID(CON-IDX) = REQ-CON-ID
044400         MOVE "Y" TO CON-FOUND-SW
044500         MOVE CON-IDX TO WS-FOUND-CON-IDX.
044600 315-EXIT.
044700     EXIT.
044800 
044900 380-FIND-BOOKING.
045000     MOVE "N" TO BKG-FOUND-SW.
045100     PERFORM 385-SCAN-FOR-BOOKING THRU 385-EXIT
045200             VARYING BKG-IDX FROM 1 BY 1
045300             UNTIL BKG-IDX > BKG-TABLE-COUNT OR BKG-FOUND.
045400     IF NOT BKG-FOUND
045500         MOVE "*** BOOKING NOT FOUND ON BOOKING MASTER"
045600                 TO AE-ERR-MSG
045700         MOVE "Y" TO ERROR-FOUND-SW.
045800 380-EXIT.
045900     EXIT.
046000 
046100 385-SCAN-FOR-BOOKING.
046200     IF BT-ID(BKG-IDX) = REQ-BKG-ID
046300         MOVE "Y" TO BKG-FOUND-SW
046400         MOVE BKG-IDX TO WS-FOUND-BKG-IDX.
046500 385-EXIT.
046600     EXIT.
046700 
046800 700-WRITE-APTGOOD.
046900     MOVE RQS-REQUEST-REC TO APTGOOD-REC.
047000     WRITE APTGOOD-REC.
047100 700-EXIT.
047200     EXIT.
047300 
047400 710-WRITE-APTERR.
047500     MOVE RQS-REQUEST-REC TO AE-REQUEST-DATA.
047600     WRITE APTERR-REC.
047700 710-EXIT.
047800     EXIT.
047900 
048000 800-OPEN-FILES.
048100     MOVE "800-OPEN-FILES" TO PARA-NAME.
048200     OPEN INPUT REQUEST-FILE, CONSULTA-FILE, BOOKING-FILE.
048300     OPEN OUTPUT APTGOOD-FILE, APTERR-FILE, SYSOUT.
048400 800-EXIT.
048500     EXIT.
048600 
048700 850-CLOSE-FILES.
048800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
048900     CLOSE REQUEST-FILE, CONSULTA-FILE, BOOKING-FILE,
049000           APTGOOD-FILE, APTERR-FILE, SYSOUT.
049100 850-EXIT.
049200     EXIT.
049300 
049400 900-READ-REQUEST.
049500     READ REQUEST-FILE
049600         AT END MOVE "N" TO MORE-DATA-SW
049700         GO TO 900-EXIT
049800     END-READ.
049900     ADD 1 TO RECORDS-READ.
050000 900-EXIT.
050100     EXIT.
050200 
050300 999-CLEANUP.
050400     MOVE "999-CLEANUP" TO PARA-NAME.
050500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050600     DISPLAY "** REQUESTS READ **".
050700     DISPLAY RECORDS-READ.
050800     DISPLAY "** REQUESTS ACCEPTED **".
050900     DISPLAY RECORDS-WRITTEN.
051000     DISPLAY "** REQUESTS REJECTED **".
051100     DISPLAY RECORDS-IN-ERROR.
051200     DISPLAY "******** NORMAL END OF JOB APTEDIT ********".
051300 999-EXIT.
051400     EXIT.
051500 
051600 1000-ABEND-RTN.
051700     WRITE SYSOUT-REC FROM ABEND-REC.
051800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051900     DISPLAY "*** ABNORMAL END OF JOB - APTEDIT ***" UPON CONSOLE.
052000     DIVIDE ZERO-VAL INTO ONE-VAL.
