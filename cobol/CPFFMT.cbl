000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CPFFMT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/22/91.
000700 DATE-COMPILED. 07/22/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    SUBPROGRAM CALLED WHENEVER A PATIENT OR EMPLOYEE CPF HAS
001300*    TO APPEAR ON A PRINTED LINE OR NOTIFICATION RECORD.  TAKES
001400*    THE RAW 11-DIGIT CPF AND RETURNS IT PUNCTUATED AS
001500*    XXX.XXX.XXX-XX (RULE 11).
001600*
001700******************************************************************
001800*CHANGE LOG
001900*  07/22/91  TGD  ORIGINAL - REPLACES STRLTH, WHICH HAD NO
002000*                  COUNTERPART IN THE POINTS ENGINE RELEASE
002100*  11/02/93  TGD  DROPPED THE FUNCTION REVERSE LOGIC STRLTH USED -
002200*                  REFERENCE MODIFICATION IS CHEAPER AND THIS
002300*                  SHOP'S COMPILER LEVEL DOES NOT NEED IT
002400*  06/09/98  RKM  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002500*                  NO CHANGE REQUIRED
002550*  04/18/01  RKM  REQ 5209 - CPF-VALID-SW PULLED OUT TO A
002560*                  77-LEVEL PER SHOP CODING STANDARD - NO LOGIC
002570*                  CHANGE, SAME FIELD, SAME VALUES
002600******************************************************************
002700 
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300 
003400 DATA DIVISION.
003500 FILE SECTION.
003600 
003700 WORKING-STORAGE SECTION.
003770****** REQ 5209 - STANDALONE PER SHOP CODING STANDARD, NOT PART
003780****** OF ANY GROUP
003900 77  CPF-VALID-SW                   PIC X VALUE "Y".
004000     88  CPF-IS-VALID               VALUE "Y".
004100
004200 LINKAGE SECTION.
004300 01  CPF-RAW                        PIC X(11).
004400 01  CPF-PUNCTUATED                 PIC X(14).
004500 01  RETURN-CD                      PIC S9(4) COMP.
004600 
004700 PROCEDURE DIVISION USING CPF-RAW, CPF-PUNCTUATED, RETURN-CD.
004800     MOVE ZERO TO RETURN-CD.
004900     MOVE SPACES TO CPF-PUNCTUATED.
005000     IF CPF-RAW NOT NUMERIC
005100         MOVE -1 TO RETURN-CD
005200     ELSE
005300         PERFORM 100-PUNCTUATE-CPF THRU 100-EXIT.
005400 
005500     GOBACK.
005600 
005700 100-PUNCTUATE-CPF.
005800******** RULE 11 - CPF DISPLAY FORMAT IS XXX.XXX.XXX-XX
005900     MOVE CPF-RAW(1:3)  TO CPF-PUNCTUATED(1:3).
006000     MOVE "."           TO CPF-PUNCTUATED(4:1).
006100     MOVE CPF-RAW(4:3)  TO CPF-PUNCTUATED(5:3).
006200     MOVE "."           TO CPF-PUNCTUATED(8:1).
006300     MOVE CPF-RAW(7:3)  TO CPF-PUNCTUATED(9:3).
006400     MOVE "-"           TO CPF-PUNCTUATED(12:1).
006500     MOVE CPF-RAW(10:2) TO CPF-PUNCTUATED(13:2).
006600 100-EXIT.
006700     EXIT.
