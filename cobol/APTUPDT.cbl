000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APTUPDT.
000400 AUTHOR. TOM DUNNE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/93.
000700 DATE-COMPILED. 11/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SECOND STEP OF THE APPOINTMENT/BOOKING CHAIN.  READS
001300*          THE ACCEPTED REQUESTS APTEDIT PRODUCED (APTGOOD-FILE)
001400*          AND APPLIES THEM TO THE CONSULTA AND BOOKING MASTERS -
001500*          BOOK (03), CANCEL BOOKING (04), CHECK-IN (05), CONFIRM
001600*          ATTENDANCE (06), CANCEL SLOT (07), COMPLETE SLOT (08).
001700*          EVERY REFUND OR DEBIT OF POINTS IS ALSO POSTED TO THE
001800*          PATIENT MASTER AND LOGGED TO TRANSACTION-HIST.
001900*
002000*          CONSULTA-FILE AND BOOKING-FILE ARE OPENED HERE AS
002100*          VSAM, KEYED RANDOM ACCESS, EVEN THOUGH APTEDIT READ
002200*          THEM QSAM-SEQUENTIAL - SAME SPLIT USED BY PATEDIT/
002300*          PATUPDT.  CANCEL-SLOT (07) AND COMPLETE-SLOT (08) HAVE
002400*          TO TOUCH EVERY BOOKING OF A GIVEN SLOT, SO THOSE TWO
002500*          PARAGRAPHS BROWSE THE WHOLE BOOKING-FILE BY KEY ORDER
002600*          (START AT LOW-VALUES, READ NEXT RECORD) INSTEAD OF A
002700*          RANDOM READ - THERE IS NO ALTERNATE INDEX ON BKG-CON-ID
002800*
002900******************************************************************
003000        INPUT FILE               -   DDS0001.APTGOOD
003100        VSAM MASTER (UPDATED)    -   DDS0001.CONMSTR
003200        VSAM MASTER (UPDATED)    -   DDS0001.BKGMSTR
003300        VSAM MASTER (UPDATED)    -   DDS0001.PATMSTR
003400        OUTPUT FILE (EXTEND)     -   DDS0001.TRNHIST
003500        DUMP FILE                -   SYSOUT
003600******************************************************************
003700*CHANGE LOG
003800*  11/02/93  TGD  ORIGINAL - APPOINTMENT ENGINE RELEASE.  REPLACES
003900*                  TRMTUPDT, WHICH APPLIED TREATMENT CHARGES TO
004000*                  THE IN-PATIENT MASTER
004100*  03/02/95  JS   REQ 3014 - CANCEL-SLOT (TYPE 07) AND COMPLETE-
004200*                  SLOT (TYPE 08) ADDED, BOTH BROWSE BOOKING-FILE
004300*                  BY CON-ID SINCE THERE IS NO ALTERNATE KEY
004400*  06/09/98  RKM  Y2K REVIEW - CON-DATETIME/BKG TIMESTAMPS ARE ALL
004500*                  CENTURY-AWARE, VERIFIED AGAINST 12/31/99 AND
004600*                  01/01/00 TEST DECKS
004700*  03/02/99  JS   REQ 4471 - BOOK-SLOT (TYPE 03) NOW RECHECKS THE
004800*                  PATIENT BALANCE AGAINST THE LIVE MASTER BEFORE
004900*                  DEBITING - A STALE APTEDIT TABLE SNAPSHOT LET
005000*                  ONE BATCH OVERDRAW A PATIENT'S POINTS
005100*  09/14/99  JS   REQ 4511 - THE REQ 4471 RECHECK NOW WRITES TO
005200*                  APTERR INSTEAD OF JUST A CONSOLE MESSAGE WHEN
005300*                  IT REJECTS - AUDITORS COULD NOT ACCOUNT FOR
005400*                  THESE REQUESTS ON THE PROCESSING REPORT.  GRAND
005500*                  TOTALS ALSO ROLLED TO CONTROL-FILE FOR RQSLIST
005550*  04/18/01  RKM  REQ 5209 - WS-DATE AND RECORDS-REJECTED PULLED
005560*                  OUT TO 77-LEVELS PER SHOP CODING STANDARD -
005570*                  NO LOGIC CHANGE, SAME FIELDS, SAME VALUES
005600******************************************************************
005700 
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000 
007100     SELECT APTGOOD-FILE
007200     ASSIGN TO UT-S-APTGOOD
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS GFCODE.
007500 
007600     SELECT CONSULTA-FILE
007700            ASSIGN       TO CONMSTR
007800            ORGANIZATION IS INDEXED
007900            ACCESS MODE  IS DYNAMIC
008000            RECORD KEY   IS CON-ID
008100            FILE STATUS  IS CONMSTR-STATUS.
008200 
008300     SELECT BOOKING-FILE
008400            ASSIGN       TO BKGMSTR
008500            ORGANIZATION IS INDEXED
008600            ACCESS MODE  IS DYNAMIC
008700            RECORD KEY   IS BKG-ID
008800            FILE STATUS  IS BKGMSTR-STATUS.
008900 
009000     SELECT PATIENT-MASTER
009100            ASSIGN       TO PATMSTR
009200            ORGANIZATION IS INDEXED
009300            ACCESS MODE  IS DYNAMIC
009400            RECORD KEY   IS PAT-ID
009500            FILE STATUS  IS PATMSTR-STATUS.
009600 
009700     SELECT TRANSACTION-HIST
009800     ASSIGN TO UT-S-TRNHIST
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS THCODE.
010100 
010200     SELECT APTERR-FILE
010300     ASSIGN TO UT-S-APTERR
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS AECODE.
010600 
010700     SELECT CONTROL-FILE
010800     ASSIGN TO UT-S-RQSCTL
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS CTCODE.
011100 
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC  PIC X(130).
012100 
012200 FD  APTGOOD-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 156 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS RQS-REQUEST-REC.
012800 COPY REQREC.
012900 
013000 FD  CONSULTA-FILE
013100     RECORD CONTAINS 150 CHARACTERS
013200     DATA RECORD IS CONMSTR-REC.
013300 COPY CONMSTR.
013400 
013500 FD  BOOKING-FILE
013600     RECORD CONTAINS 140 CHARACTERS
013700     DATA RECORD IS BKGMSTR-REC.
013800 COPY BKGMSTR.
013900 
014000 FD  PATIENT-MASTER
014100     RECORD CONTAINS 299 CHARACTERS
014200     DATA RECORD IS PATMSTR-REC.
014300 COPY PATMSTR.
014400 
014500 FD  TRANSACTION-HIST
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 147 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS RQS-TRANSACTION-REC.
015100 COPY TRNREC.
015200 
015300 FD  APTERR-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 206 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS APTERR-REC.
015900 01  APTERR-REC.
016000     05  AE-ERR-MSG               PIC X(50).
016100     05  AE-REQUEST-DATA          PIC X(156).
016200 
016300****** CONTROL-FILE IS THE JOB-STEP GRAND-TOTALS TRAILER - PATUPDT
016400****** WRITES THE FIRST CTL-REC, THIS STEP EXTENDS IT WITH A
016500****** SECOND, RQSLIST ROLLS BOTH UP FOR THE PROCESSING REPORT
016600 FD  CONTROL-FILE
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 100 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS CTL-REC.
017200 COPY CTLREC.
017300 
017400 WORKING-STORAGE SECTION.
017500 01  FILE-STATUS-CODES.
017600     05  GFCODE                   PIC X(2).
017700         88  NO-MORE-APTGOOD           VALUE "10".
017800     05  CONMSTR-STATUS           PIC X(2).
017900         88  CON-RECORD-FOUND          VALUE "00".
018000         88  NO-MORE-CONMSTR           VALUE "10".
018100     05  BKGMSTR-STATUS           PIC X(2).
018200         88  BKG-RECORD-FOUND          VALUE "00".
018300         88  NO-MORE-BKGMSTR           VALUE "10".
018400     05  PATMSTR-STATUS           PIC X(2).
018500         88  PAT-RECORD-FOUND          VALUE "00".
018600     05  THCODE                   PIC X(2).
018700     05  AECODE                   PIC X(2).
018800     05  CTCODE                   PIC X(2).
018900 
019000 01  KEY-ASSIGNMENT-FIELDS.
019100     05  WS-NEXT-BKG-ID           PIC 9(06) COMP.
019200     05  WS-NEXT-TXN-ID           PIC 9(08) COMP.
019300 
019400* LINKAGE IMAGE FOR CALL "PTSCALC"
019500 01  WS-PTSCALC-REC.
019600     05  PTS-CALC-TYPE-SW         PIC X.
019700         88  PTS-CALC-PURCHASE        VALUE "P".
019800         88  PTS-CALC-BOOKING         VALUE "B".
019900     05  PTS-IN-AMOUNT            PIC S9(7)V99 COMP-3.
020000     05  PTS-IN-POINTS-USED       PIC S9(7)V99 COMP-3.
020100     05  PTS-IN-SLOT-VALUE        PIC S9(7)V99 COMP-3.
020200     05  PTS-OUT-POINTS           PIC S9(7)V99 COMP-3.
020300     05  PTS-OUT-DISCOUNT         PIC S9(7)V99 COMP-3.
020400     05  PTS-OUT-CASH-DUE         PIC S9(7)V99 COMP-3.
020500 01  WS-PTSCALC-RETURN-CD         PIC S9(4) COMP.
020600 
020700 01  WS-HOLD-FLDS.
020800     05  WS-HOLD-CON-ID           PIC 9(06).
020900     05  WS-HOLD-PAT-ID           PIC 9(06).
021000     05  WS-HOLD-POINTS-USED      PIC S9(07)V99.
021100     05  WS-BKG-NBR-EDIT          PIC 9(06).
021200 
021300 01  FLAGS-AND-SWITCHES.
021400     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
021500         88  NO-MORE-DATA             VALUE "N".
021600 
021700 01  COUNTERS-AND-ACCUMULATORS.
021800     05  RECORDS-READ             PIC 9(7) COMP.
022000     05  BOOKINGS-CREATED         PIC 9(7) COMP.
022100     05  BOOKINGS-CANCELLED       PIC 9(7) COMP.
022200     05  BOOKINGS-CHECKED-IN      PIC 9(7) COMP.
022300     05  BOOKINGS-CONFIRMED       PIC 9(7) COMP.
022400     05  SLOTS-CANCELLED          PIC 9(7) COMP.
022500     05  SLOTS-COMPLETED          PIC 9(7) COMP.
022600     05  WS-POINTS-REFUNDED-AMT   PIC S9(7)V99.
022650
022670****** REQ 5209 - STANDALONE PER SHOP CODING STANDARD, NOT PART
022680****** OF ANY GROUP
022690 77  RECORDS-REJECTED             PIC 9(7) COMP.
022700 77  WS-DATE                      PIC 9(8) COMP.
022800
022900 01  RETURN-CD                    PIC S9(4) COMP.
023000 
023100 COPY ABENDREC.
023200 
023300 PROCEDURE DIVISION.
023400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023500     PERFORM 100-MAINLINE THRU 100-EXIT
023600             UNTIL NO-MORE-DATA.
023700     PERFORM 999-CLEANUP THRU 999-EXIT.
023800     MOVE ZERO TO RETURN-CODE.
023900     GOBACK.
024000 
024100 000-HOUSEKEEPING.
024200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024300     DISPLAY "******** BEGIN JOB APTUPDT ********".
024400     ACCEPT WS-DATE FROM DATE YYYYMMDD.
024500     MOVE 1 TO WS-NEXT-TXN-ID.
024600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024700     PERFORM 050-FIND-NEXT-BKG-ID THRU 050-EXIT.
024800     PERFORM 900-READ-APTGOOD THRU 900-EXIT.
024900 000-EXIT.
025000     EXIT.
025100 
025200 050-FIND-NEXT-BKG-ID.
025300******** HIGHEST EXISTING BKG-ID PLUS ONE - SAME TECHNIQUE USED
025400******** BY PATUPDT FOR PAT-ID/EMP-ID ASSIGNMENT
025500     MOVE ZERO TO WS-NEXT-BKG-ID.
025600     MOVE LOW-VALUES TO BKG-ID.
025700     START BOOKING-FILE KEY NOT LESS THAN BKG-ID
025800         INVALID KEY
025900         GO TO 050-EXIT.
026000     PERFORM 055-SCAN-BKG-KEY THRU 055-EXIT
026100             UNTIL NO-MORE-BKGMSTR.
026200 050-EXIT.
026300     ADD 1 TO WS-NEXT-BKG-ID.
026400     EXIT.
026500 
026600 055-SCAN-BKG-KEY.
026700     READ BOOKING-FILE NEXT RECORD
026800         AT END
026900         MOVE "10" TO BKGMSTR-STATUS
027000         GO TO 055-EXIT
027100     END-READ.
027200     MOVE BKG-ID TO WS-NEXT-BKG-ID.
027300 055-EXIT.
027400     EXIT.
027500 
027600 100-MAINLINE.
027700     MOVE "100-MAINLINE" TO PARA-NAME.
027800     IF REQ-BOOK-SLOT
027900         PERFORM 300-BOOK-SLOT THRU 300-EXIT
028000     ELSE IF REQ-CHECK-IN
028100         PERFORM 310-CHECK-IN THRU 310-EXIT
028200     ELSE IF REQ-CONFIRM-ATTEND
028300         PERFORM 320-CONFIRM-ATTEND THRU 320-EXIT
028400     ELSE IF REQ-CANCEL-BOOKING
028500         PERFORM 330-CANCEL-BOOKING THRU 330-EXIT
028600     ELSE IF REQ-CANCEL-SLOT
028700         PERFORM 340-CANCEL-SLOT THRU 340-EXIT
028800     ELSE IF REQ-COMPLETE-SLOT
028900         PERFORM 350-COMPLETE-SLOT THRU 350-EXIT
029000     ELSE
029100         MOVE "** APTGOOD RECORD HAS AN UNKNOWN REQ-TYPE"
029200                 TO ABEND-REASON
029300         GO TO 1000-ABEND-RTN.
029400     PERFORM 900-READ-APTGOOD THRU 900-EXIT.
029500 100-EXIT.
029600     EXIT.
029700 
029800 300-BOOK-SLOT.
029900******** RULES 14/15 - BOOK THE SLOT, DEBIT THE POINTS, FIGURE
030000******** THE CASH DUE.  THE BALANCE LEG OF RULE 15 IS RECHECKED
030100******** HERE AGAINST THE LIVE PATIENT MASTER (REQ 4471)
030200     MOVE "300-BOOK-SLOT" TO PARA-NAME.
030300     MOVE REQ-CON-ID TO CON-ID.
030400     READ CONSULTA-FILE
030500         INVALID KEY
030600             MOVE "** SLOT NOT ON FILE FOR BOOK-SLOT"
030700                     TO ABEND-REASON
030800             MOVE REQ-CON-ID TO ACTUAL-VAL
030900             GO TO 1000-ABEND-RTN
031000     END-READ.
031100 
031200     MOVE REQ-PAT-ID TO PAT-ID.
031300     READ PATIENT-MASTER
031400         INVALID KEY
031500             MOVE "** PATIENT NOT ON FILE FOR BOOK-SLOT"
031600                     TO ABEND-REASON
031700             MOVE REQ-PAT-ID TO ACTUAL-VAL
031800             GO TO 1000-ABEND-RTN
031900     END-READ.
032000 
032100     IF REQ-AMOUNT > PAT-POINTS-BAL
032200         MOVE "*** BOOK-SLOT REJECTED - SALDO INSUFICIENTE"
032300              TO AE-ERR-MSG
032400         PERFORM 710-WRITE-APTERR THRU 710-EXIT
032500         ADD 1 TO RECORDS-REJECTED
032600         GO TO 300-EXIT.
032700 
032800     MOVE "B" TO PTS-CALC-TYPE-SW.
032900     MOVE REQ-AMOUNT TO PTS-IN-POINTS-USED.
033000     MOVE CON-VALUE  TO PTS-IN-SLOT-VALUE.
033100     CALL "PTSCALC" USING WS-PTSCALC-REC, WS-PTSCALC-RETURN-CD.
033200     IF WS-PTSCALC-RETURN-CD NOT = ZERO
033300         MOVE "** NON-ZERO RETURN-CODE FROM PTSCALC"
033400                 TO ABEND-REASON
033500         GO TO 1000-ABEND-RTN.
033600 
033700     SUBTRACT REQ-AMOUNT FROM PAT-POINTS-BAL.
033800     REWRITE PATMSTR-REC
033900         INVALID KEY
034000             MOVE "** PROBLEM REWRITING PATMSTR - BOOK-SLOT"
034100                     TO ABEND-REASON
034200             GO TO 1000-ABEND-RTN
034300     END-REWRITE.
034400 
034500     ADD 1 TO CON-SLOTS-USED.
034600     REWRITE CONMSTR-REC
034700         INVALID KEY
034800             MOVE "** PROBLEM REWRITING CONMSTR - BOOK-SLOT"
034900                     TO ABEND-REASON
035000             GO TO 1000-ABEND-RTN
035100     END-REWRITE.
035200 
035300     MOVE WS-NEXT-BKG-ID TO BKG-ID.
035400     ADD 1 TO WS-NEXT-BKG-ID.
035500     MOVE WS-NEXT-BKG-ID TO WS-BKG-NBR-EDIT.
035600     MOVE BKG-ID TO WS-BKG-NBR-EDIT.
035700     STRING "AGD" WS-BKG-NBR-EDIT DELIMITED BY SIZE
035800             INTO BKG-CODE.
035900     MOVE REQ-PAT-ID      TO BKG-PAT-ID.
036000     MOVE REQ-CON-ID      TO BKG-CON-ID.
036100     MOVE REQ-AMOUNT      TO BKG-POINTS-USED.
036200     MOVE PTS-OUT-CASH-DUE TO BKG-VALUE-PAID.
036300     MOVE "CRIADO    "    TO BKG-STATUS.
036400     MOVE REQ-TIMESTAMP   TO BKG-BOOK-TS.
036500     MOVE ZERO            TO BKG-CHECKIN-TS, BKG-CONFIRM-TS.
036600     WRITE BKGMSTR-REC
036700         INVALID KEY
036800             MOVE "** PROBLEM WRITING NEW BOOKING TO BKGMSTR"
036900                     TO ABEND-REASON
037000             GO TO 1000-ABEND-RTN
037100     END-WRITE.
037200     ADD 1 TO BOOKINGS-CREATED.
037300 
037400     MOVE "SAIDA  "       TO TRN-TYPE.
037500     MOVE "USO_CONSULTA"  TO TRN-ORIGIN.
037600     MOVE ZERO            TO TRN-VALUE-REAIS.
037700     MOVE REQ-AMOUNT      TO TRN-POINTS.
037800     MOVE "PONTOS UTILIZADOS EM AGENDAMENTO DE CONSULTA"
037900             TO TRN-DESC.
038000     MOVE REQ-PAT-ID      TO WS-HOLD-PAT-ID.
038100     PERFORM 500-WRITE-TRANSACTION THRU 500-EXIT.
038200 300-EXIT.
038300     EXIT.
038400 
038500 310-CHECK-IN.
038600******** RULE 16 - WINDOW ALREADY CONFIRMED BY APTEDIT'S CALL
038700******** TO DTECHK - APPLY THE STATUS CHANGE
038800     MOVE "310-CHECK-IN" TO PARA-NAME.
038900     MOVE REQ-BKG-ID TO BKG-ID.
039000     READ BOOKING-FILE
039100         INVALID KEY
039200             MOVE "** BOOKING NOT ON FILE FOR CHECK-IN"
039300                     TO ABEND-REASON
039400             MOVE REQ-BKG-ID TO ACTUAL-VAL
039500             GO TO 1000-ABEND-RTN
039600     END-READ.
039700 
039800     MOVE "CHECK-IN  " TO BKG-STATUS.
039900     MOVE REQ-TIMESTAMP TO BKG-CHECKIN-TS.
040000     REWRITE BKGMSTR-REC
040100         INVALID KEY
040200             MOVE "** PROBLEM REWRITING BKGMSTR - CHECK-IN"
040300                     TO ABEND-REASON
040400             GO TO 1000-ABEND-RTN
040500     END-REWRITE.
040600     ADD 1 TO BOOKINGS-CHECKED-IN.
040700 310-EXIT.
040800     EXIT.
040900 
041000 320-CONFIRM-ATTEND.
041100******** RULE 17 - ATTENDANCE CONFIRMED FROM CHECK-IN
041200     MOVE "320-CONFIRM-ATTEND" TO PARA-NAME.
041300     MOVE REQ-BKG-ID TO BKG-ID.
041400     READ BOOKING-FILE
041500         INVALID KEY
041600             MOVE "** BOOKING NOT ON FILE FOR CONFIRM-ATTEND"
041700                     TO ABEND-REASON
041800             MOVE REQ-BKG-ID TO ACTUAL-VAL
041900             GO TO 1000-ABEND-RTN
042000     END-READ.
042100 
042200     MOVE "COMPARECEU" TO BKG-STATUS.
042300     MOVE REQ-TIMESTAMP TO BKG-CONFIRM-TS.
042400     REWRITE BKGMSTR-REC
042500         INVALID KEY
042600             MOVE "** PROBLEM REWRITING BKGMSTR - CONFIRM-ATTEND"
042700                     TO ABEND-REASON
042800             GO TO 1000-ABEND-RTN
042900     END-REWRITE.
043000     ADD 1 TO BOOKINGS-CONFIRMED.
043100 320-EXIT.
043200     EXIT.
043300 
043400 330-CANCEL-BOOKING.
043500******** RULE 18 - PATIENT CANCELLATION, FULL POINTS REFUND,
043600******** VACANCY FREED
043700     MOVE "330-CANCEL-BOOKING" TO PARA-NAME.
043800     MOVE REQ-BKG-ID TO BKG-ID.
043900     READ BOOKING-FILE
044000         INVALID KEY
044100             MOVE "** BOOKING NOT ON FILE FOR CANCEL-BOOKING"
044200                     TO ABEND-REASON
044300             MOVE REQ-BKG-ID TO ACTUAL-VAL
044400             GO TO 1000-ABEND-RTN
044500     END-READ.
044600 
044700     MOVE BKG-PAT-ID      TO WS-HOLD-PAT-ID.
044800     MOVE BKG-CON-ID      TO WS-HOLD-CON-ID.
044900     MOVE BKG-POINTS-USED TO WS-HOLD-POINTS-USED.
045000 
045100     MOVE "CANCELADO " TO BKG-STATUS.
045200     REWRITE BKGMSTR-REC
045300         INVALID KEY
045400             MOVE "** PROBLEM REWRITING BKGMSTR - CANCEL-BOOKING"
045500                     TO ABEND-REASON
045600             GO TO 1000-ABEND-RTN
045700     END-REWRITE.
045800     ADD 1 TO BOOKINGS-CANCELLED.
045900 
046000     MOVE WS-HOLD-CON-ID TO CON-ID.
046100     READ CONSULTA-FILE
046200         INVALID KEY
046300             MOVE "** SLOT NOT ON FILE FOR CANCEL-BOOKING"
046400                     TO ABEND-REASON
046500             GO TO 1000-ABEND-RTN
046600     END-READ.
046700     SUBTRACT 1 FROM CON-SLOTS-USED.
046800     REWRITE CONMSTR-REC
046900         INVALID KEY
047000             MOVE "** PROBLEM REWRITING CONMSTR - CANCEL-BOOKING"
047100                     TO ABEND-REASON
047200             GO TO 1000-ABEND-RTN
047300     END-REWRITE.
047400 
047500     MOVE "ENTRADA" TO TRN-TYPE.
047600     MOVE "CANCELAMENTO_AGENDAMENTO" TO TRN-ORIGIN.
047700     MOVE ZERO TO TRN-VALUE-REAIS.
047800     MOVE WS-HOLD-POINTS-USED TO TRN-POINTS.
047900     MOVE "PONTOS DEVOLVIDOS - CANCELAMENTO PELO PACIENTE"
048000             TO TRN-DESC.
048100     PERFORM 510-REFUND-PATIENT-POINTS THRU 510-EXIT.
048200 330-EXIT.
048300     EXIT.
048400 
048500 340-CANCEL-SLOT.
048600******** RULE 19 - HOSPITAL CANCELLATION, OCCUPANCY ALREADY
048700******** CONFIRMED UNDER 50% BY APTEDIT
048800     MOVE "340-CANCEL-SLOT" TO PARA-NAME.
048900     MOVE REQ-CON-ID TO CON-ID.
049000     READ CONSULTA-FILE
049100         INVALID KEY
049200             MOVE "** SLOT NOT ON FILE FOR CANCEL-SLOT"
049300                     TO ABEND-REASON
049400             MOVE REQ-CON-ID TO ACTUAL-VAL
049500             GO TO 1000-ABEND-RTN
049600     END-READ.
049700 
049800     MOVE "CANCELADA " TO CON-STATUS.
049900     REWRITE CONMSTR-REC
050000         INVALID KEY
050100             MOVE "** PROBLEM REWRITING CONMSTR - CANCEL-SLOT"
050200                     TO ABEND-REASON
050300             GO TO 1000-ABEND-RTN
050400     END-REWRITE.
050500     ADD 1 TO SLOTS-CANCELLED.
050600 
050700     MOVE REQ-CON-ID TO WS-HOLD-CON-ID.
050800     MOVE LOW-VALUES TO BKG-ID.
050900     START BOOKING-FILE KEY NOT LESS THAN BKG-ID
051000         INVALID KEY
051100         GO TO 340-EXIT.
051200     PERFORM 450-BROWSE-SLOT-BOOKINGS THRU 450-EXIT
051300             UNTIL NO-MORE-BKGMSTR.
051400 340-EXIT.
051500     EXIT.
051600 
051700 450-BROWSE-SLOT-BOOKINGS.
051800     READ BOOKING-FILE NEXT RECORD
051900         AT END
052000         MOVE "10" TO BKGMSTR-STATUS
052100         GO TO 450-EXIT
052200     END-READ.
052300     IF BKG-CON-ID NOT = WS-HOLD-CON-ID
052400         GO TO 450-EXIT.
052500     IF BKG-STATUS NOT = "CRIADO    "
052600        AND BKG-STATUS NOT = "CHECK-IN  "
052700         GO TO 450-EXIT.
052800 
052900     MOVE BKG-PAT-ID      TO WS-HOLD-PAT-ID.
053000     MOVE BKG-POINTS-USED TO WS-HOLD-POINTS-USED.
053100     MOVE "CANCELADO " TO BKG-STATUS.
053200     REWRITE BKGMSTR-REC
053300         INVALID KEY
053400             MOVE "** PROBLEM REWRITING BKGMSTR - CANCEL-SLOT"
053500                     TO ABEND-REASON
053600             GO TO 1000-ABEND-RTN
053700     END-REWRITE.
053800     ADD 1 TO BOOKINGS-CANCELLED.
053900 
054000     MOVE "ENTRADA" TO TRN-TYPE.
054100     MOVE "CANCELAMENTO_CONSULTA" TO TRN-ORIGIN.
054200     MOVE ZERO TO TRN-VALUE-REAIS.
054300     MOVE WS-HOLD-POINTS-USED TO TRN-POINTS.
054400     MOVE "PONTOS DEVOLVIDOS - CONSULTA CANCELADA PELO HOSPITAL"
054500             TO TRN-DESC.
054600     PERFORM 510-REFUND-PATIENT-POINTS THRU 510-EXIT.
054700 450-EXIT.
054800     EXIT.
054900 
055000 350-COMPLETE-SLOT.
055100******** RULE 20 - COMPARECEU BECOMES REALIZADO, CRIADO/CHECK-IN
055200******** BECOME FALTOU WITH NO REFUND
055300     MOVE "350-COMPLETE-SLOT" TO PARA-NAME.
055400     MOVE REQ-CON-ID TO CON-ID.
055500     READ CONSULTA-FILE
055600         INVALID KEY
055700             MOVE "** SLOT NOT ON FILE FOR COMPLETE-SLOT"
055800                     TO ABEND-REASON
055900             MOVE REQ-CON-ID TO ACTUAL-VAL
056000             GO TO 1000-ABEND-RTN
056100     END-READ.
056200 
056300     MOVE "REALIZADA " TO CON-STATUS.
056400     REWRITE CONMSTR-REC
056500         INVALID KEY
056600             MOVE "** PROBLEM REWRITING CONMSTR - COMPLETE-SLOT"
056700                     TO ABEND-REASON
056800             GO TO 1000-ABEND-RTN
056900     END-REWRITE.
057000     ADD 1 TO SLOTS-COMPLETED.
057100 
057200     MOVE REQ-CON-ID TO WS-HOLD-CON-ID.
057300     MOVE LOW-VALUES TO BKG-ID.
057400     START BOOKING-FILE KEY NOT LESS THAN BKG-ID
057500         INVALID KEY
057600         GO TO 350-EXIT.
057700     PERFORM 460-BROWSE-COMPLETE-BOOKINGS THRU 460-EXIT
057800             UNTIL NO-MORE-BKGMSTR.
057900 350-EXIT.
058000     EXIT.
058100 
058200 460-BROWSE-COMPLETE-BOOKINGS.
058300     READ BOOKING-FILE NEXT RECORD
058400         AT END
058500         MOVE "10" TO BKGMSTR-STATUS
058600         GO TO 460-EXIT
058700     END-READ.
058800     IF BKG-CON-ID NOT = WS-HOLD-CON-ID
058900         GO TO 460-EXIT.
059000 
059100     IF BKG-STATUS = "COMPARECEU"
059200         MOVE "REALIZADO " TO BKG-STATUS
059300         REWRITE BKGMSTR-REC
059400             INVALID KEY
059500                 MOVE "** PROBLEM REWRITING BKGMSTR - COMPLETE"
059600                         TO ABEND-REASON
059700                 GO TO 1000-ABEND-RTN
059800         END-REWRITE
059900         GO TO 460-EXIT.
060000 
060100     IF BKG-STATUS = "CRIADO    " OR BKG-STATUS = "CHECK-IN  "
060200         MOVE "FALTOU    " TO BKG-STATUS
060300         REWRITE BKGMSTR-REC
060400             INVALID KEY
060500                 MOVE "** PROBLEM REWRITING BKGMSTR - NO-SHOW"
060600                         TO ABEND-REASON
060700                 GO TO 1000-ABEND-RTN
060800         END-REWRITE.
060900 460-EXIT.
061000     EXIT.
061100 
061200 500-WRITE-TRANSACTION.
061300     MOVE "500-WRITE-TRANSACTION" TO PARA-NAME.
061400     MOVE WS-NEXT-TXN-ID TO TRN-ID.
061500     ADD 1 TO WS-NEXT-TXN-ID.
061600     MOVE WS-HOLD-PAT-ID TO TRN-PAT-ID.
061700     MOVE REQ-TIMESTAMP TO TRN-TIMESTAMP.
061800     WRITE RQS-TRANSACTION-REC.
061900 500-EXIT.
062000     EXIT.
062100 
062200 510-REFUND-PATIENT-POINTS.
062300     MOVE "510-REFUND-PATIENT-POINTS" TO PARA-NAME.
062400     MOVE WS-HOLD-PAT-ID TO PAT-ID.
062500     READ PATIENT-MASTER
062600         INVALID KEY
062700             MOVE "** PATIENT NOT ON FILE FOR POINTS REFUND"
062800                     TO ABEND-REASON
062900             MOVE WS-HOLD-PAT-ID TO ACTUAL-VAL
063000             GO TO 1000-ABEND-RTN
063100     END-READ.
063200     ADD WS-HOLD-POINTS-USED TO PAT-POINTS-BAL.
063300     REWRITE PATMSTR-REC
063400         INVALID KEY
063500             MOVE "** PROBLEM REWRITING PATMSTR - POINTS REFUND"
063600                     TO ABEND-REASON
063700             GO TO 1000-ABEND-RTN
063800     END-REWRITE.
063900     PERFORM 500-WRITE-TRANSACTION THRU 500-EXIT.
064000     ADD WS-HOLD-POINTS-USED TO WS-POINTS-REFUNDED-AMT.
064100 510-EXIT.
064200     EXIT.
064300 
064400 710-WRITE-APTERR.
064500******** REQ 4511 - LATE-REJECT RECORD FOR A REQUEST APTEDIT
064600******** PASSED BUT THE LIVE BALANCE RECHECK IN THIS STEP (REQ
064700******** 4471) TURNED DOWN
064800     MOVE RQS-REQUEST-REC TO AE-REQUEST-DATA.
064900     WRITE APTERR-REC.
065000 710-EXIT.
065100     EXIT.
065200 
065300 800-OPEN-FILES.
065400     MOVE "800-OPEN-FILES" TO PARA-NAME.
065500     OPEN INPUT APTGOOD-FILE.
065600     OPEN I-O CONSULTA-FILE, BOOKING-FILE, PATIENT-MASTER.
065700     OPEN EXTEND TRANSACTION-HIST.
065800****** APTERR-FILE WAS OPENED OUTPUT BY APTEDIT EARLIER IN THE
065900****** CHAIN - THIS STEP ONLY ADDS LATE REJECTS TO THE END OF IT.
066000****** CONTROL-FILE ALREADY HOLDS PATUPDT'S CTL-REC BY THE TIME
066100****** THIS STEP RUNS - EXTEND, DO NOT OUTPUT, OR IT IS LOST
066200     OPEN EXTEND APTERR-FILE, CONTROL-FILE.
066300     OPEN OUTPUT SYSOUT.
066400 800-EXIT.
066500     EXIT.
066600 
066700 850-CLOSE-FILES.
066800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
066900     CLOSE APTGOOD-FILE, CONSULTA-FILE, BOOKING-FILE,
067000           PATIENT-MASTER, TRANSACTION-HIST, APTERR-FILE,
067100           CONTROL-FILE, SYSOUT.
067200 850-EXIT.
067300     EXIT.
067400 
067500 950-WRITE-CONTROL-REC.
067600******** REQ 4511 - ROLLS THIS STEP'S GRAND TOTALS TO CONTROL-FILE
067700******** SO RQSLIST CAN PRINT THE FULL BREAKDOWN THE CONSOLE
067800******** DISPLAYS ALONE CANNOT CARRY FORWARD
067900     MOVE "950-WRITE-CONTROL-REC" TO PARA-NAME.
068000     MOVE "APTUPDT " TO CTL-PROGRAM-ID.
068100     MOVE ZERO TO CTL-PATIENTS-REGISTERED.
068200     MOVE ZERO TO CTL-POINTS-PURCHASED.
068300     MOVE ZERO TO CTL-MONEY-RECEIVED.
068400     MOVE ZERO TO CTL-POINTS-DEBITED.
068500     MOVE WS-POINTS-REFUNDED-AMT TO CTL-POINTS-REFUNDED.
068600     MOVE BOOKINGS-CREATED TO CTL-BOOKINGS-CREATED.
068700     MOVE BOOKINGS-CANCELLED TO CTL-BOOKINGS-CANCELLED.
068800     MOVE BOOKINGS-CHECKED-IN TO CTL-BOOKINGS-CHECKED-IN.
068900     MOVE BOOKINGS-CONFIRMED TO CTL-BOOKINGS-CONFIRMED.
069000     WRITE CTL-REC.
069100 950-EXIT.
069200     EXIT.
069300 
069400 900-READ-APTGOOD.
069500     READ APTGOOD-FILE
069600         AT END MOVE "N" TO MORE-DATA-SW
069700         GO TO 900-EXIT
069800     END-READ.
069900     ADD 1 TO RECORDS-READ.
070000 900-EXIT.
070100     EXIT.
070200 
070300 999-CLEANUP.
070400     MOVE "999-CLEANUP" TO PARA-NAME.
070500     PERFORM 950-WRITE-CONTROL-REC THRU 950-EXIT.
070600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
070700     DISPLAY "** REQUESTS APPLIED / REJECTED **".
070800     DISPLAY RECORDS-READ.
070900     DISPLAY RECORDS-REJECTED.
071000     DISPLAY "** BOOKINGS CREATED / CANCELLED **".
071100     DISPLAY BOOKINGS-CREATED.
071200     DISPLAY BOOKINGS-CANCELLED.
071300     DISPLAY "** BOOKINGS CHECKED-IN / CONFIRMED **".
071400     DISPLAY BOOKINGS-CHECKED-IN.
071500     DISPLAY BOOKINGS-CONFIRMED.
071600     DISPLAY "** SLOTS CANCELLED / COMPLETED **".
071700     DISPLAY SLOTS-CANCELLED.
071800     DISPLAY SLOTS-COMPLETED.
071900     DISPLAY "** POINTS REFUNDED **".
072000     DISPLAY WS-POINTS-REFUNDED-AMT.
072100     DISPLAY "******** NORMAL END OF JOB APTUPDT ********".
072200 999-EXIT.
072300     EXIT.
072400 
072500 1000-ABEND-RTN.
072600     WRITE SYSOUT-REC FROM ABEND-REC.
072700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072800     DISPLAY "*** ABNORMAL END OF JOB - APTUPDT ***" UPON CONSOLE.
072900     DIVIDE ZERO-VAL INTO ONE-VAL.
