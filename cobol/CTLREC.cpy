000100******************************************************************
000200* CTLREC  --  JOB-STEP CONTROL-TOTALS TRAILER RECORD             *
000300*             ONE RECORD PER UPDATE STEP, CONTROL-FILE IS AN      *
000400*             EXTEND-ONLY FILE RQSLIST READS TO ROLL UP THE       *
000500*             GRAND TOTALS THE CONSOLE DISPLAYS CANNOT CARRY      *
000600*             FORWARD TO THE PRINTED REPORT                       *
000700******************************************************************
000800* CHANGE LOG                                                     *
000900*  09/14/99  JS   ORIGINAL - REQ 4511 ALSO ADDED THE LATE-REJECT  *
001000*                 PATERR/APTERR ENTRIES THIS RECORD IS PAIRED WITH*
001050*  04/18/01  RKM  REQ 5209 - REVIEWED WITH THE REST OF THE SUITE  *
001060*                 DURING THE CODING-STANDARD PASS, NO LAYOUT      *
001070*                 CHANGE REQUIRED                                *
001100******************************************************************
001200 01  CTL-REC.
001300     05  CTL-PROGRAM-ID           PIC X(08).
001400     05  CTL-PATIENTS-REGISTERED  PIC 9(07).
001500     05  CTL-POINTS-PURCHASED     PIC S9(07)V99.
001600     05  CTL-MONEY-RECEIVED       PIC S9(07)V99.
001700     05  CTL-POINTS-DEBITED       PIC S9(07)V99.
001800     05  CTL-POINTS-REFUNDED      PIC S9(07)V99.
001900     05  CTL-BOOKINGS-CREATED     PIC 9(07).
002000     05  CTL-BOOKINGS-CANCELLED   PIC 9(07).
002100     05  CTL-BOOKINGS-CHECKED-IN  PIC 9(07).
002200     05  CTL-BOOKINGS-CONFIRMED   PIC 9(07).
002300     05  FILLER                   PIC X(21) VALUE SPACES.
