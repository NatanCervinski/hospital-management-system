000100******************************************************************
000200* TRNREC  --  POINTS TRANSACTION HISTORY / AUDIT RECORD          *
000300*             ONE RECORD PER POINT MOVEMENT, TRANSACTION-HIST IS *
000400*             AN EXTEND-ONLY FILE - NEVER REWRITTEN              *
000500******************************************************************
000600* CHANGE LOG                                                     *
000700*  03/14/89  JS   ORIGINAL LAYOUT                                 *
000800*  07/22/91  TGD  ADDED TRN-VALUE-REAIS FOR POINT-PURCHASE ROWS   *
000850*  02/11/03  RKM  REQ 5209 - REVIEWED WITH RQSLIST DURING THE     *
000860*                 CODING-STANDARD PASS, NO LAYOUT CHANGE REQUIRED *
000900******************************************************************
001000 01  RQS-TRANSACTION-REC.
001100     05  TRN-ID                   PIC 9(08).
001200     05  TRN-PAT-ID               PIC 9(06).
001300     05  TRN-TIMESTAMP            PIC 9(14).
001400     05  TRN-TYPE                 PIC X(07).
001500         88  TRN-IS-CREDIT             VALUE "ENTRADA".
001600         88  TRN-IS-DEBIT              VALUE "SAIDA  ".
001700     05  TRN-ORIGIN               PIC X(25).
001800     05  TRN-VALUE-REAIS          PIC S9(07)V99.
001900     05  TRN-POINTS               PIC S9(07)V99.
002000     05  TRN-DESC                 PIC X(60).
002100     05  FILLER                   PIC X(09) VALUE SPACES.
