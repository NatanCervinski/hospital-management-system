000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DTECHK.
000400 AUTHOR. TOM DUNNE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/93.
000700 DATE-COMPILED. 11/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    SUBPROGRAM CALLED BY APTEDIT AND APTUPDT TO TEST A SLOT
001300*    DATE/TIME AGAINST A REQUEST TIMESTAMP FOR TWO WINDOWS -
001400*
001500*      "C" - CHECK-IN WINDOW (RULE 16).  IN-WINDOW WHEN THE
001600*            REQUEST TIME FALLS IN [SLOT TIME - 48H, SLOT TIME).
001700*      "D" - DASHBOARD WINDOW.  IN-WINDOW WHEN THE SLOT TIME
001800*            FALLS WITHIN 48 HOURS AFTER THE REQUEST TIME.
001900*
002000*    THIS SHOP'S COMPILER LEVEL HAS NO DATE INTRINSIC FUNCTIONS,
002100*    SO BOTH TIMESTAMPS ARE CONVERTED TO MINUTES-SINCE-A-FIXED-
002200*    EPOCH USING THE STANDARD INTEGER JULIAN-DAY-NUMBER FORMULA
002300*    BEFORE THEY ARE COMPARED.
002400*
002500******************************************************************
002600*CHANGE LOG
002700*  11/02/93  TGD  ORIGINAL - APPOINTMENT ENGINE RELEASE
002800*  06/09/98  RKM  Y2K REVIEW - JULIAN FORMULA BELOW IS CENTURY-
002900*                  AWARE (USES THE FULL 4-DIGIT YEAR), VERIFIED
003000*                  AGAINST 12/31/99 AND 01/01/00 TEST CASES
003050*  04/18/01  RKM  REQ 5209 - MINUTES-PER-DAY AND WINDOW-MINUTES
003060*                  PULLED OUT TO 77-LEVELS PER SHOP CODING
003070*                  STANDARD - NO LOGIC CHANGE, SAME VALUES
003100******************************************************************
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800 
003900 DATA DIVISION.
004000 FILE SECTION.
004100 
004200 WORKING-STORAGE SECTION.
004270****** REQ 5209 - STANDALONE PER SHOP CODING STANDARD, NOT PART
004280****** OF ANY GROUP
004400 77  MINUTES-PER-DAY                PIC 9(5) COMP VALUE 1440.
004500 77  WINDOW-MINUTES                 PIC 9(5) COMP VALUE 2880.
004600
004700 01  WS-CALC-FIELDS.
004800     05  WS-CALC-CCYY               PIC 9(04).
004900     05  WS-CALC-MO                 PIC 9(02).
005000     05  WS-CALC-DD                 PIC 9(02).
005100     05  WS-CALC-HH                 PIC 9(02).
005200     05  WS-CALC-MI                 PIC 9(02).
005300     05  WS-CALC-ADJ-YR             PIC S9(9) COMP.
005400     05  WS-CALC-ADJ-MO             PIC S9(9) COMP.
005500     05  WS-CALC-JULIAN-DAY         PIC S9(9) COMP.
005600     05  WS-CALC-TERM-1             PIC S9(9) COMP.
005700     05  WS-CALC-TERM-2             PIC S9(9) COMP.
005800     05  WS-CALC-TERM-3             PIC S9(9) COMP.
005900     05  WS-CALC-YR-TERM            PIC S9(9) COMP.
006000     05  WS-CALC-MO-TERM            PIC S9(9) COMP.
006100 
006200 01  WS-RESULT-MINUTES.
006300     05  WS-SLOT-MINUTES            PIC S9(9) COMP.
006400     05  WS-REQUEST-MINUTES         PIC S9(9) COMP.
006500     05  WS-EARLIEST-MINUTES        PIC S9(9) COMP.
006600     05  WS-LATEST-MINUTES          PIC S9(9) COMP.
006700 
006800 LINKAGE SECTION.
006900 01  DTK-FUNCTION-SW                PIC X.
007000     88  DTK-CHECKIN-WINDOW             VALUE "C".
007100     88  DTK-DASHBOARD-WINDOW           VALUE "D".
007200 01  DTK-SLOT-DATETIME               PIC 9(14).
007300 01  DTK-REQUEST-TS                  PIC 9(14).
007400 01  DTK-RESULT-SW                   PIC X.
007500     88  DTK-IN-WINDOW                  VALUE "Y".
007600     88  DTK-NOT-IN-WINDOW              VALUE "N".
007700 01  RETURN-CD                       PIC S9(4) COMP.
007800 
007900 01  DTK-SLOT-DATETIME-PIECES REDEFINES DTK-SLOT-DATETIME.
008000     05  DTK-SLOT-CCYY                PIC 9(04).
008100     05  DTK-SLOT-MO                  PIC 9(02).
008200     05  DTK-SLOT-DD                  PIC 9(02).
008300     05  DTK-SLOT-HH                  PIC 9(02).
008400     05  DTK-SLOT-MI                  PIC 9(02).
008500     05  DTK-SLOT-SS                  PIC 9(02).
008600 
008700 01  DTK-REQUEST-TS-PIECES REDEFINES DTK-REQUEST-TS.
008800     05  DTK-REQ-CCYY                 PIC 9(04).
008900     05  DTK-REQ-MO                   PIC 9(02).
009000     05  DTK-REQ-DD                   PIC 9(02).
009100     05  DTK-REQ-HH                   PIC 9(02).
009200     05  DTK-REQ-MI                   PIC 9(02).
009300     05  DTK-REQ-SS                   PIC 9(02).
009400 
009500 PROCEDURE DIVISION USING DTK-FUNCTION-SW, DTK-SLOT-DATETIME,
009600                           DTK-REQUEST-TS, DTK-RESULT-SW,
009700                           RETURN-CD.
009800     MOVE ZERO TO RETURN-CD.
009900     MOVE "N" TO DTK-RESULT-SW.
010000 
010100     MOVE DTK-SLOT-CCYY TO WS-CALC-CCYY.
010200     MOVE DTK-SLOT-MO   TO WS-CALC-MO.
010300     MOVE DTK-SLOT-DD   TO WS-CALC-DD.
010400     MOVE DTK-SLOT-HH   TO WS-CALC-HH.
010500     MOVE DTK-SLOT-MI   TO WS-CALC-MI.
010600     PERFORM 100-CALC-MINUTES THRU 100-EXIT.
010700     MOVE WS-CALC-JULIAN-DAY TO WS-SLOT-MINUTES.
010800     COMPUTE WS-SLOT-MINUTES =
010900         (WS-CALC-JULIAN-DAY * MINUTES-PER-DAY) +
011000         (WS-CALC-HH * 60) + WS-CALC-MI.
011100 
011200     MOVE DTK-REQ-CCYY  TO WS-CALC-CCYY.
011300     MOVE DTK-REQ-MO    TO WS-CALC-MO.
011400     MOVE DTK-REQ-DD    TO WS-CALC-DD.
011500     MOVE DTK-REQ-HH    TO WS-CALC-HH.
011600     MOVE DTK-REQ-MI    TO WS-CALC-MI.
011700     PERFORM 100-CALC-MINUTES THRU 100-EXIT.
011800     COMPUTE WS-REQUEST-MINUTES =
011900         (WS-CALC-JULIAN-DAY * MINUTES-PER-DAY) +
012000         (WS-CALC-HH * 60) + WS-CALC-MI.
012100 
012200     IF DTK-CHECKIN-WINDOW
012300         PERFORM 200-TEST-CHECKIN-WINDOW THRU 200-EXIT
012400     ELSE IF DTK-DASHBOARD-WINDOW
012500         PERFORM 300-TEST-DASHBOARD-WINDOW THRU 300-EXIT
012600     ELSE
012700         MOVE -1 TO RETURN-CD.
012800 
012900     GOBACK.
013000 
013100 100-CALC-MINUTES.
013200******** STANDARD JULIAN-DAY-NUMBER FORMULA (FLIEGEL/VAN
013300******** FLANDERN).  JAN/FEB ARE TREATED AS MONTHS 13/14 OF
013400******** THE PRIOR YEAR SO EVERY INTERMEDIATE DIVISION STAYS
013500******** POSITIVE.  EACH DIVISION IS COMPUTED INTO ITS OWN
013600******** INTEGER FIELD SO IT TRUNCATES BEFORE THE NEXT STEP
013700******** USES IT - DO NOT COLLAPSE THESE INTO ONE COMPUTE
013800     IF WS-CALC-MO > 2
013900         MOVE WS-CALC-CCYY TO WS-CALC-ADJ-YR
014000         MOVE WS-CALC-MO   TO WS-CALC-ADJ-MO
014100     ELSE
014200         COMPUTE WS-CALC-ADJ-YR = WS-CALC-CCYY - 1
014300         COMPUTE WS-CALC-ADJ-MO = WS-CALC-MO + 12.
014400 
014500     COMPUTE WS-CALC-TERM-1 = WS-CALC-ADJ-YR / 100.
014600     COMPUTE WS-CALC-TERM-2 = WS-CALC-TERM-1 / 4.
014700     COMPUTE WS-CALC-TERM-3 =
014800         2 - WS-CALC-TERM-1 + WS-CALC-TERM-2.
014900 
015000     COMPUTE WS-CALC-YR-TERM = 365.25 * (WS-CALC-ADJ-YR + 4716).
015100     COMPUTE WS-CALC-MO-TERM = 30.6001 * (WS-CALC-ADJ-MO + 1).
015200 
015300     COMPUTE WS-CALC-JULIAN-DAY =
015400         WS-CALC-YR-TERM + WS-CALC-MO-TERM + WS-CALC-DD +
015500         WS-CALC-TERM-3 - 1524.
015600 100-EXIT.
015700     EXIT.
015800 
015900 200-TEST-CHECKIN-WINDOW.
016000******** RULE 16 - NOW MUST BE IN [SLOT TIME - 48H, SLOT TIME)
016100     COMPUTE WS-EARLIEST-MINUTES =
016200         WS-SLOT-MINUTES - WINDOW-MINUTES.
016300     IF WS-REQUEST-MINUTES NOT < WS-EARLIEST-MINUTES
016400        AND WS-REQUEST-MINUTES < WS-SLOT-MINUTES
016500         MOVE "Y" TO DTK-RESULT-SW
016600     ELSE
016700         MOVE "N" TO DTK-RESULT-SW.
016800 200-EXIT.
016900     EXIT.
017000 
017100 300-TEST-DASHBOARD-WINDOW.
017200******** DASHBOARD - SLOT TIME WITHIN 48H AFTER THE REQUEST TIME
017300     COMPUTE WS-LATEST-MINUTES =
017400         WS-REQUEST-MINUTES + WINDOW-MINUTES.
017500     IF WS-SLOT-MINUTES NOT < WS-REQUEST-MINUTES
017600        AND WS-SLOT-MINUTES NOT > WS-LATEST-MINUTES
017700         MOVE "Y" TO DTK-RESULT-SW
017800     ELSE
017900         MOVE "N" TO DTK-RESULT-SW.
018000 300-EXIT.
018100     EXIT.
