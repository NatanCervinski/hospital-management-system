000100******************************************************************
000200* REQREC  --  BATCH REQUEST TRANSACTION RECORD                   *
000300*             ONE RECORD PER RULE-ENGINE REQUEST, REQUEST-FILE   *
000400*             IS PROCESSED IN THE ORDER IT ARRIVES                *
000500******************************************************************
000600* CHANGE LOG                                                     *
000700*  03/14/89  JS   ORIGINAL LAYOUT, TYPES 01-08 ONLY               *
000800*  07/22/91  TGD  ADDED TYPES 09-11 FOR EMPLOYEE / ADJUST-POINTS  *
000900*  06/09/98  RKM  Y2K - REQ-TIMESTAMP ALREADY CARRIES A 4-DIGIT   *
001000*                 YEAR, NO CHANGE REQUIRED                      *
001050*  04/18/01  RKM  REQ 5209 - REVIEWED WITH RQSLIST DURING THE     *
001060*                 CODING-STANDARD PASS, NO LAYOUT CHANGE          *
001100******************************************************************
001200 01  RQS-REQUEST-REC.
001300     05  REQ-TYPE                PIC X(02).
001400         88  REQ-REGISTER-PATIENT     VALUE "01".
001500         88  REQ-BUY-POINTS           VALUE "02".
001600         88  REQ-BOOK-SLOT            VALUE "03".
001700         88  REQ-CANCEL-BOOKING       VALUE "04".
001800         88  REQ-CHECK-IN             VALUE "05".
001900         88  REQ-CONFIRM-ATTEND       VALUE "06".
002000         88  REQ-CANCEL-SLOT          VALUE "07".
002100         88  REQ-COMPLETE-SLOT        VALUE "08".
002200         88  REQ-REGISTER-EMPLOYEE    VALUE "09".
002300         88  REQ-DEDUCT-POINTS        VALUE "10".
002400         88  REQ-ADD-POINTS           VALUE "11".
002500     05  REQ-PAT-ID               PIC 9(06).
002600     05  REQ-CON-ID               PIC 9(06).
002700     05  REQ-BKG-ID               PIC 9(06).
002800     05  REQ-AMOUNT               PIC S9(07)V99.
002900     05  REQ-CPF                  PIC X(11).
003000     05  REQ-NAME                 PIC X(40).
003100     05  REQ-EMAIL                PIC X(40).
003200     05  REQ-CEP                  PIC X(08).
003300     05  REQ-TIMESTAMP            PIC 9(14).
003400     05  FILLER                   PIC X(14) VALUE SPACES.
003500 
003600* REDEFINES OF REQ-TIMESTAMP INTO ITS YY/MO/DD/HH/MI/SS PIECES
003700* SO THE EDIT / WINDOW PARAGRAPHS DO NOT HAVE TO UNSTRING IT
003800 01  RQS-REQ-TS-PIECES REDEFINES RQS-REQUEST-REC.
003900     05  FILLER                   PIC X(128).
004000     05  REQ-TS-CCYY              PIC 9(04).
004100     05  REQ-TS-MO                PIC 9(02).
004200     05  REQ-TS-DD                PIC 9(02).
004300     05  REQ-TS-HH                PIC 9(02).
004400     05  REQ-TS-MI                PIC 9(02).
004500     05  REQ-TS-SS                PIC 9(02).
004600     05  FILLER                   PIC X(14).
