000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/22/91.
000700 DATE-COMPILED. 07/22/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SECOND STEP OF THE PATIENT/POINTS CHAIN.  READS THE
001300*          ACCEPTED REQUESTS PATEDIT PRODUCED (PATGOOD-FILE) AND
001400*          APPLIES THEM TO THE PATIENT AND EMPLOYEE MASTERS -
001500*          REGISTER PATIENT (01), BUY POINTS (02), DEDUCT POINTS
001600*          (10), ADD POINTS (11), REGISTER EMPLOYEE (09).  EVERY
001700*          POINTS MOVEMENT IS ALSO LOGGED TO TRANSACTION-HIST AND
001800*          EVERY NEW LOGON IS MAILED OUT THROUGH NOTIFY-FILE.
001900*
002000*          PATIENT-MASTER AND EMPLOYEE-MASTER ARE OPENED HERE AS
002100*          VSAM, KEYED RANDOM ACCESS, EVEN THOUGH PATEDIT READ
002200*          THEM QSAM-SEQUENTIAL - SAME SPLIT AS THE OLD DALYEDIT/
002300*          DALYUPDT PAIR (EDIT STEP SCANS FLAT, UPDATE STEP GOES
002400*          IN BY KEY).
002500*
002600******************************************************************
002700        INPUT FILE               -   DDS0001.PATGOOD
002800        VSAM MASTER (UPDATED)    -   DDS0001.PATMSTR
002900        VSAM MASTER (UPDATED)    -   DDS0001.EMPMSTR
003000        OUTPUT FILE (EXTEND)     -   DDS0001.TRNHIST
003100        OUTPUT FILE              -   DDS0001.NOTIFY
003200        DUMP FILE                -   SYSOUT
003300******************************************************************
003400*CHANGE LOG
003500*  07/22/91  TGD  ORIGINAL - REPLACES DALYUPDT FOR THE POINTS
003600*                  ENGINE RELEASE
003700*  11/02/93  TGD  REQ 2203 - ADDED TYPE-09 (REGISTER EMPLOYEE)
003800*  03/02/95  JS   REQ 3014 - SPLIT DEDUCT/ADD POINTS OUT OF THE
003900*                  BUY-POINTS UPDATE PARAGRAPH
004000*  06/09/98  RKM  Y2K REVIEW - PAT-REG-DATE/EMP-REG-DATE TAKE THE
004100*                  FULL CCYYMMDD FROM REQ-TIMESTAMP, VERIFIED
004200*                  AGAINST 12/31/99 AND 01/01/00 TEST DECKS
004300*  03/02/99  JS   REQ 4471 - ADDED PAT-PWD-HASH/PAT-SALT SO THE
004400*                  PATIENT LOGON CREDENTIAL IS STORED, NOT JUST
004500*                  MAILED OUT AND FORGOTTEN
004600*  09/14/99  JS   REQ 4511 - BUY-POINTS REJECTED BY PTSCALC NOW
004700*                  WRITES TO PATERR INSTEAD OF JUST A CONSOLE
004800*                  MESSAGE - AUDITORS COULD NOT ACCOUNT FOR THESE
004900*                  REQUESTS ON THE PROCESSING REPORT.  GRAND
005000*                  TOTALS ALSO ROLLED TO CONTROL-FILE FOR RQSLIST
005050*  04/18/01  RKM  REQ 5209 - WS-DATE AND RECORDS-REJECTED PULLED
005060*                  OUT TO 77-LEVELS PER SHOP CODING STANDARD -
005070*                  NO LOGIC CHANGE, SAME FIELDS, SAME VALUES
005100******************************************************************
005200 
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500 
006600     SELECT PATGOOD-FILE
006700     ASSIGN TO UT-S-PATGOOD
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS GFCODE.
007000 
007100     SELECT PATIENT-MASTER
007200            ASSIGN       TO PATMSTR
007300            ORGANIZATION IS INDEXED
007400            ACCESS MODE  IS DYNAMIC
007500            RECORD KEY   IS PAT-ID
007600            FILE STATUS  IS PATMSTR-STATUS.
007700 
007800     SELECT EMPLOYEE-MASTER
007900            ASSIGN       TO EMPMSTR
008000            ORGANIZATION IS INDEXED
008100            ACCESS MODE  IS DYNAMIC
008200            RECORD KEY   IS EMP-ID
008300            FILE STATUS  IS EMPMSTR-STATUS.
008400 
008500     SELECT TRANSACTION-HIST
008600     ASSIGN TO UT-S-TRNHIST
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS THCODE.
008900 
009000     SELECT NOTIFY-FILE
009100     ASSIGN TO UT-S-NOTIFY
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS NFCODE.
009400 
009500     SELECT PATERR-FILE
009600     ASSIGN TO UT-S-PATERR
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS PECODE.
009900 
010000     SELECT CONTROL-FILE
010100     ASSIGN TO UT-S-RQSCTL
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS CTCODE.
010400 
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC  PIC X(130).
011400 
011500 FD  PATGOOD-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 156 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS RQS-REQUEST-REC.
012100 COPY REQREC.
012200 
012300 FD  PATIENT-MASTER
012400     RECORD CONTAINS 299 CHARACTERS
012500     DATA RECORD IS PATMSTR-REC.
012600 COPY PATMSTR.
012700 
012800 FD  EMPLOYEE-MASTER
012900     RECORD CONTAINS 300 CHARACTERS
013000     DATA RECORD IS EMPMSTR-REC.
013100 COPY EMPMSTR.
013200 
013300 FD  TRANSACTION-HIST
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 147 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS RQS-TRANSACTION-REC.
013900 COPY TRNREC.
014000 
014100 FD  NOTIFY-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 132 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS NOTIFY-REC.
014700 01  NOTIFY-REC.
014800     05  NTY-EMAIL                PIC X(40).
014900     05  FILLER                   PIC X(02) VALUE SPACES.
015000     05  NTY-MESSAGE              PIC X(90).
015100 
015200 FD  PATERR-FILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 206 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS PATERR-REC.
015800 01  PATERR-REC.
015900     05  PE-ERR-MSG               PIC X(50).
016000     05  PE-REQUEST-DATA          PIC X(156).
016100 
016200****** CONTROL-FILE IS THE JOB-STEP GRAND-TOTALS TRAILER - ONE
016300****** CTL-REC WRITTEN HERE, A SECOND WRITTEN BY APTUPDT, BOTH
016400****** ROLLED UP BY RQSLIST FOR THE PROCESSING REPORT
016500 FD  CONTROL-FILE
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 100 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS CTL-REC.
017100 COPY CTLREC.
017200 
017300 WORKING-STORAGE SECTION.
017400 01  FILE-STATUS-CODES.
017500     05  GFCODE                   PIC X(2).
017600         88  NO-MORE-PATGOOD          VALUE "10".
017700     05  PATMSTR-STATUS           PIC X(2).
017800         88  RECORD-FOUND              VALUE "00".
017900         88  NO-MORE-PATMSTR           VALUE "10".
018000     05  EMPMSTR-STATUS           PIC X(2).
018100         88  EMP-RECORD-FOUND          VALUE "00".
018200         88  NO-MORE-EMPMSTR           VALUE "10".
018300     05  THCODE                   PIC X(2).
018400     05  NFCODE                   PIC X(2).
018500     05  PECODE                   PIC X(2).
018600     05  CTCODE                   PIC X(2).
018700 
018800 01  KEY-ASSIGNMENT-FIELDS.
018900     05  WS-NEXT-PAT-ID           PIC 9(06) COMP.
019000     05  WS-NEXT-EMP-ID           PIC 9(06) COMP.
019100     05  WS-NEXT-TXN-ID           PIC 9(08) COMP.
019200 
019300* LINKAGE IMAGE FOR CALL "PWDGEN"
019400 01  WS-PWDGEN-LINKAGE.
019500     05  WS-PWD-SEED-ID           PIC 9(6).
019600     05  WS-PWD-SEED-TS           PIC 9(14).
019700     05  WS-PWD-OUT-TEMP          PIC 9(4).
019800     05  WS-PWD-OUT-SALT          PIC X(16).
019900     05  WS-PWD-OUT-HASH          PIC X(64).
020000 01  WS-PWDGEN-RETURN-CD          PIC S9(4) COMP.
020100 
020200* LINKAGE IMAGE FOR CALL "PTSCALC"
020300 01  WS-PTSCALC-REC.
020400     05  PTS-CALC-TYPE-SW         PIC X.
020500         88  PTS-CALC-PURCHASE        VALUE "P".
020600         88  PTS-CALC-BOOKING         VALUE "B".
020700     05  PTS-IN-AMOUNT            PIC S9(7)V99 COMP-3.
020800     05  PTS-IN-POINTS-USED       PIC S9(7)V99 COMP-3.
020900     05  PTS-IN-SLOT-VALUE        PIC S9(7)V99 COMP-3.
021000     05  PTS-OUT-POINTS           PIC S9(7)V99 COMP-3.
021100     05  PTS-OUT-DISCOUNT         PIC S9(7)V99 COMP-3.
021200     05  PTS-OUT-CASH-DUE         PIC S9(7)V99 COMP-3.
021300 01  WS-PTSCALC-RETURN-CD         PIC S9(4) COMP.
021400 
021500* LINKAGE IMAGE FOR CALL "CPFFMT"
021600 01  WS-CPF-PUNCTUATED            PIC X(14).
021700 01  WS-CPFFMT-RETURN-CD          PIC S9(4) COMP.
021800 
021900 01  FLAGS-AND-SWITCHES.
022000     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
022100         88  NO-MORE-DATA             VALUE "N".
022200 
022300 01  COUNTERS-AND-ACCUMULATORS.
022400     05  RECORDS-READ             PIC 9(7) COMP.
022600     05  PATIENTS-REGISTERED      PIC 9(7) COMP.
022700     05  EMPLOYEES-REGISTERED     PIC 9(7) COMP.
022800     05  POINTS-PURCHASE-COUNT    PIC 9(7) COMP.
022900     05  POINTS-DEDUCT-COUNT      PIC 9(7) COMP.
023000     05  POINTS-ADD-COUNT         PIC 9(7) COMP.
023100     05  WS-MONEY-RECEIVED-AMT    PIC S9(7)V99.
023200     05  WS-POINTS-PURCHASED-AMT  PIC S9(7)V99.
023300     05  WS-POINTS-DEDUCTED-AMT   PIC S9(7)V99.
023350
023370****** REQ 5209 - STANDALONE PER SHOP CODING STANDARD, NOT PART
023380****** OF ANY GROUP
023390 77  RECORDS-REJECTED             PIC 9(7) COMP.
023400 77  WS-DATE                      PIC 9(8) COMP.
023500
023600 01  RETURN-CD                    PIC S9(4) COMP.
023700 
023800 COPY ABENDREC.
023900 
024000 PROCEDURE DIVISION.
024100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024200     PERFORM 100-MAINLINE THRU 100-EXIT
024300             UNTIL NO-MORE-DATA.
024400     PERFORM 999-CLEANUP THRU 999-EXIT.
024500     MOVE ZERO TO RETURN-CODE.
024600     GOBACK.
024700 
024800 000-HOUSEKEEPING.
024900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025000     DISPLAY "******** BEGIN JOB PATUPDT ********".
025100     ACCEPT WS-DATE FROM DATE YYYYMMDD.
025200     MOVE 1 TO WS-NEXT-TXN-ID.
025300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025400     PERFORM 050-FIND-NEXT-PAT-ID THRU 050-EXIT.
025500     PERFORM 060-FIND-NEXT-EMP-ID THRU 060-EXIT.
025600     PERFORM 900-READ-PATGOOD THRU 900-EXIT.
025700 000-EXIT.
025800     EXIT.
025900 
026000 050-FIND-NEXT-PAT-ID.
026100******** HIGHEST EXISTING PAT-ID PLUS ONE - SAME TECHNIQUE USED
026200******** BY THE OLD PATIENT-NUMBER ASSIGNMENT STEP IN DALYUPDT
026300     MOVE ZERO TO WS-NEXT-PAT-ID.
026400     MOVE LOW-VALUES TO PAT-ID.
026500     START PATIENT-MASTER KEY NOT LESS THAN PAT-ID
026600         INVALID KEY
026700         GO TO 050-EXIT.
026800     PERFORM 055-SCAN-PAT-KEY THRU 055-EXIT
026900             UNTIL NO-MORE-PATMSTR.
027000 050-EXIT.
027100     ADD 1 TO WS-NEXT-PAT-ID.
027200     EXIT.
027300 
027400 055-SCAN-PAT-KEY.
027500     READ PATIENT-MASTER NEXT RECORD
027600         AT END
027700         MOVE "10" TO PATMSTR-STATUS
027800         GO TO 055-EXIT
027900     END-READ.
028000     MOVE PAT-ID TO WS-NEXT-PAT-ID.
028100 055-EXIT.
028200     EXIT.
028300 
028400 060-FIND-NEXT-EMP-ID.
028500     MOVE ZERO TO WS-NEXT-EMP-ID.
028600     MOVE LOW-VALUES TO EMP-ID.
028700     START EMPLOYEE-MASTER KEY NOT LESS THAN EMP-ID
028800         INVALID KEY
028900         GO TO 060-EXIT.
029000     PERFORM 065-SCAN-EMP-KEY THRU 065-EXIT
029100             UNTIL NO-MORE-EMPMSTR.
029200 060-EXIT.
029300     ADD 1 TO WS-NEXT-EMP-ID.
029400     EXIT.
029500 
029600 065-SCAN-EMP-KEY.
029700     READ EMPLOYEE-MASTER NEXT RECORD
029800         AT END
029900         MOVE "10" TO EMPMSTR-STATUS
030000         GO TO 065-EXIT
030100     END-READ.
030200     MOVE EMP-ID TO WS-NEXT-EMP-ID.
030300 065-EXIT.
030400     EXIT.
030500 
030600 100-MAINLINE.
030700     MOVE "100-MAINLINE" TO PARA-NAME.
030800     IF REQ-REGISTER-PATIENT
030900         PERFORM 300-REGISTER-PATIENT THRU 300-EXIT
031000     ELSE IF REQ-BUY-POINTS
031100         PERFORM 310-BUY-POINTS THRU 310-EXIT
031200     ELSE IF REQ-DEDUCT-POINTS
031300         PERFORM 320-DEDUCT-POINTS THRU 320-EXIT
031400     ELSE IF REQ-ADD-POINTS
031500         PERFORM 330-ADD-POINTS THRU 330-EXIT
031600     ELSE IF REQ-REGISTER-EMPLOYEE
031700         PERFORM 340-REGISTER-EMPLOYEE THRU 340-EXIT
031800     ELSE
031900         MOVE "** PATGOOD RECORD HAS AN UNKNOWN REQ-TYPE"
032000                 TO ABEND-REASON
032100         GO TO 1000-ABEND-RTN.
032200     PERFORM 900-READ-PATGOOD THRU 900-EXIT.
032300 100-EXIT.
032400     EXIT.
032500 
032600 300-REGISTER-PATIENT.
032700******** RULES 5/6/7/8 - ADD THE NEW PATIENT, RULES 9/10 - ISSUE
032800******** THE TEMPORARY LOGON CREDENTIAL
032900     MOVE "300-REGISTER-PATIENT" TO PARA-NAME.
033000     MOVE WS-NEXT-PAT-ID TO PAT-ID.
033100     ADD 1 TO WS-NEXT-PAT-ID.
033200     MOVE PAT-ID          TO PAT-USER-ID.
033300     MOVE REQ-CPF         TO PAT-CPF.
033400     MOVE REQ-NAME        TO PAT-NAME.
033500     MOVE REQ-EMAIL       TO PAT-EMAIL.
033600     MOVE REQ-CEP         TO PAT-CEP.
033700     MOVE SPACES          TO PAT-STREET, PAT-NUMBER,
033800                              PAT-DISTRICT, PAT-CITY, PAT-UF.
033900     MOVE ZERO            TO PAT-POINTS-BAL.
034000     MOVE REQ-TIMESTAMP(1:8) TO PAT-REG-DATE.
034100     MOVE "A"             TO PAT-ACTIVE.
034200 
034300     MOVE PAT-ID          TO WS-PWD-SEED-ID.
034400     MOVE REQ-TIMESTAMP   TO WS-PWD-SEED-TS.
034500     CALL "PWDGEN" USING WS-PWD-SEED-ID, WS-PWD-SEED-TS,
034600                          WS-PWD-OUT-TEMP, WS-PWD-OUT-SALT,
034700                          WS-PWD-OUT-HASH, WS-PWDGEN-RETURN-CD.
034800     MOVE WS-PWD-OUT-HASH TO PAT-PWD-HASH.
034900     MOVE WS-PWD-OUT-SALT TO PAT-SALT.
035000 
035100     WRITE PATMSTR-REC
035200         INVALID KEY
035300             MOVE "** PROBLEM WRITING NEW PATIENT TO PATMSTR"
035400                     TO ABEND-REASON
035500             MOVE PATMSTR-STATUS TO EXPECTED-VAL
035600             GO TO 1000-ABEND-RTN
035700     END-WRITE.
035800     ADD 1 TO PATIENTS-REGISTERED.
035900     PERFORM 600-WRITE-NOTIFY-CREDENTIAL THRU 600-EXIT.
036000 300-EXIT.
036100     EXIT.
036200 
036300 310-BUY-POINTS.
036400******** RULES 1/2 - POINTS = MONEY / 5.00, TRUNCATED
036500     MOVE "310-BUY-POINTS" TO PARA-NAME.
036600     MOVE REQ-PAT-ID TO PAT-ID.
036700     READ PATIENT-MASTER
036800         INVALID KEY
036900             MOVE "** PATIENT NOT ON FILE FOR BUY-POINTS"
037000                     TO ABEND-REASON
037100             MOVE REQ-PAT-ID TO ACTUAL-VAL
037200             GO TO 1000-ABEND-RTN
037300     END-READ.
037400 
037500     MOVE "P" TO PTS-CALC-TYPE-SW.
037600     MOVE REQ-AMOUNT TO PTS-IN-AMOUNT.
037700     CALL "PTSCALC" USING WS-PTSCALC-REC, WS-PTSCALC-RETURN-CD.
037800     IF WS-PTSCALC-RETURN-CD NOT = ZERO
037900         MOVE "*** BUY-POINTS REJECTED BY PTSCALC - POINTS"
038000              TO PE-ERR-MSG
038100         PERFORM 710-WRITE-PATERR THRU 710-EXIT
038200         ADD 1 TO RECORDS-REJECTED
038300         GO TO 310-EXIT.
038400 
038500     ADD PTS-OUT-POINTS TO PAT-POINTS-BAL.
038600     REWRITE PATMSTR-REC
038700         INVALID KEY
038800             MOVE "** PROBLEM REWRITING PATMSTR - BUY-POINTS"
038900                     TO ABEND-REASON
039000             GO TO 1000-ABEND-RTN
039100     END-REWRITE.
039200 
039300     MOVE "ENTRADA" TO TRN-TYPE.
039400     MOVE "COMPRA DE PONTOS" TO TRN-ORIGIN.
039500     MOVE REQ-AMOUNT TO TRN-VALUE-REAIS.
039600     MOVE PTS-OUT-POINTS TO TRN-POINTS.
039700     MOVE "PONTOS COMPRADOS PELO PACIENTE" TO TRN-DESC.
039800     PERFORM 500-WRITE-TRANSACTION THRU 500-EXIT.
039900     ADD 1 TO POINTS-PURCHASE-COUNT.
040000     ADD REQ-AMOUNT TO WS-MONEY-RECEIVED-AMT.
040100     ADD PTS-OUT-POINTS TO WS-POINTS-PURCHASED-AMT.
040200 310-EXIT.
040300     EXIT.
040400 
040500 320-DEDUCT-POINTS.
040600******** RULE 3 - MANUAL DEBIT, BALANCE ALREADY CONFIRMED BY
040700******** PATEDIT
040800     MOVE "320-DEDUCT-POINTS" TO PARA-NAME.
040900     MOVE REQ-PAT-ID TO PAT-ID.
041000     READ PATIENT-MASTER
041100         INVALID KEY
041200             MOVE "** PATIENT NOT ON FILE FOR DEDUCT-POINTS"
041300                     TO ABEND-REASON
041400             MOVE REQ-PAT-ID TO ACTUAL-VAL
041500             GO TO 1000-ABEND-RTN
041600     END-READ.
041700 
041800     SUBTRACT REQ-AMOUNT FROM PAT-POINTS-BAL.
041900     REWRITE PATMSTR-REC
042000         INVALID KEY
042100             MOVE "** PROBLEM REWRITING PATMSTR - DEDUCT-POINTS"
042200                     TO ABEND-REASON
042300             GO TO 1000-ABEND-RTN
042400     END-REWRITE.
042500 
042600     MOVE "SAIDA  " TO TRN-TYPE.
042700     MOVE "AJUSTE - DEBITO MANUAL" TO TRN-ORIGIN.
042800     MOVE ZERO TO TRN-VALUE-REAIS.
042900     MOVE REQ-AMOUNT TO TRN-POINTS.
043000     MOVE "PONTOS DEBITADOS POR AJUSTE ADMINISTRATIVO"
043100             TO TRN-DESC.
043200     PERFORM 500-WRITE-TRANSACTION THRU 500-EXIT.
043300     ADD 1 TO POINTS-DEDUCT-COUNT.
043400     ADD REQ-AMOUNT TO WS-POINTS-DEDUCTED-AMT.
043500 320-EXIT.
043600     EXIT.
043700 
043800 330-ADD-POINTS.
043900******** RULE 4 - MANUAL CREDIT
044000     MOVE "330-ADD-POINTS" TO PARA-NAME.
044100     MOVE REQ-PAT-ID TO PAT-ID.
044200     READ PATIENT-MASTER
044300         INVALID KEY
044400             MOVE "** PATIENT NOT ON FILE FOR ADD-POINTS"
044500                     TO ABEND-REASON
044600             MOVE REQ-PAT-ID TO ACTUAL-VAL
044700             GO TO 1000-ABEND-RTN
044800     END-READ.
044900 
045000     ADD REQ-AMOUNT TO PAT-POINTS-BAL.
045100     REWRITE PATMSTR-REC
045200         INVALID KEY
045300             MOVE "** PROBLEM REWRITING PATMSTR - ADD-POINTS"
045400                     TO ABEND-REASON
045500             GO TO 1000-ABEND-RTN
045600     END-REWRITE.
045700 
045800     MOVE "ENTRADA" TO TRN-TYPE.
045900     MOVE "AJUSTE - CREDITO MANUAL" TO TRN-ORIGIN.
046000     MOVE ZERO TO TRN-VALUE-REAIS.
046100     MOVE REQ-AMOUNT TO TRN-POINTS.
046200     MOVE "PONTOS CREDITADOS POR AJUSTE ADMINISTRATIVO"
046300             TO TRN-DESC.
046400     PERFORM 500-WRITE-TRANSACTION THRU 500-EXIT.
046500     ADD 1 TO POINTS-ADD-COUNT.
046600 330-EXIT.
046700     EXIT.
046800 
046900 340-REGISTER-EMPLOYEE.
047000******** RULES 9/10/12/13 - ADD THE NEW EMPLOYEE AND ISSUE THE
047100******** TEMPORARY LOGON CREDENTIAL
047200     MOVE "340-REGISTER-EMPLOYEE" TO PARA-NAME.
047300     MOVE WS-NEXT-EMP-ID TO EMP-ID.
047400     ADD 1 TO WS-NEXT-EMP-ID.
047500     MOVE REQ-CPF         TO EMP-CPF.
047600     MOVE REQ-NAME        TO EMP-NAME.
047700     MOVE REQ-EMAIL       TO EMP-EMAIL.
047800     MOVE SPACES          TO EMP-PHONE, EMP-SPECIALTY, EMP-CRM.
047900     MOVE "A"             TO EMP-STATUS.
048000     MOVE REQ-TIMESTAMP(1:8) TO EMP-REG-DATE.
048100     MOVE ZERO            TO EMP-INACT-DATE.
048200 
048300     MOVE EMP-ID          TO WS-PWD-SEED-ID.
048400     MOVE REQ-TIMESTAMP   TO WS-PWD-SEED-TS.
048500     CALL "PWDGEN" USING WS-PWD-SEED-ID, WS-PWD-SEED-TS,
048600                          WS-PWD-OUT-TEMP, WS-PWD-OUT-SALT,
048700                          WS-PWD-OUT-HASH, WS-PWDGEN-RETURN-CD.
048800     MOVE WS-PWD-OUT-HASH TO EMP-PWD-HASH.
048900     MOVE WS-PWD-OUT-SALT TO EMP-SALT.
049000 
049100     WRITE EMPMSTR-REC
049200         INVALID KEY
049300             MOVE "** PROBLEM WRITING NEW EMPLOYEE TO EMPMSTR"
049400                     TO ABEND-REASON
049500             MOVE EMPMSTR-STATUS TO EXPECTED-VAL
049600             GO TO 1000-ABEND-RTN
049700     END-WRITE.
049800     ADD 1 TO EMPLOYEES-REGISTERED.
049900 
050000     CALL "CPFFMT" USING REQ-CPF, WS-CPF-PUNCTUATED,
050100                          WS-CPFFMT-RETURN-CD.
050200     PERFORM 610-WRITE-NOTIFY-EMPLOYEE THRU 610-EXIT.
050300 340-EXIT.
050400     EXIT.
050500 
050600 500-WRITE-TRANSACTION.
050700     MOVE "500-WRITE-TRANSACTION" TO PARA-NAME.
050800     MOVE WS-NEXT-TXN-ID TO TRN-ID.
050900     ADD 1 TO WS-NEXT-TXN-ID.
051000     MOVE PAT-ID TO TRN-PAT-ID.
051100     MOVE REQ-TIMESTAMP TO TRN-TIMESTAMP.
051200     WRITE RQS-TRANSACTION-REC.
051300 500-EXIT.
051400     EXIT.
051500 
051600 710-WRITE-PATERR.
051700******** REQ 4511 - LATE-REJECT RECORD FOR A REQUEST PATEDIT
051800******** PASSED BUT THE LIVE RECHECK IN THIS STEP TURNED DOWN
051900     MOVE RQS-REQUEST-REC TO PE-REQUEST-DATA.
052000     WRITE PATERR-REC.
052100 710-EXIT.
052200     EXIT.
052300 
052400 600-WRITE-NOTIFY-CREDENTIAL.
052500     MOVE "600-WRITE-NOTIFY-CREDENTIAL" TO PARA-NAME.
052600     MOVE PAT-EMAIL TO NTY-EMAIL.
052700     STRING "BEM-VINDO(A) AO PROGRAMA DE PONTOS - SENHA "
052800            "TEMPORARIA "  WS-PWD-OUT-TEMP
052900            " - TROQUE NO PRIMEIRO ACESSO"
053000            DELIMITED BY SIZE INTO NTY-MESSAGE.
053100     WRITE NOTIFY-REC.
053200 600-EXIT.
053300     EXIT.
053400 
053500 610-WRITE-NOTIFY-EMPLOYEE.
053600     MOVE "610-WRITE-NOTIFY-EMPLOYEE" TO PARA-NAME.
053700     MOVE EMP-EMAIL TO NTY-EMAIL.
053800     STRING "CADASTRO DE FUNCIONARIO CONFIRMADO - CPF "
053900            WS-CPF-PUNCTUATED " - SENHA TEMPORARIA "
054000            WS-PWD-OUT-TEMP
054100            DELIMITED BY SIZE INTO NTY-MESSAGE.
054200     WRITE NOTIFY-REC.
054300 610-EXIT.
054400     EXIT.
054500 
054600 800-OPEN-FILES.
054700     MOVE "800-OPEN-FILES" TO PARA-NAME.
054800     OPEN INPUT PATGOOD-FILE.
054900     OPEN I-O PATIENT-MASTER, EMPLOYEE-MASTER.
055000     OPEN EXTEND TRANSACTION-HIST.
055100****** PATERR-FILE WAS OPENED OUTPUT BY PATEDIT EARLIER IN THE
055200****** CHAIN - THIS STEP ONLY ADDS LATE REJECTS TO THE END OF IT.
055300****** CONTROL-FILE IS PRE-ALLOCATED EMPTY BY THE JCL - THIS IS
055400****** THE FIRST STEP TO WRITE TO IT, APTUPDT EXTENDS IT FURTHER
055500     OPEN EXTEND PATERR-FILE, CONTROL-FILE.
055600     OPEN OUTPUT NOTIFY-FILE, SYSOUT.
055700 800-EXIT.
055800     EXIT.
055900 
056000 850-CLOSE-FILES.
056100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056200     CLOSE PATGOOD-FILE, PATIENT-MASTER, EMPLOYEE-MASTER,
056300           TRANSACTION-HIST, PATERR-FILE, CONTROL-FILE,
056400           NOTIFY-FILE, SYSOUT.
056500 850-EXIT.
056600     EXIT.
056700 
056800 950-WRITE-CONTROL-REC.
056900******** REQ 4511 - ROLLS THIS STEP'S GRAND TOTALS TO CONTROL-FILE
057000******** SO RQSLIST CAN PRINT THE FULL BREAKDOWN THE CONSOLE
057100******** DISPLAYS ALONE CANNOT CARRY FORWARD
057200     MOVE "950-WRITE-CONTROL-REC" TO PARA-NAME.
057300     MOVE "PATUPDT " TO CTL-PROGRAM-ID.
057400     MOVE PATIENTS-REGISTERED TO CTL-PATIENTS-REGISTERED.
057500     MOVE WS-POINTS-PURCHASED-AMT TO CTL-POINTS-PURCHASED.
057600     MOVE WS-MONEY-RECEIVED-AMT TO CTL-MONEY-RECEIVED.
057700     MOVE WS-POINTS-DEDUCTED-AMT TO CTL-POINTS-DEBITED.
057800     MOVE ZERO TO CTL-POINTS-REFUNDED.
057900     MOVE ZERO TO CTL-BOOKINGS-CREATED.
058000     MOVE ZERO TO CTL-BOOKINGS-CANCELLED.
058100     MOVE ZERO TO CTL-BOOKINGS-CHECKED-IN.
058200     MOVE ZERO TO CTL-BOOKINGS-CONFIRMED.
058300     WRITE CTL-REC.
058400 950-EXIT.
058500     EXIT.
058600 
058700 900-READ-PATGOOD.
058800     READ PATGOOD-FILE
058900         AT END MOVE "N" TO MORE-DATA-SW
059000         GO TO 900-EXIT
059100     END-READ.
059200     ADD 1 TO RECORDS-READ.
059300 900-EXIT.
059400     EXIT.
059500 
059600 999-CLEANUP.
059700     MOVE "999-CLEANUP" TO PARA-NAME.
059800     PERFORM 950-WRITE-CONTROL-REC THRU 950-EXIT.
059900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060000     DISPLAY "** REQUESTS APPLIED / REJECTED **".
060100     DISPLAY RECORDS-READ.
060200     DISPLAY RECORDS-REJECTED.
060300     DISPLAY "** PATIENTS REGISTERED **".
060400     DISPLAY PATIENTS-REGISTERED.
060500     DISPLAY "** EMPLOYEES REGISTERED **".
060600     DISPLAY EMPLOYEES-REGISTERED.
060700     DISPLAY "** POINTS PURCHASES / DEDUCTS / ADDS **".
060800     DISPLAY POINTS-PURCHASE-COUNT.
060900     DISPLAY POINTS-DEDUCT-COUNT.
061000     DISPLAY POINTS-ADD-COUNT.
061100     DISPLAY "** MONEY RECEIVED / POINTS PURCHASED / DEBITED **".
061200     DISPLAY WS-MONEY-RECEIVED-AMT.
061300     DISPLAY WS-POINTS-PURCHASED-AMT.
061400     DISPLAY WS-POINTS-DEDUCTED-AMT.
061500     DISPLAY "******** NORMAL END OF JOB PATUPDT ********".
061600 999-EXIT.
061700     EXIT.
061800 
061900 1000-ABEND-RTN.
062000     WRITE SYSOUT-REC FROM ABEND-REC.
062100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062200     DISPLAY "*** ABNORMAL END OF JOB - PATUPDT ***" UPON CONSOLE.
062300     DIVIDE ZERO-VAL INTO ONE-VAL.
