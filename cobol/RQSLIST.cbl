000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RQSLIST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 07/22/91.
000700 DATE-COMPILED. 07/22/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          FINAL STEP OF THE RQS BATCH CHAIN.  PRINTS THE 132-COL
001300*          PROCESSING REPORT - ONE DETAIL LINE PER REQUEST FROM
001400*          EACH OF THE FOUR EDIT-STEP OUTPUTS (PATGOOD/PATERR FOR
001500*          REQ-TYPES 01/02/09/10/11, APTGOOD/APTERR FOR REQ-TYPES
001600*          03-08), A SUBTOTAL EVERY TIME THE REQUEST TYPE CHANGES,
001700*          AND GRAND TOTALS AT THE END OF THE RUN - INCLUDING THE
001800*          PATIENTS/POINTS/MONEY AND BOOKINGS BREAKDOWN, ROLLED UP
001900*          FROM THE CONTROL-FILE CTL-RECS PATUPDT AND APTUPDT EACH
002000*          LEAVE BEHIND (REQ 4511)
002100*
002200*          THE FOUR REQUEST INPUT FILES ARE NOT RE-SORTED TOGETHER - EACH
002300*          IS PROCESSED TO COMPLETION IN TURN (GOOD BEFORE ERROR,
002400*          PATIENT/POINTS SIDE BEFORE APPOINTMENT SIDE) - SO THE
002500*          "CONTROL BREAK BY REQUEST TYPE" FIRES EVERY TIME THE
002600*          TYPE CHANGES, NOT JUST ONCE PER TYPE OVERALL.  THIS IS
002700*          THE SAME CHANGE-OF-KEY TECHNIQUE PATLIST USED FOR ITS
002800*          PATIENT/WARD BREAKS, APPLIED WITHOUT A PRIOR SORT STEP
002900*
003000******************************************************************
003100        INPUT FILE               -   DDS0001.PATGOOD
003200        INPUT FILE               -   DDS0001.PATERR
003300        INPUT FILE               -   DDS0001.APTGOOD
003400        INPUT FILE               -   DDS0001.APTERR
003500        INPUT FILE               -   DDS0001.RQSCTL
003600        OUTPUT FILE              -   DDS0001.RQSRPT
003700        DUMP FILE                -   SYSOUT
003800******************************************************************
003900*CHANGE LOG
004000*  07/22/91  JS   ORIGINAL - REPLACES PATLIST, WHICH LISTED DAILY
004100*                  IN-PATIENT TREATMENT CHARGES FROM A DB2/VSAM
004200*                  MIX.  THIS STEP HAS NO DB2 - EVERYTHING IT
004300*                  NEEDS COMES OFF THE TWO EDIT STEPS' OUTPUT
004400*  03/02/95  JS   REQ 3014 - BOOKING/SLOT ID COLUMN ADDED FOR THE
004500*                  APPOINTMENT SIDE OF THE REPORT
004600*  06/09/98  RKM  Y2K REVIEW - WS-DATE IS A 4-DIGIT-YEAR ACCEPT,
004700*                  HDR-YY PRINTS ALL 4 DIGITS, NO CHANGE REQUIRED
004800*  03/02/99  JS   REQ 4471 - GRAND TOTAL LINE NOW SPLITS ACCEPTED
004900*                  VS REJECTED COUNTS INSTEAD OF ONE COMBINED TOTAL
005000*  09/14/99  JS   REQ 4511 - GRAND TOTALS NOW ALSO PRINT THE FULL
005100*                  PATIENTS/POINTS/MONEY/BOOKINGS BREAKDOWN, ROLLED
005200*                  UP FROM THE NEW CONTROL-FILE PATUPDT AND APTUPDT
005300*                  EACH WRITE A CTL-REC TO.  UNTIL NOW ONLY THE
005400*                  ACCEPTED/REJECTED COUNTS THIS STEP COUNTS ITSELF
005500*                  MADE IT TO THE PRINTED REPORT
005550*  04/18/01  RKM  REQ 5209 - WS-DATE AND WS-LINES PULLED OUT TO
005560*                  77-LEVELS PER SHOP CODING STANDARD - NO LOGIC
005570*                  CHANGE, SAME FIELDS, SAME VALUES
005600******************************************************************
005700 
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400 
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000 
007100     SELECT PATGOOD-FILE
007200     ASSIGN TO UT-S-PATGOOD
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS PGCODE.
007500 
007600     SELECT PATERR-FILE
007700     ASSIGN TO UT-S-PATERR
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS PECODE.
008000 
008100     SELECT APTGOOD-FILE
008200     ASSIGN TO UT-S-APTGOOD
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS AGCODE.
008500 
008600     SELECT APTERR-FILE
008700     ASSIGN TO UT-S-APTERR
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS AECODE.
009000 
009100     SELECT REPORT-FILE
009200     ASSIGN TO UT-S-RQSRPT
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS RFCODE.
009500 
009600     SELECT CONTROL-FILE
009700     ASSIGN TO UT-S-RQSCTL
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS CTCODE.
010000 
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  SYSOUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 130 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SYSOUT-REC.
010900 01  SYSOUT-REC  PIC X(130).
011000 
011100 FD  PATGOOD-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 156 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS RQS-REQUEST-REC.
011700 COPY REQREC.
011800 
011900 FD  PATERR-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 206 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS PATERR-REC.
012500 01  PATERR-REC.
012600     05  PE-ERR-MSG               PIC X(50).
012700     05  PE-REQUEST-DATA          PIC X(156).
012800 
012900 FD  APTGOOD-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 156 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS APTGOOD-REC.
013500 01  APTGOOD-REC                  PIC X(156).
013600 
013700 FD  APTERR-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 206 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS APTERR-REC.
014300 01  APTERR-REC.
014400     05  AE-ERR-MSG               PIC X(50).
014500     05  AE-REQUEST-DATA          PIC X(156).
014600 
014700 FD  REPORT-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 132 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS RPT-REC.
015300 01  RPT-REC  PIC X(132).
015400 
015500****** CONTROL-FILE CARRIES ONE CTL-REC EACH FROM PATUPDT AND
015600****** APTUPDT - THE GRAND TOTALS NEITHER STEP CAN PRINT ITSELF
015700 FD  CONTROL-FILE
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 100 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS CTL-REC.
016300 COPY CTLREC.
016400 
016500 WORKING-STORAGE SECTION.
016600 01  FILE-STATUS-CODES.
016700     05  PGCODE                   PIC X(2).
016800         88  NO-MORE-PATGOOD          VALUE "10".
016900     05  PECODE                   PIC X(2).
017000         88  NO-MORE-PATERR           VALUE "10".
017100     05  AGCODE                   PIC X(2).
017200         88  NO-MORE-APTGOOD          VALUE "10".
017300     05  AECODE                   PIC X(2).
017400         88  NO-MORE-APTERR           VALUE "10".
017500     05  RFCODE                   PIC X(2).
017600     05  CTCODE                   PIC X(2).
017700         88  NO-MORE-CONTROL          VALUE "10".
017800 
017900****** A SECOND COPY OF REQREC FOR THE ERROR FILES - THEIR
018000****** REQUEST DATA IS CARRIED AS A 156-BYTE BLOB, NOT DIRECTLY
018100****** AS AN RQS-REQUEST-REC, SO IT IS UNSTRUNG IN HERE
018200 01  WS-ERR-REQUEST-REC.
018300     05  WS-ERR-REQ-TYPE          PIC X(02).
018400     05  WS-ERR-REQ-PAT-ID        PIC 9(06).
018500     05  WS-ERR-REQ-CON-ID        PIC 9(06).
018600     05  WS-ERR-REQ-BKG-ID        PIC 9(06).
018700     05  WS-ERR-REQ-AMOUNT        PIC S9(07)V99.
018800     05  FILLER                   PIC X(127).
018900 
019000 01  WS-HDR-REC.
019100     05  FILLER                  PIC X(1) VALUE " ".
019200     05  HDR-DATE.
019300         10  HDR-CCYY            PIC 9(4).
019400         10  DASH-1              PIC X(1) VALUE "-".
019500         10  HDR-MM              PIC 9(2).
019600         10  DASH-2              PIC X(1) VALUE "-".
019700         10  HDR-DD              PIC 9(2).
019800     05  FILLER                  PIC X(20) VALUE SPACES.
019900     05  FILLER                  PIC X(50) VALUE
020000         "Patient/Points/Appointment Request Processing Log".
020100     05  FILLER                  PIC X(26)
020200                 VALUE "Page Number:" JUSTIFIED RIGHT.
020300     05  PAGE-NBR-O              PIC ZZ9.
020400 
020500 01  WS-COLM-HDR-REC.
020600     05  FILLER  PIC X(3)  VALUE SPACES.
020700     05  FILLER  PIC X(5)  VALUE "TY".
020800     05  FILLER  PIC X(6)  VALUE SPACES.
020900     05  FILLER  PIC X(6)  VALUE "PAT-ID".
021000     05  FILLER  PIC X(3)  VALUE SPACES.
021100     05  FILLER  PIC X(6)  VALUE "REF-ID".
021200     05  FILLER  PIC X(3)  VALUE SPACES.
021300     05  FILLER  PIC X(11) VALUE "AMOUNT".
021400     05  FILLER  PIC X(3)  VALUE SPACES.
021500     05  FILLER  PIC X(8)  VALUE "DISPSTN".
021600     05  FILLER  PIC X(3)  VALUE SPACES.
021700     05  FILLER  PIC X(50) VALUE "REASON (IF REJECTED)".
021800 
021900 01  WS-DETAIL-LINE.
022000     05  FILLER                  PIC X(1) VALUE SPACES.
022100     05  DET-REQ-TYPE-O          PIC X(02).
022200     05  FILLER                  PIC X(3) VALUE SPACES.
022300     05  DET-PAT-ID-O            PIC 9(06).
022400     05  FILLER                  PIC X(3) VALUE SPACES.
022500     05  DET-REF-ID-O            PIC 9(06).
022600     05  FILLER                  PIC X(3) VALUE SPACES.
022700     05  DET-AMOUNT-O            PIC -ZZZ,ZZ9.99.
022800     05  FILLER                  PIC X(3) VALUE SPACES.
022900     05  DET-DISPOSITION-O       PIC X(08).
023000     05  FILLER                  PIC X(3) VALUE SPACES.
023100     05  DET-REASON-O            PIC X(50).
023200     05  FILLER                  PIC X(33) VALUE SPACES.
023300 
023400 01  WS-BREAK-LINE.
023500     05  FILLER                  PIC X(5) VALUE SPACES.
023600     05  FILLER                  PIC X(15) VALUE
023700         "TOTAL FOR TYPE ".
023800     05  BRK-REQ-TYPE-O          PIC X(02).
023900     05  FILLER                  PIC X(4) VALUE SPACES.
024000     05  FILLER                  PIC X(13) VALUE
024100         "REQUESTS... ".
024200     05  BRK-COUNT-O             PIC ZZZ,ZZ9.
024300     05  FILLER                  PIC X(85) VALUE SPACES.
024400 
024500 01  WS-GRAND-TOTAL-LINE.
024600     05  FILLER                  PIC X(5) VALUE SPACES.
024700     05  FILLER                  PIC X(13) VALUE
024800         "REQUESTS RD ".
024900     05  GT-READ-O               PIC ZZZ,ZZ9.
025000     05  FILLER                  PIC X(13) VALUE
025100         "  ACCEPTED ".
025200     05  GT-ACCEPTED-O           PIC ZZZ,ZZ9.
025300     05  FILLER                  PIC X(13) VALUE
025400         "  REJECTED ".
025500     05  GT-REJECTED-O           PIC ZZZ,ZZ9.
025600     05  FILLER                  PIC X(67) VALUE SPACES.
025700 
025800****** REQ 4511 - PATIENT/POINTS SIDE BREAKDOWN, ROLLED UP FROM
025900****** PATUPDT'S CTL-REC
026000 01  WS-GRAND-TOTAL-LINE2.
026100     05  FILLER                  PIC X(5) VALUE SPACES.
026200     05  FILLER                  PIC X(18) VALUE
026300         "PATIENTS REG'D ".
026400     05  GT-PATIENTS-REG-O       PIC ZZZ,ZZ9.
026500     05  FILLER                  PIC X(16) VALUE
026600         "  PTS PURCHASED ".
026700     05  GT-POINTS-PURCH-O       PIC -ZZZ,ZZ9.99.
026800     05  FILLER                  PIC X(16) VALUE
026900         "  MONEY RECV'D ".
027000     05  GT-MONEY-RECV-O         PIC -ZZZ,ZZ9.99.
027100     05  FILLER                  PIC X(48) VALUE SPACES.
027200 
027300****** REQ 4511 - POINTS DEBITED/REFUNDED, ROLLED UP FROM BOTH
027400****** PATUPDT'S AND APTUPDT'S CTL-REC
027500 01  WS-GRAND-TOTAL-LINE3.
027600     05  FILLER                  PIC X(5) VALUE SPACES.
027700     05  FILLER                  PIC X(16) VALUE
027800         "PTS DEBITED ".
027900     05  GT-POINTS-DEBIT-O       PIC -ZZZ,ZZ9.99.
028000     05  FILLER                  PIC X(16) VALUE
028100         "  PTS REFUNDED ".
028200     05  GT-POINTS-REFUND-O      PIC -ZZZ,ZZ9.99.
028300     05  FILLER                  PIC X(73) VALUE SPACES.
028400 
028500****** REQ 4511 - BOOKING-SIDE COUNTS, ROLLED UP FROM APTUPDT'S
028600****** CTL-REC
028700 01  WS-GRAND-TOTAL-LINE4.
028800     05  FILLER                  PIC X(5) VALUE SPACES.
028900     05  FILLER                  PIC X(17) VALUE
029000         "BKGS CREATED ".
029100     05  GT-BKG-CREATED-O        PIC ZZZ,ZZ9.
029200     05  FILLER                  PIC X(14) VALUE
029300         "  CANCELLED ".
029400     05  GT-BKG-CANCELLED-O      PIC ZZZ,ZZ9.
029500     05  FILLER                  PIC X(15) VALUE
029600         "  CHECKED-IN ".
029700     05  GT-BKG-CHECKIN-O        PIC ZZZ,ZZ9.
029800     05  FILLER                  PIC X(14) VALUE
029900         "  CONFIRMED ".
030000     05  GT-BKG-CONFIRM-O        PIC ZZZ,ZZ9.
030100     05  FILLER                  PIC X(39) VALUE SPACES.
030200 
030300 01  WS-BLANK-LINE.
030400     05  FILLER                  PIC X(132) VALUE SPACES.
030500 
030600 01  MISC-WS-FLDS.
030900     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
030950
030970****** REQ 5209 - STANDALONE PER SHOP CODING STANDARD, NOT PART
030980****** OF ANY GROUP
030990 77  WS-DATE                     PIC 9(8) COMP.
031000 77  WS-LINES                    PIC 9(02) COMP VALUE 99.
031050
031100 01  WS-HOLD-FLDS.
031200     05  WS-HOLD-REQ-TYPE        PIC X(02) VALUE SPACES.
031300     05  WS-FIRST-BREAK-SW       PIC X(01) VALUE "Y".
031400         88  FIRST-DETAIL-LINE       VALUE "Y".
031500 
031600 01  COUNTERS-AND-ACCUMULATORS.
031700     05  RECORDS-READ            PIC 9(7) COMP.
031800     05  TYPE-BREAK-COUNT        PIC 9(7) COMP.
031900     05  GRAND-ACCEPTED-COUNT    PIC 9(7) COMP.
032000     05  GRAND-REJECTED-COUNT    PIC 9(7) COMP.
032100 
032200****** REQ 4511 - ROLLED UP FROM THE CONTROL-FILE CTL-RECS
032300     05  GRAND-PATIENTS-REG      PIC 9(7) COMP.
032400     05  GRAND-POINTS-PURCHASED  PIC S9(7)V99.
032500     05  GRAND-MONEY-RECEIVED    PIC S9(7)V99.
032600     05  GRAND-POINTS-DEBITED    PIC S9(7)V99.
032700     05  GRAND-POINTS-REFUNDED   PIC S9(7)V99.
032800     05  GRAND-BKG-CREATED       PIC 9(7) COMP.
032900     05  GRAND-BKG-CANCELLED     PIC 9(7) COMP.
033000     05  GRAND-BKG-CHECKED-IN    PIC 9(7) COMP.
033100     05  GRAND-BKG-CONFIRMED     PIC 9(7) COMP.
033200 
033300 COPY ABENDREC.
033400 
033500 PROCEDURE DIVISION.
033600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
033700     PERFORM 100-PROCESS-PATGOOD THRU 100-EXIT
033800             UNTIL NO-MORE-PATGOOD.
033900     PERFORM 200-PROCESS-PATERR THRU 200-EXIT
034000             UNTIL NO-MORE-PATERR.
034100     PERFORM 300-PROCESS-APTGOOD THRU 300-EXIT
034200             UNTIL NO-MORE-APTGOOD.
034300     PERFORM 400-PROCESS-APTERR THRU 400-EXIT
034400             UNTIL NO-MORE-APTERR.
034500     PERFORM 500-PROCESS-CONTROL THRU 500-EXIT
034600             UNTIL NO-MORE-CONTROL.
034700     PERFORM 999-CLEANUP THRU 999-EXIT.
034800     MOVE ZERO TO RETURN-CODE.
034900     GOBACK.
035000 
035100 000-HOUSEKEEPING.
035200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035300     DISPLAY "******** BEGIN JOB RQSLIST ********".
035400     ACCEPT WS-DATE FROM DATE YYYYMMDD.
035500     MOVE WS-DATE TO HDR-CCYY.
035600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
035800     READ PATGOOD-FILE
035900         AT END MOVE "10" TO PGCODE
036000     END-READ.
036100     READ PATERR-FILE
036200         AT END MOVE "10" TO PECODE
036300     END-READ.
036400     READ APTGOOD-FILE
036500         AT END MOVE "10" TO AGCODE
036600     END-READ.
036700     READ APTERR-FILE
036800         AT END MOVE "10" TO AECODE
036900     END-READ.
037000     READ CONTROL-FILE
037100         AT END MOVE "10" TO CTCODE
037200     END-READ.
037300 000-EXIT.
037400     EXIT.
037500 
037600 100-PROCESS-PATGOOD.
037700     MOVE "100-PROCESS-PATGOOD" TO PARA-NAME.
037800     ADD 1 TO RECORDS-READ, GRAND-ACCEPTED-COUNT.
037900     MOVE REQ-TYPE    TO DET-REQ-TYPE-O.
038000     MOVE REQ-PAT-ID  TO DET-PAT-ID-O.
038100     MOVE ZERO        TO DET-REF-ID-O.
038200     MOVE REQ-AMOUNT  TO DET-AMOUNT-O.
038300     MOVE "ACCEPTED"  TO DET-DISPOSITION-O.
038400     MOVE SPACES      TO DET-REASON-O.
038500     PERFORM 600-CHECK-TYPE-BREAK THRU 600-EXIT.
038600     PERFORM 650-WRITE-DETAIL-LINE THRU 650-EXIT.
038700     READ PATGOOD-FILE
038800         AT END MOVE "10" TO PGCODE
038900     END-READ.
039000 100-EXIT.
039100     EXIT.
039200 
039300 200-PROCESS-PATERR.
039400     MOVE "200-PROCESS-PATERR" TO PARA-NAME.
039500     MOVE PE-REQUEST-DATA TO WS-ERR-REQUEST-REC.
039600     ADD 1 TO RECORDS-READ, GRAND-REJECTED-COUNT.
039700     MOVE WS-ERR-REQ-TYPE    TO DET-REQ-TYPE-O.
039800     MOVE WS-ERR-REQ-PAT-ID  TO DET-PAT-ID-O.
039900     MOVE ZERO               TO DET-REF-ID-O.
040000     MOVE WS-ERR-REQ-AMOUNT  TO DET-AMOUNT-O.
040100     MOVE "REJECTED"         TO DET-DISPOSITION-O.
040200     MOVE PE-ERR-MSG         TO DET-REASON-O.
040300     PERFORM 600-CHECK-TYPE-BREAK THRU 600-EXIT.
040400     PERFORM 650-WRITE-DETAIL-LINE THRU 650-EXIT.
040500     READ PATERR-FILE
040600         AT END MOVE "10" TO PECODE
040700     END-READ.
040800 200-EXIT.
040900     EXIT.
041000 
041100 300-PROCESS-APTGOOD.
041200     MOVE "300-PROCESS-APTGOOD" TO PARA-NAME.
041300     MOVE APTGOOD-REC TO RQS-REQUEST-REC.
041400     ADD 1 TO RECORDS-READ, GRAND-ACCEPTED-COUNT.
041500     MOVE REQ-TYPE    TO DET-REQ-TYPE-O.
041600     MOVE REQ-PAT-ID  TO DET-PAT-ID-O.
041700     IF REQ-BOOK-SLOT
041800         MOVE REQ-CON-ID TO DET-REF-ID-O
041900     ELSE
042000         MOVE REQ-BKG-ID TO DET-REF-ID-O.
042100     MOVE REQ-AMOUNT  TO DET-AMOUNT-O.
042200     MOVE "ACCEPTED"  TO DET-DISPOSITION-O.
042300     MOVE SPACES      TO DET-REASON-O.
042400     PERFORM 600-CHECK-TYPE-BREAK THRU 600-EXIT.
042500     PERFORM 650-WRITE-DETAIL-LINE THRU 650-EXIT.
042600     READ APTGOOD-FILE
042700         AT END MOVE "10" TO AGCODE
042800     END-READ.
042900 300-EXIT.
043000     EXIT.
043100 
043200 400-PROCESS-APTERR.
043300     MOVE "400-PROCESS-APTERR" TO PARA-NAME.
043400     MOVE AE-REQUEST-DATA TO WS-ERR-REQUEST-REC.
043500     ADD 1 TO RECORDS-READ, GRAND-REJECTED-COUNT.
043600     MOVE WS-ERR-REQ-TYPE   TO DET-REQ-TYPE-O.
043700     MOVE WS-ERR-REQ-PAT-ID TO DET-PAT-ID-O.
043800     IF WS-ERR-REQ-TYPE = "03"
043900         MOVE WS-ERR-REQ-CON-ID TO DET-REF-ID-O
044000     ELSE
044100         MOVE WS-ERR-REQ-BKG-ID TO DET-REF-ID-O.
044200     MOVE WS-ERR-REQ-AMOUNT TO DET-AMOUNT-O.
044300     MOVE "REJECTED"        TO DET-DISPOSITION-O.
044400     MOVE AE-ERR-MSG        TO DET-REASON-O.
044500     PERFORM 600-CHECK-TYPE-BREAK THRU 600-EXIT.
044600     PERFORM 650-WRITE-DETAIL-LINE THRU 650-EXIT.
044700     READ APTERR-FILE
044800         AT END MOVE "10" TO AECODE
044900     END-READ.
045000 400-EXIT.
045100     EXIT.
045200 
045300 500-PROCESS-CONTROL.
045400******** REQ 4511 - ONE CTL-REC EACH FROM PATUPDT AND APTUPDT,
045500******** ROLLED INTO THE GRAND-TOTAL FIELDS PRINTED AT 999-CLEANUP
045600     MOVE "500-PROCESS-CONTROL" TO PARA-NAME.
045700     ADD CTL-PATIENTS-REGISTERED TO GRAND-PATIENTS-REG.
045800     ADD CTL-POINTS-PURCHASED    TO GRAND-POINTS-PURCHASED.
045900     ADD CTL-MONEY-RECEIVED      TO GRAND-MONEY-RECEIVED.
046000     ADD CTL-POINTS-DEBITED      TO GRAND-POINTS-DEBITED.
046100     ADD CTL-POINTS-REFUNDED     TO GRAND-POINTS-REFUNDED.
046200     ADD CTL-BOOKINGS-CREATED    TO GRAND-BKG-CREATED.
046300     ADD CTL-BOOKINGS-CANCELLED  TO GRAND-BKG-CANCELLED.
046400     ADD CTL-BOOKINGS-CHECKED-IN TO GRAND-BKG-CHECKED-IN.
046500     ADD CTL-BOOKINGS-CONFIRMED  TO GRAND-BKG-CONFIRMED.
046600     READ CONTROL-FILE
046700         AT END MOVE "10" TO CTCODE
046800     END-READ.
046900 500-EXIT.
047000     EXIT.
047100 
047200 600-CHECK-TYPE-BREAK.
047300******** FIRES A SUBTOTAL LINE EVERY TIME THE REQUEST TYPE
047400******** CHANGES FROM THE PRIOR DETAIL LINE - SEE REMARKS ABOVE
047500     MOVE "600-CHECK-TYPE-BREAK" TO PARA-NAME.
047600     IF FIRST-DETAIL-LINE
047700         MOVE "N" TO WS-FIRST-BREAK-SW
047800         MOVE DET-REQ-TYPE-O TO WS-HOLD-REQ-TYPE
047900         GO TO 600-EXIT.
048000 
048100     IF DET-REQ-TYPE-O NOT = WS-HOLD-REQ-TYPE
048200         MOVE WS-HOLD-REQ-TYPE TO BRK-REQ-TYPE-O
048300         MOVE TYPE-BREAK-COUNT TO BRK-COUNT-O
048400         WRITE RPT-REC FROM WS-BREAK-LINE
048500             AFTER ADVANCING 1
048600         MOVE ZERO TO TYPE-BREAK-COUNT
048700         MOVE DET-REQ-TYPE-O TO WS-HOLD-REQ-TYPE.
048800 600-EXIT.
048900     EXIT.
049000 
049100 650-WRITE-DETAIL-LINE.
049200     MOVE "650-WRITE-DETAIL-LINE" TO PARA-NAME.
049300     IF WS-LINES > 50
049400         PERFORM 610-PAGE-BREAK THRU 610-EXIT.
049500     WRITE RPT-REC FROM WS-DETAIL-LINE
049600         AFTER ADVANCING 1.
049700     ADD 1 TO WS-LINES, TYPE-BREAK-COUNT.
049800 650-EXIT.
049900     EXIT.
050000 
050100 610-PAGE-BREAK.
050200     MOVE "610-PAGE-BREAK" TO PARA-NAME.
050300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
050400 610-EXIT.
050500     EXIT.
050600 
050700 700-WRITE-PAGE-HDR.
050800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
050900     MOVE WS-PAGES TO PAGE-NBR-O.
051000     WRITE RPT-REC FROM WS-HDR-REC
051100         AFTER ADVANCING NEXT-PAGE.
051200     ADD 1 TO WS-PAGES.
051300     WRITE RPT-REC FROM WS-BLANK-LINE
051400         AFTER ADVANCING 1.
051500     WRITE RPT-REC FROM WS-COLM-HDR-REC
051600         AFTER ADVANCING 1.
051700     WRITE RPT-REC FROM WS-BLANK-LINE
051800         AFTER ADVANCING 1.
051900     MOVE ZERO TO WS-LINES.
052000 700-EXIT.
052100     EXIT.
052200 
052300 800-OPEN-FILES.
052400     MOVE "800-OPEN-FILES" TO PARA-NAME.
052500     OPEN INPUT PATGOOD-FILE, PATERR-FILE, APTGOOD-FILE,
052600                APTERR-FILE, CONTROL-FILE.
052700     OPEN OUTPUT REPORT-FILE, SYSOUT.
052800 800-EXIT.
052900     EXIT.
053000 
053100 850-CLOSE-FILES.
053200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
053300     CLOSE PATGOOD-FILE, PATERR-FILE, APTGOOD-FILE,
053400           APTERR-FILE, CONTROL-FILE, REPORT-FILE, SYSOUT.
053500 850-EXIT.
053600     EXIT.
053700 
053800 999-CLEANUP.
053900     MOVE "999-CLEANUP" TO PARA-NAME.
054000     IF NOT FIRST-DETAIL-LINE
054100         MOVE WS-HOLD-REQ-TYPE TO BRK-REQ-TYPE-O
054200         MOVE TYPE-BREAK-COUNT TO BRK-COUNT-O
054300         WRITE RPT-REC FROM WS-BREAK-LINE
054400             AFTER ADVANCING 1.
054500 
054600     MOVE RECORDS-READ         TO GT-READ-O.
054700     MOVE GRAND-ACCEPTED-COUNT TO GT-ACCEPTED-O.
054800     MOVE GRAND-REJECTED-COUNT TO GT-REJECTED-O.
054900     MOVE GRAND-PATIENTS-REG     TO GT-PATIENTS-REG-O.
055000     MOVE GRAND-POINTS-PURCHASED TO GT-POINTS-PURCH-O.
055100     MOVE GRAND-MONEY-RECEIVED   TO GT-MONEY-RECV-O.
055200     MOVE GRAND-POINTS-DEBITED   TO GT-POINTS-DEBIT-O.
055300     MOVE GRAND-POINTS-REFUNDED  TO GT-POINTS-REFUND-O.
055400     MOVE GRAND-BKG-CREATED      TO GT-BKG-CREATED-O.
055500     MOVE GRAND-BKG-CANCELLED    TO GT-BKG-CANCELLED-O.
055600     MOVE GRAND-BKG-CHECKED-IN   TO GT-BKG-CHECKIN-O.
055700     MOVE GRAND-BKG-CONFIRMED    TO GT-BKG-CONFIRM-O.
055800     WRITE RPT-REC FROM WS-BLANK-LINE
055900         AFTER ADVANCING 1.
056000     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
056100         AFTER ADVANCING 1.
056200     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE2
056300         AFTER ADVANCING 1.
056400     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE3
056500         AFTER ADVANCING 1.
056600     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE4
056700         AFTER ADVANCING 1.
056800 
056900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057000     DISPLAY "** TOTAL REQUESTS LISTED **".
057100     DISPLAY RECORDS-READ.
057200     DISPLAY "** ACCEPTED / REJECTED **".
057300     DISPLAY GRAND-ACCEPTED-COUNT.
057400     DISPLAY GRAND-REJECTED-COUNT.
057500     DISPLAY "** PATIENTS REG'D / POINTS PURCHASED / MONEY **".
057600     DISPLAY GRAND-PATIENTS-REG.
057700     DISPLAY GRAND-POINTS-PURCHASED.
057800     DISPLAY GRAND-MONEY-RECEIVED.
057900     DISPLAY "** POINTS DEBITED / REFUNDED **".
058000     DISPLAY GRAND-POINTS-DEBITED.
058100     DISPLAY GRAND-POINTS-REFUNDED.
058200     DISPLAY "** BOOKINGS CREATED/CANCELLED/CHECKIN/CONFIRMED **".
058300     DISPLAY GRAND-BKG-CREATED.
058400     DISPLAY GRAND-BKG-CANCELLED.
058500     DISPLAY GRAND-BKG-CHECKED-IN.
058600     DISPLAY GRAND-BKG-CONFIRMED.
058700     DISPLAY "******** NORMAL END OF JOB RQSLIST ********".
058800 999-EXIT.
058900     EXIT.
059000 
059100 1000-ABEND-RTN.
059200     WRITE SYSOUT-REC FROM ABEND-REC.
059300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059400     DISPLAY "*** ABNORMAL END OF JOB - RQSLIST ***" UPON CONSOLE.
059500     DIVIDE ZERO-VAL INTO ONE-VAL.
